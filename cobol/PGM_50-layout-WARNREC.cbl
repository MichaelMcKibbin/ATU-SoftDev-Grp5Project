000100******************************************************************
000200* COPY WARNREC                                                  *
000300*        LAYOUT REGISTRO DE ADVERTENCIA DE FORMA                *
000400*        EMITIDO POR EL CSV-READER (PGMCSVRD) CUANDO UNA LINEA  *
000500*        TIENE MENOS O MAS CAMPOS QUE EL ENCABEZADO.            *
000600* ... REEMPLAZA AL DCLGEN TBCURCLI, YA NO SE CONSULTA DB2 AQUI. *
000700******************************************************************
000800* MANT: 1999-11-18 LDP TCK-0161  ALTA INICIAL DEL LAYOUT        *  TCK0161
000900* MANT: 2001-04-25 MGV TCK-0199  ENSANCHA WARN-LINE A 7 DIGITOS *  TCK0199
001000*       (ARCHIVOS GRANDES DESBORDABAN PIC 9(05))                *  TCK0199
001100******************************************************************
001200 01  WARN-REC.
001300*        NUMERO DE LINEA (BASE 1) DONDE SE DETECTO LA FORMA
001400*        IRREGULAR DEL REGISTRO.
001500     10  WARN-LINE          PIC 9(07).
001600*        'F' = FALTAN CAMPOS (TOO FEW)
001700*        'M' = SOBRAN CAMPOS (TOO MANY)
001800     10  WARN-TYPE          PIC X(01).
001900         88  WARN-TOO-FEW                  VALUE 'F'.
002000         88  WARN-TOO-MANY                 VALUE 'M'.
002100*        TEXTO LEGIBLE DE LA ADVERTENCIA PARA EL REPORTE.
002200     10  WARN-TEXT          PIC X(60).
002300     10  FILLER             PIC X(05).
002400******************************************************************
002500* EL LARGO TOTAL DE ESTE LAYOUT ES 73 BYTES                    *
002600******************************************************************
