000100*////////////////// (TOTALES) /////////////////////////////////////
000200************************************************************
000300*     LAYOUT TOTALES DE CORRIDA                              *
000400*     ACUMULADORES DE LA CORRIDA BATCH DEL PROCESADOR CSV    *
000500************************************************************
000600*     MANT: 1998-11-04 RAF TCK-0118  ALTA INICIAL             *    TCK0118
000700*     MANT: 2001-06-03 MGV TCK-0205  AGREGA TOT-BALANCE       *    TCK0205
000800************************************************************
000900 01  WS-TOTALES.
001000*        POSICION RELATIVA (1:7)  REGISTROS LEIDOS, SIN
001100*        CONTAR EL ENCABEZADO.
001200     03  CNT-READ            PIC 9(07)     VALUE ZEROS.
001300*        POSICION RELATIVA (8:7)  REGISTROS QUE PASARON
001400*        TODAS LAS VALIDACIONES.
001500     03  CNT-GOOD            PIC 9(07)     VALUE ZEROS.
001600*        POSICION RELATIVA (15:7) REGISTROS CON AL MENOS UN
001700*        ERROR DE VALIDACION.
001800     03  CNT-BAD             PIC 9(07)     VALUE ZEROS.
001900*        POSICION RELATIVA (22:7) ADVERTENCIAS DE FORMA
002000*        EMITIDAS (PAD/TRUNCATE).
002100     03  CNT-WARN            PIC 9(07)     VALUE ZEROS.
002200*        POSICION RELATIVA (29:11) SUMA DE CUST-BALANCE SOBRE
002300*        LOS REGISTROS BUENOS.
002400     03  TOT-BALANCE         PIC S9(9)V99 COMP-3 VALUE ZEROS.
002500*        RESERVA PARA USO FUTURO DEL LAYOUT.
002600     03  FILLER              PIC X(05)     VALUE SPACES.
