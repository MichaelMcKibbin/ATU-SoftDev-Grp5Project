000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVDR.
000300 AUTHOR.        R. FIGUEROA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1998-11-04.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVDR - PROCESADOR BATCH DE ARCHIVOS CSV (BATCH DRIVER)  *
001100*    =======================================================    *
001200*    LEE CUSTIN (VIA PGMCSVRD), VALIDA Y CONVIERTE CADA COLUMNA  *
001300*    DEL ESQUEMA DE CLIENTES (VIA PGMCSVDC / PGMCSVDT / PGMCSVVL *
001400*    Y LA CONVERSION BOOLEANA PROPIA), REESCRIBE EL ARCHIVO      *
001500*    COMPLETO EN CUSTOUT (VIA PGMCSVWR), EMITE EL REPORTE DE     *
001600*    VALIDACION EN RPTFILE (AVISOS DE FORMA, ERRORES DE REGLA Y  *
001700*    TOTALES DE CORRIDA) Y LA TABLA LEGIBLE EN TABFILE.          *
001800*                                                                *
001900*    LOS REGISTROS SE GUARDAN EN UNA TABLA EN MEMORIA (WS-TB-    *
002000*    FILAS) A MEDIDA QUE SE LEEN, PARA NO TENER QUE REABRIR      *
002100*    CUSTIN: DE AHI SALEN TANTO LA REESCRITURA A CUSTOUT COMO LA *
002200*    TABLA DE TABFILE. EL TOPE ES DE WS-MAX-FILAS REGISTROS;     *
002300*    LOS QUE EXCEDAN EL TOPE SE LEEN, VALIDAN Y CUENTAN IGUAL,   *
002400*    PERO NO QUEDAN EN CUSTOUT NI EN TABFILE (LIMITACION DE      *
002500*    MEMORIA DE LA CORRIDA BATCH, NO DEL ESQUEMA).               *
002600******************************************************************
002700* MANT: 1998-11-04 RAF TCK-0118  ALTA INICIAL (SOLO LECTURA Y    * TCK0118
002800*                   TOTALES, REEMPLAZA AL VIEJO PGMIMCAF)       *
002900* MANT: 1999-05-28 RAF TCK-0134  AGREGA EL CSV-READER NUEVO      * TCK0134
003000*                   (PGMCSVRD) EN LUGAR DE LA LECTURA DIRECTA    *
003100* MANT: 1999-06-14 RAF TCK-0135  AGREGA LA REESCRITURA A CUSTOUT * TCK0135
003200*                   VIA PGMCSVWR (FLUJO ROUND-TRIP)              *
003300* MANT: 1999-07-23 LDP TCK-0145  AGREGA LA VALIDACION TIPADA DE  * TCK0145
003400*                   LAS 6 COLUMNAS DEL CLIENTE Y EL REPORTE      *
003500* MANT: 1999-12-20 LDP TCK-0167  AGREGA LA TABLA DE TABFILE      * TCK0167
003600* MANT: 2000-02-09 RAF TCK-0177  EL REPORTE DE ERRORES YA NO SE  * TCK0177
003700*                   ARMA CONSULTANDO TBCURCTA/TBCURCLI EN DB2;   *
003800*                   SE ARMA EN MEMORIA (ERRREC/WARNREC NUEVOS)   *
003900* MANT: 2001-06-03 MGV TCK-0205  SOPORTA DIALECTOS DE SALIDA     * TCK0205
004000*                   DISTINTOS AL DE ENTRADA (RFC4180/EXCEL/TSV)  *
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT LISTADO-RPT ASSIGN TO RPTFILE
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS IS FS-RPT.
005600
005700     SELECT LISTADO-TAB ASSIGN TO TABFILE
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-TAB.
006000
006100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  LISTADO-RPT.
006600 01  REG-RPT                    PIC X(132).
006700*        VISTA POR CARACTER DE LA LINEA DE REPORTE, PARA
006800*        VOLCADOS DE DEPURACION CUANDO EL ARMADO DE UNA LINEA
006900*        NO CUADRA CON EL ANCHO ESPERADO.
007000 01  REG-RPT-TABLA REDEFINES REG-RPT
007100                   PIC X(01) OCCURS 132 TIMES.
007200
007300 FD  LISTADO-TAB.
007400 01  REG-TAB                    PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700*=======================*
007800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007900
008000*----------- ARCHIVOS DE REPORTE -----------------------------------
008100 77  FS-RPT                PIC XX          VALUE SPACES.
008200 77  FS-TAB                PIC XX          VALUE SPACES.
008300 77  WS-LINEA-RPT          PIC X(132)      VALUE SPACES.
008400
008500*----------- ESQUEMA FIJO DE 6 COLUMNAS DEL CLIENTE -----------------
008600 77  WS-NUM-COLUMNAS       PIC 9(02) COMP  VALUE 6.
008700 77  WS-COL                PIC 9(02) COMP  VALUE ZEROS.
008800
008900 01  WS-NOMBRES-BLOQUE.
009000     03  FILLER              PIC X(20)  VALUE 'CUST-ID'.
009100     03  FILLER              PIC X(20)  VALUE 'CUST-NAME'.
009200     03  FILLER              PIC X(20)  VALUE 'CUST-BALANCE'.
009300     03  FILLER              PIC X(20)  VALUE 'CUST-DATE'.
009400     03  FILLER              PIC X(20)  VALUE 'CUST-ACTIVE'.
009500     03  FILLER              PIC X(20)  VALUE 'CUST-STATUS'.
009600     03  FILLER              PIC X(05)  VALUE SPACES.
009700 01  WS-NOMBRES-ESPERADOS REDEFINES WS-NOMBRES-BLOQUE.
009800     03  WS-NOMBRE-ESP OCCURS 6 TIMES
009900                       PIC X(20).
010000     03  FILLER              PIC X(05).
010100
010200 01  WS-ANCHO-ENCAB-BLOQUE.
010300     03  FILLER              PIC 9(02) COMP  VALUE 7.
010400     03  FILLER              PIC 9(02) COMP  VALUE 9.
010500     03  FILLER              PIC 9(02) COMP  VALUE 12.
010600     03  FILLER              PIC 9(02) COMP  VALUE 9.
010700     03  FILLER              PIC 9(02) COMP  VALUE 11.
010800     03  FILLER              PIC 9(02) COMP  VALUE 11.
010900 01  WS-ANCHO-ENCAB REDEFINES WS-ANCHO-ENCAB-BLOQUE.
011000     03  WS-ANCHO-ENCAB-COL PIC 9(02) COMP OCCURS 6 TIMES.
011100
011200*----------- TABLA EN MEMORIA DE LOS REGISTROS LEIDOS ---------------
011300 77  WS-MAX-FILAS          PIC 9(03) COMP  VALUE 200.
011400 77  WS-TB-CANT            PIC 9(03) COMP  VALUE ZEROS.
011500 01  WS-TB-FILAS.
011600     03  WS-TB-FILA OCCURS 200 TIMES
011700                     INDEXED BY WS-TB-FIL-IDX.
011800         05  WS-TB-COLUMNA OCCURS 6 TIMES
011900                           INDEXED BY WS-TB-COL-IDX.
012000             07  WS-TB-TEXTO     PIC X(40)  VALUE SPACES.
012100             07  WS-TB-LARGO     PIC 9(03) COMP VALUE ZEROS.
012200     03  FILLER              PIC X(05)       VALUE SPACES.
012300
012400 77  WS-ANCHO-COL-01       PIC 9(02) COMP  VALUE ZEROS.
012500 01  WS-ANCHO-COL-AREA.
012600     03  WS-ANCHO-COL OCCURS 6 TIMES PIC 9(02) COMP.
012700     03  FILLER              PIC X(05)       VALUE SPACES.
012800
012900*----------- REGISTRO DE CLIENTE TIPADO DE LA FILA EN CURSO ---------
013000     COPY CUSTREC.
013100
013200*----------- CAMPO EN CURSO DE VALIDACION ---------------------------
013300 77  WS-CAMPO-AUSENTE-SW    PIC X(01)      VALUE 'N'.
013400     88  WS-CAMPO-ESTA-AUSENTE             VALUE 'Y'.
013500 77  WS-REGISTRO-MALO-SW    PIC X(01)      VALUE 'N'.
013600     88  WS-REGISTRO-ES-MALO               VALUE 'Y'.
013700 77  WS-SUB5                PIC 9(02) COMP VALUE ZEROS.
013800 77  WS-ENUM-ESTADO         PIC X(01)      VALUE SPACE.
013900
014000*----------- CONVERSION BOOLEANA (CUST-ACTIVE) ----------------------
014100 77  WS-ACTIVO-MAYUS        PIC X(40)      VALUE SPACES.
014200 77  WS-ACTIVO-LARGO        PIC 9(02) COMP VALUE ZEROS.
014300
014400*----------- GUIONES PARA LAS LINEAS "+---+" DE TABFILE -------------
014500 77  WS-GUIONES             PIC X(40)      VALUE ALL '-'.
014600
014700*----------- SALDO TOTAL EDITADO PARA EL PIE DEL REPORTE ------------
014800*    EL STRING NO PUEDE TOMAR UN COMP-3 DIRECTO (TOMARIA LOS
014900*    BYTES EMPAQUETADOS TAL CUAL); SE PASA POR ESTE EDITADO.
015000 77  WS-SALDO-EDITADO       PIC -9(7).99   VALUE ZEROS.
015100
015200*----------- TOTALES DE LA CORRIDA -----------------------------------
015300     COPY TOTALS.
015400
015500*----------- DIALECTO DE ENTRADA Y DE SALIDA (PUEDEN DIFERIR) --------
015600*    CADA UNO SU PROPIA ENTRADA 01 (NO SE ANIDAN COPYS DE
015700*    REGISTRO DEBAJO DE OTRO GRUPO).
015800     COPY DIALECT REPLACING WS-DIALECTO BY WS-DIALECTO-ENT.
015900     COPY DIALECT REPLACING WS-DIALECTO BY WS-DIALECTO-SAL.
016000
016100*----------- REGISTROS DE AVISO Y DE ERROR DEL REPORTE ---------------
016200     COPY WARNREC.
016300     COPY ERRREC.
016400
016500*----------- AREA PASADA AL CSV-READER (PGMCSVRD) --------------------
016600 01  WS-RD-AREA.
016700     03  WS-RD-ACCION          PIC X(01).
016800         88  WS-RD-ES-ABRIR               VALUE 'A'.
016900         88  WS-RD-ES-LEER                 VALUE 'L'.
017000         88  WS-RD-ES-CERRAR                VALUE 'C'.
017100     03  WS-RD-LINEA-NUM       PIC 9(07) COMP.
017200     03  WS-RD-HAY-REGISTRO    PIC X(01).
017300         88  WS-RD-SI-HAY-REGISTRO           VALUE 'Y'.
017400     03  WS-RD-HAY-WARN        PIC X(01).
017500         88  WS-RD-SI-HAY-WARN                VALUE 'Y'.
017600     03  WS-RD-ERROR           PIC X(01).
017700         88  WS-RD-HUBO-ERROR                 VALUE 'Y'.
017800     03  WS-RD-ERROR-TEXTO     PIC X(60).
017900     03  WS-RD-ENCAB-INVALIDO  PIC X(01).
018000         88  WS-RD-ENCAB-ES-INVALIDO          VALUE 'Y'.
018100     03  FILLER                PIC X(05).
018200
018300     COPY PARSEREC REPLACING WS-REG-PARSEADO
018400                         BY WS-RD-REG-PARSEADO.
018500
018600     COPY WARNREC REPLACING WARN-REC BY WS-RD-WARN-REC.
018700
018800*----------- AREA PASADA AL CSV-WRITER (PGMCSVWR) --------------------
018900 01  WS-WR-AREA.
019000     03  WS-WR-ACCION          PIC X(01).
019100         88  WS-WR-ES-ABRIR                VALUE 'A'.
019200         88  WS-WR-ES-ENCABEZADO            VALUE 'E'.
019300         88  WS-WR-ES-ESCRIBIR               VALUE 'L'.
019400         88  WS-WR-ES-CERRAR                 VALUE 'C'.
019500     03  WS-WR-ERROR           PIC X(01).
019600         88  WS-WR-HUBO-ERROR                 VALUE 'Y'.
019700     03  WS-WR-ERROR-TEXTO     PIC X(60).
019800     03  FILLER                PIC X(05).
019900
020000     COPY PARSEREC REPLACING WS-REG-PARSEADO
020100                         BY WS-WR-ENCABEZADO.
020200
020300     COPY PARSEREC REPLACING WS-REG-PARSEADO
020400                         BY WS-WR-REGISTRO.
020500
020600*----------- AREA PASADA AL DECIMAL-SPEC (PGMCSVDC) -------------------
020700 01  WS-DC-AREA.
020800     03  WS-DC-ACCION            PIC X(01).
020900         88  WS-DC-ES-PARSEAR               VALUE 'P'.
021000         88  WS-DC-ES-FORMATEAR              VALUE 'F'.
021100     03  WS-DC-TEXTO-ENTRADA     PIC X(40).
021200     03  WS-DC-LARGO-ENTRADA     PIC 9(02) COMP.
021300     03  WS-DC-ESCALA            PIC 9(01) COMP.
021400     03  WS-DC-PERMITE-BLANCO    PIC X(01).
021500     03  WS-DC-HAY-CAP           PIC X(01).
021600     03  WS-DC-CAP               PIC 9(02) COMP.
021700     03  WS-DC-HAY-MIN           PIC X(01).
021800     03  WS-DC-MIN               PIC S9(09)V9(04) COMP-3.
021900     03  WS-DC-HAY-MAX           PIC X(01).
022000     03  WS-DC-MAX               PIC S9(09)V9(04) COMP-3.
022100     03  WS-DC-VALOR             PIC S9(09)V9(04) COMP-3.
022200     03  WS-DC-TEXTO-SALIDA      PIC X(20).
022300     03  WS-DC-LARGO-SALIDA      PIC 9(02) COMP.
022400     03  WS-DC-SIN-VALOR         PIC X(01).
022500     03  WS-DC-ERROR             PIC X(01).
022600         88  WS-DC-HUBO-ERROR                 VALUE 'Y'.
022700     03  WS-DC-ERROR-TEXTO       PIC X(40).
022800     03  FILLER                  PIC X(05).
022900
023000*----------- AREA PASADA AL DATE/TIME-SPEC (PGMCSVDT) -----------------
023100 01  WS-FH-AREA.
023200     03  WS-FH-ACCION            PIC X(01).
023300         88  WS-FH-ES-FECHA                 VALUE 'D'.
023400         88  WS-FH-ES-HORA                   VALUE 'H'.
023500     03  WS-FH-TEXTO-ENTRADA     PIC X(20).
023600     03  WS-FH-LARGO-ENTRADA     PIC 9(02) COMP.
023700     03  WS-FH-PERMITE-BLANCO    PIC X(01).
023800     03  WS-FH-ACEPTA-ISO        PIC X(01).
023900     03  WS-FH-ACEPTA-EU         PIC X(01).
024000     03  WS-FH-ACEPTA-US         PIC X(01).
024100     03  WS-FH-TEXTO-SALIDA      PIC X(10).
024200     03  WS-FH-LARGO-SALIDA      PIC 9(02) COMP.
024300     03  WS-FH-SIN-VALOR         PIC X(01).
024400     03  WS-FH-ERROR             PIC X(01).
024500         88  WS-FH-HUBO-ERROR                 VALUE 'Y'.
024600     03  WS-FH-ERROR-TEXTO       PIC X(40).
024700     03  FILLER                  PIC X(05).
024800
024900*----------- AREA PASADA A LOS VALIDATORS (PGMCSVVL) ------------------
025000 01  WS-VL-AREA.
025100     03  WS-VL-REGLA             PIC X(01).
025200     03  WS-VL-VALOR-TEXTO       PIC X(40).
025300     03  WS-VL-VALOR-LARGO       PIC 9(02) COMP.
025400     03  WS-VL-AUSENTE           PIC X(01).
025500     03  WS-VL-NUM-VALOR         PIC S9(09)V9(04) COMP-3.
025600     03  WS-VL-NUM-MIN           PIC S9(09)V9(04) COMP-3.
025700     03  WS-VL-NUM-MAX           PIC S9(09)V9(04) COMP-3.
025800     03  WS-VL-LARGO-MIN         PIC 9(02) COMP.
025900     03  WS-VL-LARGO-MAX         PIC 9(02) COMP.
026000     03  WS-VL-ENUM-CANT         PIC 9(02) COMP.
026100     03  WS-VL-ENUM-TABLA OCCURS 10 TIMES PIC X(20).
026200     03  WS-VL-NOMBRE-CAMPO      PIC X(20).
026300     03  WS-VL-ES-VALIDO         PIC X(01).
026400         88  WS-VL-PASA                      VALUE 'Y'.
026500     03  WS-VL-ERROR-TEXTO       PIC X(60).
026600     03  FILLER                  PIC X(05).
026700
026800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
026900
027000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027100 PROCEDURE DIVISION.
027200
027300 MAIN-PROGRAM-I.
027400
027500     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
027600
027700     IF WS-RD-ERROR = 'N' AND WS-WR-ERROR = 'N'
027800        AND WS-RD-ENCAB-INVALIDO = 'N'
027900        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
028000        PERFORM 6000-FORMATEAR-TABLA-I
028100            THRU 6000-FORMATEAR-TABLA-F
028200     END-IF
028300
028400     PERFORM 5000-IMPRIMIR-TOTALES-I THRU 5000-IMPRIMIR-TOTALES-F
028500     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
028600
028700 MAIN-PROGRAM-F. GOBACK.
028800
028900
029000*------------------------------------------------------------------
029100*    1000 - ABRE LOS CUATRO ARCHIVOS Y ESCRIBE EL TITULO DEL
029200*           REPORTE DE VALIDACION
029300 1000-INICIO-I.
029400
029500     MOVE SPACES TO WS-RD-ERROR-TEXTO
029600     MOVE 'N' TO WS-RD-ERROR
029700     MOVE 'N' TO WS-RD-ENCAB-INVALIDO
029800     MOVE 'N' TO WS-WR-ERROR
029900
030000*        DIALECTO DE ENTRADA Y DE SALIDA. EL TALLER USA RFC4180
030100*        PARA AMBOS POR DEFECTO (VALOR INICIAL DEL COPY DIALECT);
030200*        CAMBIAR AQUI PARA REDIALECTAR (POR EJEMPLO MOVER
030300*        'EXCEL' A DIA-PRESET DE WS-DIALECTO-SAL).
030400
030500     OPEN OUTPUT LISTADO-RPT
030600     IF FS-RPT NOT = '00'
030700        DISPLAY '* ERROR EN OPEN RPTFILE'
030800        MOVE 9999 TO RETURN-CODE
030900     END-IF
031000
031100     OPEN OUTPUT LISTADO-TAB
031200     IF FS-TAB NOT = '00'
031300        DISPLAY '* ERROR EN OPEN TABFILE'
031400        MOVE 9999 TO RETURN-CODE
031500     END-IF
031600
031700     MOVE SPACES TO WS-LINEA-RPT
031800     STRING 'PGMCSVDR   VALIDATION REPORT' DELIMITED BY SIZE
031900        INTO WS-LINEA-RPT
032000     WRITE REG-RPT FROM WS-LINEA-RPT
032100
032200     SET WS-RD-ES-ABRIR TO TRUE
032300     CALL 'PGMCSVRD' USING WS-RD-AREA WS-DIALECTO-ENT
032400                           WS-RD-REG-PARSEADO WS-RD-WARN-REC
032500     IF WS-RD-HUBO-ERROR OR WS-RD-ENCAB-ES-INVALIDO
032600        MOVE SPACES TO WS-LINEA-RPT
032700        STRING 'ERROR   OPENING CUSTIN - '
032800               WS-RD-ERROR-TEXTO DELIMITED BY SIZE
032900           INTO WS-LINEA-RPT
033000        WRITE REG-RPT FROM WS-LINEA-RPT
033100     ELSE
033200        SET WS-WR-ES-ABRIR TO TRUE
033300        CALL 'PGMCSVWR' USING WS-WR-AREA WS-DIALECTO-SAL
033400                              WS-WR-ENCABEZADO
033500                              WS-WR-REGISTRO
033600        IF WS-WR-HUBO-ERROR
033700           MOVE SPACES TO WS-LINEA-RPT
033800           STRING 'ERROR   OPENING CUSTOUT - '
033900                  WS-WR-ERROR-TEXTO DELIMITED BY SIZE
034000              INTO WS-LINEA-RPT
034100           WRITE REG-RPT FROM WS-LINEA-RPT
034200        ELSE
034300           MOVE WS-NUM-COLUMNAS TO FLD-COUNT OF WS-WR-ENCABEZADO
034400           PERFORM 1100-COPIAR-NOMBRE-ENCABEZADO-I
034500               THRU 1100-COPIAR-NOMBRE-ENCABEZADO-F
034600              VARYING WS-COL FROM 1 BY 1
034700              UNTIL WS-COL > WS-NUM-COLUMNAS
034800           SET WS-WR-ES-ENCABEZADO TO TRUE
034900           CALL 'PGMCSVWR' USING WS-WR-AREA WS-DIALECTO-SAL
035000                                 WS-WR-ENCABEZADO
035100                                 WS-WR-REGISTRO
035200        END-IF
035300     END-IF.
035400
035500 1000-INICIO-F. EXIT.
035600
035700
035800*------------------------------------------------------------------
035900*    1100 - COPIA UN NOMBRE DE COLUMNA AL ENCABEZADO DE SALIDA
036000 1100-COPIAR-NOMBRE-ENCABEZADO-I.
036100
036200     MOVE WS-NOMBRE-ESP (WS-COL) TO FLD-TEXT (WS-COL)
036300                                     OF WS-WR-ENCABEZADO
036400     PERFORM 1110-CALCULAR-LARGO-NOMBRE-I
036500         THRU 1110-CALCULAR-LARGO-NOMBRE-F
036600
036700 1100-COPIAR-NOMBRE-ENCABEZADO-F. EXIT.
036800
036900
037000*------------------------------------------------------------------
037100*    1110 - CALCULA EL LARGO UTIL DEL NOMBRE DE COLUMNA (SIN
037200*           BLANCOS A LA DERECHA)
037300 1110-CALCULAR-LARGO-NOMBRE-I.
037400
037500     MOVE 20 TO WS-SUB5
037600     PERFORM 1120-RETROCEDER-BLANCO-NOMBRE-I
037700         THRU 1120-RETROCEDER-BLANCO-NOMBRE-F
037800        UNTIL WS-SUB5 = ZEROS
037900           OR WS-NOMBRE-ESP (WS-COL) (WS-SUB5:1) NOT = SPACE
038000     MOVE WS-SUB5 TO FLD-LEN (WS-COL) OF WS-WR-ENCABEZADO.
038100
038200 1110-CALCULAR-LARGO-NOMBRE-F. EXIT.
038300
038400
038500*------------------------------------------------------------------
038600*    1120 - UN PASO DEL RETROCESO DE BLANCOS DEL NOMBRE
038700 1120-RETROCEDER-BLANCO-NOMBRE-I.
038800
038900     SUBTRACT 1 FROM WS-SUB5.
039000
039100 1120-RETROCEDER-BLANCO-NOMBRE-F. EXIT.
039200
039300
039400*------------------------------------------------------------------
039500*    2000 - LOOP PRINCIPAL: LEE, VALIDA, REESCRIBE Y ACUMULA
039600*           TOTALES PARA CADA REGISTRO DE CUSTIN
039700 2000-PROCESO-I.
039800
039900     SET WS-RD-ES-LEER TO TRUE
040000     CALL 'PGMCSVRD' USING WS-RD-AREA WS-DIALECTO-ENT
040100                           WS-RD-REG-PARSEADO WS-RD-WARN-REC
040200
040300     PERFORM 2050-PROCESAR-UN-REGISTRO-I
040400         THRU 2050-PROCESAR-UN-REGISTRO-F
040500        UNTIL WS-RD-HUBO-ERROR OR NOT WS-RD-SI-HAY-REGISTRO
040600
040700     IF WS-RD-HUBO-ERROR
040800        MOVE SPACES TO WS-LINEA-RPT
040900        STRING 'ERROR   LEYENDO CUSTIN - '
041000               WS-RD-ERROR-TEXTO DELIMITED BY SIZE
041100           INTO WS-LINEA-RPT
041200        WRITE REG-RPT FROM WS-LINEA-RPT
041300     END-IF.
041400
041500 2000-PROCESO-F. EXIT.
041600
041700
041800*------------------------------------------------------------------
041900*    2050 - VALIDA, REESCRIBE Y ACUMULA UN REGISTRO DE CUSTIN YA
042000*           LEIDO, Y LEE EL SIGUIENTE PARA LA PROXIMA VUELTA
042100*           (CUERPO DEL LOOP DE 2000-PROCESO)
042200 2050-PROCESAR-UN-REGISTRO-I.
042300
042400     ADD 1 TO CNT-READ
042500     IF WS-RD-SI-HAY-WARN
042600        PERFORM 2400-ESCRIBIR-AVISO-I THRU 2400-ESCRIBIR-AVISO-F
042700     END-IF
042800
042900     PERFORM 4000-VALIDAR-REGISTRO-I THRU 4000-VALIDAR-REGISTRO-F
043000     PERFORM 3000-REESCRIBIR-REGISTRO-I
043100         THRU 3000-REESCRIBIR-REGISTRO-F
043200
043300     IF WS-TB-CANT < WS-MAX-FILAS
043400        ADD 1 TO WS-TB-CANT
043500        PERFORM 2100-GUARDAR-FILA-I THRU 2100-GUARDAR-FILA-F
043600     END-IF
043700
043800     SET WS-RD-ES-LEER TO TRUE
043900     CALL 'PGMCSVRD' USING WS-RD-AREA WS-DIALECTO-ENT
044000                           WS-RD-REG-PARSEADO WS-RD-WARN-REC.
044100
044200 2050-PROCESAR-UN-REGISTRO-F. EXIT.
044300
044400
044500*------------------------------------------------------------------
044600*    2100 - GUARDA LOS 6 CAMPOS NORMALIZADOS DE LA FILA EN CURSO
044700*           EN LA TABLA EN MEMORIA
044800 2100-GUARDAR-FILA-I.
044900
045000     PERFORM 2110-GUARDAR-UNA-COLUMNA-I
045100         THRU 2110-GUARDAR-UNA-COLUMNA-F
045200        VARYING WS-COL FROM 1 BY 1
045300        UNTIL WS-COL > WS-NUM-COLUMNAS.
045400
045500 2100-GUARDAR-FILA-F. EXIT.
045600
045700
045800*------------------------------------------------------------------
045900*    2110 - GUARDA UNA COLUMNA DE LA FILA EN CURSO
046000 2110-GUARDAR-UNA-COLUMNA-I.
046100
046200     MOVE FLD-TEXT (WS-COL) OF WS-RD-REG-PARSEADO TO
046300          WS-TB-TEXTO (WS-TB-CANT, WS-COL)
046400     MOVE FLD-LEN  (WS-COL) OF WS-RD-REG-PARSEADO TO
046500          WS-TB-LARGO (WS-TB-CANT, WS-COL).
046600
046700 2110-GUARDAR-UNA-COLUMNA-F. EXIT.
046800
046900
047000*------------------------------------------------------------------
047100*    2400 - ESCRIBE UNA LINEA DE AVISO DE FORMA EN EL REPORTE
047200 2400-ESCRIBIR-AVISO-I.
047300
047400     ADD 1 TO CNT-WARN
047500     MOVE SPACES TO WS-LINEA-RPT
047600     IF WARN-TOO-FEW OF WS-RD-WARN-REC
047700        STRING 'WARNING LINE '
047800               WARN-LINE OF WS-RD-WARN-REC DELIMITED BY SIZE
047900               ' TOO FEW FIELDS' DELIMITED BY SIZE
048000           INTO WS-LINEA-RPT
048100     ELSE
048200        STRING 'WARNING LINE '
048300               WARN-LINE OF WS-RD-WARN-REC DELIMITED BY SIZE
048400               ' TOO MANY FIELDS' DELIMITED BY SIZE
048500           INTO WS-LINEA-RPT
048600     END-IF
048700     WRITE REG-RPT FROM WS-LINEA-RPT.
048800
048900 2400-ESCRIBIR-AVISO-F. EXIT.
049000
049100
049200*------------------------------------------------------------------
049300*    3000 - REESCRIBE EL REGISTRO NORMALIZADO EN CUSTOUT, TAL
049400*           CUAL SALIO DEL LECTOR (SIN RETIPAR)
049500 3000-REESCRIBIR-REGISTRO-I.
049600
049700     IF WS-WR-ERROR = 'N'
049800        MOVE WS-RD-REG-PARSEADO TO WS-WR-REGISTRO
049900        SET WS-WR-ES-ESCRIBIR TO TRUE
050000        CALL 'PGMCSVWR' USING WS-WR-AREA WS-DIALECTO-SAL
050100                              WS-WR-ENCABEZADO
050200                              WS-WR-REGISTRO
050300        IF WS-WR-HUBO-ERROR
050400           MOVE SPACES TO WS-LINEA-RPT
050500           STRING 'ERROR   ESCRIBIENDO CUSTOUT - '
050600                  WS-WR-ERROR-TEXTO DELIMITED BY SIZE
050700              INTO WS-LINEA-RPT
050800           WRITE REG-RPT FROM WS-LINEA-RPT
050900        END-IF
051000     END-IF.
051100
051200 3000-REESCRIBIR-REGISTRO-F. EXIT.
051300
051400
051500*------------------------------------------------------------------
051600*    4000 - CONVIERTE Y VALIDA LAS 6 COLUMNAS DEL REGISTRO EN
051700*           CURSO, ACUMULANDO LOS TOTALES DE LA CORRIDA
051800 4000-VALIDAR-REGISTRO-I.
051900
052000     MOVE 'N' TO WS-REGISTRO-MALO-SW
052100     INITIALIZE CUST-REC
052200
052300     PERFORM 4110-VALIDAR-CUST-ID-I THRU 4110-VALIDAR-CUST-ID-F
052400     PERFORM 4120-VALIDAR-CUST-NAME-I
052500         THRU 4120-VALIDAR-CUST-NAME-F
052600     PERFORM 4130-VALIDAR-CUST-BALANCE-I
052700         THRU 4130-VALIDAR-CUST-BALANCE-F
052800     PERFORM 4140-VALIDAR-CUST-DATE-I
052900         THRU 4140-VALIDAR-CUST-DATE-F
053000     PERFORM 4170-VALIDAR-CUST-ACTIVE-I
053100         THRU 4170-VALIDAR-CUST-ACTIVE-F
053200     PERFORM 4160-VALIDAR-CUST-STATUS-I
053300         THRU 4160-VALIDAR-CUST-STATUS-F
053400
053500     IF WS-REGISTRO-ES-MALO
053600        ADD 1 TO CNT-BAD
053700     ELSE
053800        ADD 1 TO CNT-GOOD
053900        ADD CUST-BALANCE TO TOT-BALANCE
054000     END-IF.
054100
054200 4000-VALIDAR-REGISTRO-F. EXIT.
054300
054400
054500*------------------------------------------------------------------
054600*    4110 - CUST-ID: REQUERIDO, SOLO DIGITOS, LARGO 1-6
054700 4110-VALIDAR-CUST-ID-I.
054800
054900     MOVE FLD-TEXT (1) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-TEXTO
055000     MOVE FLD-LEN  (1) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-LARGO
055100     MOVE 'CUST-ID' TO WS-VL-NOMBRE-CAMPO
055200     PERFORM 4900-CALCULAR-AUSENCIA-I
055300         THRU 4900-CALCULAR-AUSENCIA-F
055400
055500     MOVE 'R' TO WS-VL-REGLA
055600     CALL 'PGMCSVVL' USING WS-VL-AREA
055700     IF WS-VL-PASA
055800        MOVE 'D' TO WS-VL-REGLA
055900        CALL 'PGMCSVVL' USING WS-VL-AREA
056000     END-IF
056100     IF WS-VL-PASA
056200        MOVE 'L' TO WS-VL-REGLA
056300        MOVE 1 TO WS-VL-LARGO-MIN
056400        MOVE 6 TO WS-VL-LARGO-MAX
056500        CALL 'PGMCSVVL' USING WS-VL-AREA
056600     END-IF
056700
056800     IF WS-VL-PASA
056900        MOVE WS-VL-VALOR-TEXTO (1:WS-VL-VALOR-LARGO) TO CUST-ID
057000     ELSE
057100        PERFORM 4950-ESCRIBIR-ERROR-I THRU 4950-ESCRIBIR-ERROR-F
057200     END-IF.
057300
057400 4110-VALIDAR-CUST-ID-F. EXIT.
057500
057600
057700*------------------------------------------------------------------
057800*    4120 - CUST-NAME: REQUERIDO, LARGO 1-20
057900 4120-VALIDAR-CUST-NAME-I.
058000
058100     MOVE FLD-TEXT (2) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-TEXTO
058200     MOVE FLD-LEN  (2) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-LARGO
058300     MOVE 'CUST-NAME' TO WS-VL-NOMBRE-CAMPO
058400     PERFORM 4900-CALCULAR-AUSENCIA-I
058500         THRU 4900-CALCULAR-AUSENCIA-F
058600
058700     MOVE 'R' TO WS-VL-REGLA
058800     CALL 'PGMCSVVL' USING WS-VL-AREA
058900     IF WS-VL-PASA
059000        MOVE 'L' TO WS-VL-REGLA
059100        MOVE 1  TO WS-VL-LARGO-MIN
059200        MOVE 20 TO WS-VL-LARGO-MAX
059300        CALL 'PGMCSVVL' USING WS-VL-AREA
059400     END-IF
059500
059600     IF WS-VL-PASA
059700        MOVE WS-VL-VALOR-TEXTO (1:WS-VL-VALOR-LARGO) TO CUST-NAME
059800     ELSE
059900        PERFORM 4950-ESCRIBIR-ERROR-I THRU 4950-ESCRIBIR-ERROR-F
060000     END-IF.
060100
060200 4120-VALIDAR-CUST-NAME-F. EXIT.
060300
060400
060500*------------------------------------------------------------------
060600*    4130 - CUST-BALANCE: REQUERIDO, DECIMAL ESCALA 2 HALF-UP,
060700*           MINIMO -9999999.99, MAXIMO +9999999.99
060800 4130-VALIDAR-CUST-BALANCE-I.
060900
061000     MOVE FLD-TEXT (3) OF WS-RD-REG-PARSEADO TO WS-DC-TEXTO-ENTRADA
061100     MOVE FLD-LEN  (3) OF WS-RD-REG-PARSEADO TO WS-DC-LARGO-ENTRADA
061200     MOVE 'N' TO WS-DC-PERMITE-BLANCO
061300     MOVE 2   TO WS-DC-ESCALA
061400     MOVE 'N' TO WS-DC-HAY-CAP
061500     MOVE 'Y' TO WS-DC-HAY-MIN
061600     MOVE -9999999.99 TO WS-DC-MIN
061700     MOVE 'Y' TO WS-DC-HAY-MAX
061800     MOVE 9999999.99  TO WS-DC-MAX
061900     SET WS-DC-ES-PARSEAR TO TRUE
062000
062100     CALL 'PGMCSVDC' USING WS-DC-AREA
062200
062300     IF WS-DC-HUBO-ERROR
062400        MOVE 'CUST-BALANCE' TO WS-VL-NOMBRE-CAMPO
062500        MOVE WS-DC-ERROR-TEXTO TO WS-VL-ERROR-TEXTO
062600        PERFORM 4950-ESCRIBIR-ERROR-I THRU 4950-ESCRIBIR-ERROR-F
062700     ELSE
062800        MOVE WS-DC-VALOR TO CUST-BALANCE
062900     END-IF.
063000
063100 4130-VALIDAR-CUST-BALANCE-F. EXIT.
063200
063300
063400*------------------------------------------------------------------
063500*    4140 - CUST-DATE: REQUERIDO, FORMATO ISO O EUROPEO,
063600*           CANONICA AAAA-MM-DD
063700 4140-VALIDAR-CUST-DATE-I.
063800
063900     MOVE FLD-TEXT (4) OF WS-RD-REG-PARSEADO TO WS-FH-TEXTO-ENTRADA
064000     MOVE FLD-LEN  (4) OF WS-RD-REG-PARSEADO TO WS-FH-LARGO-ENTRADA
064100     MOVE 'N' TO WS-FH-PERMITE-BLANCO
064200     MOVE 'Y' TO WS-FH-ACEPTA-ISO
064300     MOVE 'Y' TO WS-FH-ACEPTA-EU
064400     MOVE 'N' TO WS-FH-ACEPTA-US
064500     SET WS-FH-ES-FECHA TO TRUE
064600
064700     CALL 'PGMCSVDT' USING WS-FH-AREA
064800
064900     IF WS-FH-HUBO-ERROR
065000        MOVE 'CUST-DATE' TO WS-VL-NOMBRE-CAMPO
065100        MOVE WS-FH-ERROR-TEXTO TO WS-VL-ERROR-TEXTO
065200        PERFORM 4950-ESCRIBIR-ERROR-I THRU 4950-ESCRIBIR-ERROR-F
065300     ELSE
065400        MOVE WS-FH-TEXTO-SALIDA (1:10) TO CUST-DATE
065500     END-IF.
065600
065700 4140-VALIDAR-CUST-DATE-F. EXIT.
065800
065900
066000*------------------------------------------------------------------
066100*    4170 - CUST-ACTIVE: BOOLEANO. "TRUE"/"1"/"Y"/"YES" (SIN
066200*           IMPORTAR MAYUSCULA/MINUSCULA) DA 'Y'; CUALQUIER OTRA
066300*           COSA, INCLUSO BLANCO, DA 'N'. NUNCA FALLA.
066400 4170-VALIDAR-CUST-ACTIVE-I.
066500
066600     MOVE SPACES TO WS-ACTIVO-MAYUS
066700     MOVE FLD-TEXT (5) OF WS-RD-REG-PARSEADO TO WS-ACTIVO-MAYUS
066800     MOVE FLD-LEN  (5) OF WS-RD-REG-PARSEADO TO WS-ACTIVO-LARGO
066900     INSPECT WS-ACTIVO-MAYUS CONVERTING
067000             'abcdefghijklmnopqrstuvwxyz'
067100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
067200
067300     IF WS-ACTIVO-LARGO > ZEROS
067400        AND (WS-ACTIVO-MAYUS (1:WS-ACTIVO-LARGO) = 'TRUE'
067500             OR WS-ACTIVO-MAYUS (1:WS-ACTIVO-LARGO) = '1'
067600             OR WS-ACTIVO-MAYUS (1:WS-ACTIVO-LARGO) = 'Y'
067700             OR WS-ACTIVO-MAYUS (1:WS-ACTIVO-LARGO) = 'YES')
067800        SET CUST-IS-ACTIVE TO TRUE
067900     ELSE
068000        SET CUST-IS-INACTIVE TO TRUE
068100     END-IF.
068200
068300 4170-VALIDAR-CUST-ACTIVE-F. EXIT.
068400
068500
068600*------------------------------------------------------------------
068700*    4160 - CUST-STATUS: REQUERIDO, UNO DE GOLD/SILVER/BRONZE
068800 4160-VALIDAR-CUST-STATUS-I.
068900
069000     MOVE FLD-TEXT (6) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-TEXTO
069100     MOVE FLD-LEN  (6) OF WS-RD-REG-PARSEADO TO WS-VL-VALOR-LARGO
069200     MOVE 'CUST-STATUS' TO WS-VL-NOMBRE-CAMPO
069300     PERFORM 4900-CALCULAR-AUSENCIA-I
069400         THRU 4900-CALCULAR-AUSENCIA-F
069500
069600     MOVE 'R' TO WS-VL-REGLA
069700     CALL 'PGMCSVVL' USING WS-VL-AREA
069800     IF WS-VL-PASA
069900        MOVE 'E' TO WS-VL-REGLA
070000        MOVE 3 TO WS-VL-ENUM-CANT
070100        MOVE 'GOLD'   TO WS-VL-ENUM-TABLA (1)
070200        MOVE 'SILVER' TO WS-VL-ENUM-TABLA (2)
070300        MOVE 'BRONZE' TO WS-VL-ENUM-TABLA (3)
070400        CALL 'PGMCSVVL' USING WS-VL-AREA
070500     END-IF
070600
070700     IF WS-VL-PASA
070800        MOVE WS-VL-VALOR-TEXTO (1:WS-VL-VALOR-LARGO)
070900             TO CUST-STATUS
071000     ELSE
071100        PERFORM 4950-ESCRIBIR-ERROR-I THRU 4950-ESCRIBIR-ERROR-F
071200     END-IF.
071300
071400 4160-VALIDAR-CUST-STATUS-F. EXIT.
071500
071600
071700*------------------------------------------------------------------
071800*    4900 - UN VALOR ESTA AUSENTE SI NO TIENE LARGO O ES TODO
071900*           BLANCOS; SE USA PARA LAS REGLAS QUE SALTAN CUANDO NO
072000*           SE TIPEO NADA
072100 4900-CALCULAR-AUSENCIA-I.
072200
072300     MOVE 'N' TO WS-VL-AUSENTE
072400     IF WS-VL-VALOR-LARGO = ZEROS
072500        OR WS-VL-VALOR-TEXTO (1:WS-VL-VALOR-LARGO) = SPACES
072600        MOVE 'Y' TO WS-VL-AUSENTE
072700     END-IF.
072800
072900 4900-CALCULAR-AUSENCIA-F. EXIT.
073000
073100
073200*------------------------------------------------------------------
073300*    4950 - ARMA EL DETALLE DE ERROR Y LO ESCRIBE EN EL REPORTE,
073400*           A PARTIR DEL TEXTO QUE DEJO LA ULTIMA REGLA INCUMPLIDA
073500 4950-ESCRIBIR-ERROR-I.
073600
073700     MOVE 'Y' TO WS-REGISTRO-MALO-SW
073800     MOVE WS-RD-LINEA-NUM    TO ERR-LINE
073900     MOVE WS-VL-NOMBRE-CAMPO TO ERR-FIELD
074000     MOVE WS-VL-ERROR-TEXTO  TO ERR-TEXT
074100
074200     MOVE SPACES TO WS-LINEA-RPT
074300     STRING 'ERROR   LINE ' ERR-LINE DELIMITED BY SIZE
074400            ' FIELD ' DELIMITED BY SIZE
074500            ERR-FIELD DELIMITED BY SIZE
074600            ' '       DELIMITED BY SIZE
074700            ERR-TEXT  DELIMITED BY SIZE
074800        INTO WS-LINEA-RPT
074900     WRITE REG-RPT FROM WS-LINEA-RPT.
075000
075100 4950-ESCRIBIR-ERROR-F. EXIT.
075200
075300
075400*------------------------------------------------------------------
075500*    5000 - IMPRIME EL BLOQUE DE TOTALES AL PIE DEL REPORTE Y
075600*           CIERRA RPTFILE
075700 5000-IMPRIMIR-TOTALES-I.
075800
075900     MOVE SPACES TO WS-LINEA-RPT
076000     STRING 'RECORDS READ . . . . . . .' CNT-READ DELIMITED BY SIZE
076100        INTO WS-LINEA-RPT
076200     WRITE REG-RPT FROM WS-LINEA-RPT
076300
076400     MOVE SPACES TO WS-LINEA-RPT
076500     STRING 'RECORDS GOOD . . . . . . .' CNT-GOOD DELIMITED BY SIZE
076600        INTO WS-LINEA-RPT
076700     WRITE REG-RPT FROM WS-LINEA-RPT
076800
076900     MOVE SPACES TO WS-LINEA-RPT
077000     STRING 'RECORDS BAD . . . . . . . ' CNT-BAD DELIMITED BY SIZE
077100        INTO WS-LINEA-RPT
077200     WRITE REG-RPT FROM WS-LINEA-RPT
077300
077400     MOVE SPACES TO WS-LINEA-RPT
077500     STRING 'WARNINGS . . . . . . . . .' CNT-WARN DELIMITED BY SIZE
077600        INTO WS-LINEA-RPT
077700     WRITE REG-RPT FROM WS-LINEA-RPT
077800
077900     MOVE TOT-BALANCE TO WS-SALDO-EDITADO
078000     MOVE SPACES TO WS-LINEA-RPT
078100     STRING 'TOTAL BALANCE . . . . . . ' WS-SALDO-EDITADO
078200            DELIMITED BY SIZE
078300        INTO WS-LINEA-RPT
078400     WRITE REG-RPT FROM WS-LINEA-RPT.
078500
078600 5000-IMPRIMIR-TOTALES-F. EXIT.
078700
078800
078900*------------------------------------------------------------------
079000*    6000 - ARMA LA TABLA DE TABFILE (BORDE/ENCABEZADO/BORDE/
079100*           DATOS/BORDE) A PARTIR DE LA TABLA EN MEMORIA
079200 6000-FORMATEAR-TABLA-I.
079300
079400     PERFORM 6100-CALCULAR-ANCHOS-I THRU 6100-CALCULAR-ANCHOS-F
079500     PERFORM 6200-ESCRIBIR-BORDE-I THRU 6200-ESCRIBIR-BORDE-F
079600     PERFORM 6300-ESCRIBIR-ENCABEZADO-I
079700         THRU 6300-ESCRIBIR-ENCABEZADO-F
079800     PERFORM 6200-ESCRIBIR-BORDE-I THRU 6200-ESCRIBIR-BORDE-F
079900     PERFORM 6400-ESCRIBIR-UNA-FILA-I
080000         THRU 6400-ESCRIBIR-UNA-FILA-F
080100        VARYING WS-TB-FIL-IDX FROM 1 BY 1
080200        UNTIL WS-TB-FIL-IDX > WS-TB-CANT
080300     PERFORM 6200-ESCRIBIR-BORDE-I THRU 6200-ESCRIBIR-BORDE-F.
080400
080500 6000-FORMATEAR-TABLA-F. EXIT.
080600
080700
080800*------------------------------------------------------------------
080900*    6100 - EL ANCHO DE CADA COLUMNA ES EL MAYOR ENTRE EL LARGO
081000*           DEL NOMBRE Y EL VALOR MAS ANCHO DE ESA COLUMNA
081100 6100-CALCULAR-ANCHOS-I.
081200
081300     PERFORM 6110-CALCULAR-UN-ANCHO-I
081400         THRU 6110-CALCULAR-UN-ANCHO-F
081500        VARYING WS-COL FROM 1 BY 1
081600        UNTIL WS-COL > WS-NUM-COLUMNAS.
081700
081800 6100-CALCULAR-ANCHOS-F. EXIT.
081900
082000
082100*------------------------------------------------------------------
082200*    6110 - CALCULA EL ANCHO DE UNA COLUMNA
082300 6110-CALCULAR-UN-ANCHO-I.
082400
082500     MOVE WS-ANCHO-ENCAB-COL (WS-COL) TO WS-ANCHO-COL (WS-COL)
082600     PERFORM 6120-REVISAR-UNA-FILA-PARA-ANCHO-I
082700         THRU 6120-REVISAR-UNA-FILA-PARA-ANCHO-F
082800        VARYING WS-TB-FIL-IDX FROM 1 BY 1
082900        UNTIL WS-TB-FIL-IDX > WS-TB-CANT.
083000
083100 6110-CALCULAR-UN-ANCHO-F. EXIT.
083200
083300
083400*------------------------------------------------------------------
083500*    6120 - SI EL VALOR DE ESTA FILA ES MAS ANCHO, AGRANDA EL
083600*           ANCHO DE LA COLUMNA
083700 6120-REVISAR-UNA-FILA-PARA-ANCHO-I.
083800
083900     IF WS-TB-LARGO (WS-TB-FIL-IDX, WS-COL) >
084000        WS-ANCHO-COL (WS-COL)
084100        MOVE WS-TB-LARGO (WS-TB-FIL-IDX, WS-COL)
084200             TO WS-ANCHO-COL (WS-COL)
084300     END-IF.
084400
084500 6120-REVISAR-UNA-FILA-PARA-ANCHO-F. EXIT.
084600
084700
084800*------------------------------------------------------------------
084900*    6200 - ESCRIBE UNA LINEA DE BORDE "+----+----+...+"
085000 6200-ESCRIBIR-BORDE-I.
085100
085200     MOVE SPACES TO WS-LINEA-RPT
085300     MOVE 1 TO WS-ANCHO-COL-01
085400     PERFORM 6210-AGREGAR-SEGMENTO-BORDE-I
085500         THRU 6210-AGREGAR-SEGMENTO-BORDE-F
085600        VARYING WS-COL FROM 1 BY 1
085700        UNTIL WS-COL > WS-NUM-COLUMNAS
085800     WRITE REG-TAB FROM WS-LINEA-RPT.
085900
086000 6200-ESCRIBIR-BORDE-F. EXIT.
086100
086200
086300*------------------------------------------------------------------
086400*    6210 - UN SEGMENTO "+----" DEL BORDE (MAS EL "+" FINAL LO
086500*           DEJA LA COLUMNA SIGUIENTE O EL CIERRE DE LA LINEA)
086600 6210-AGREGAR-SEGMENTO-BORDE-I.
086700
086800     MOVE WS-ANCHO-COL (WS-COL) TO WS-SUB5
086900     ADD 2 TO WS-SUB5
087000     STRING '+' DELIMITED BY SIZE
087100            WS-GUIONES (1:WS-SUB5) DELIMITED BY SIZE
087200        INTO WS-LINEA-RPT
087300        WITH POINTER WS-ANCHO-COL-01
087400
087500     IF WS-COL = WS-NUM-COLUMNAS
087600        STRING '+' DELIMITED BY SIZE
087700           INTO WS-LINEA-RPT
087800           WITH POINTER WS-ANCHO-COL-01
087900     END-IF.
088000
088100 6210-AGREGAR-SEGMENTO-BORDE-F. EXIT.
088200
088300
088400*------------------------------------------------------------------
088500*    6300 - ESCRIBE LA LINEA DE ENCABEZADO DE LA TABLA
088600 6300-ESCRIBIR-ENCABEZADO-I.
088700
088800     MOVE SPACES TO WS-LINEA-RPT
088900     MOVE 1 TO WS-ANCHO-COL-01
089000     PERFORM 6310-AGREGAR-CELDA-ENCABEZADO-I
089100         THRU 6310-AGREGAR-CELDA-ENCABEZADO-F
089200        VARYING WS-COL FROM 1 BY 1
089300        UNTIL WS-COL > WS-NUM-COLUMNAS
089400     STRING '|' DELIMITED BY SIZE INTO WS-LINEA-RPT
089500        WITH POINTER WS-ANCHO-COL-01
089600     WRITE REG-TAB FROM WS-LINEA-RPT.
089700
089800 6300-ESCRIBIR-ENCABEZADO-F. EXIT.
089900
090000
090100*------------------------------------------------------------------
090200*    6310 - AGREGA UNA CELDA DEL ENCABEZADO
090300 6310-AGREGAR-CELDA-ENCABEZADO-I.
090400
090500     MOVE SPACES TO WS-ACTIVO-MAYUS
090600     MOVE WS-NOMBRE-ESP (WS-COL) TO WS-ACTIVO-MAYUS
090700     STRING '| ' DELIMITED BY SIZE
090800            WS-ACTIVO-MAYUS (1:WS-ANCHO-COL (WS-COL))
090900               DELIMITED BY SIZE
091000            ' ' DELIMITED BY SIZE
091100        INTO WS-LINEA-RPT
091200        WITH POINTER WS-ANCHO-COL-01.
091300
091400 6310-AGREGAR-CELDA-ENCABEZADO-F. EXIT.
091500
091600
091700*------------------------------------------------------------------
091800*    6400 - ESCRIBE UNA LINEA DE DATOS DE LA TABLA
091900 6400-ESCRIBIR-UNA-FILA-I.
092000
092100     MOVE SPACES TO WS-LINEA-RPT
092200     MOVE 1 TO WS-ANCHO-COL-01
092300     PERFORM 6410-AGREGAR-CELDA-DATO-I
092400         THRU 6410-AGREGAR-CELDA-DATO-F
092500        VARYING WS-COL FROM 1 BY 1
092600        UNTIL WS-COL > WS-NUM-COLUMNAS
092700     STRING '|' DELIMITED BY SIZE INTO WS-LINEA-RPT
092800        WITH POINTER WS-ANCHO-COL-01
092900     WRITE REG-TAB FROM WS-LINEA-RPT.
093000
093100 6400-ESCRIBIR-UNA-FILA-F. EXIT.
093200
093300
093400*------------------------------------------------------------------
093500*    6410 - AGREGA UNA CELDA DE DATO DE LA FILA EN CURSO
093600 6410-AGREGAR-CELDA-DATO-I.
093700
093800     STRING '| ' DELIMITED BY SIZE
093900            WS-TB-TEXTO (WS-TB-FIL-IDX, WS-COL)
094000               (1:WS-ANCHO-COL (WS-COL)) DELIMITED BY SIZE
094100            ' ' DELIMITED BY SIZE
094200        INTO WS-LINEA-RPT
094300        WITH POINTER WS-ANCHO-COL-01.
094400
094500 6410-AGREGAR-CELDA-DATO-F. EXIT.
094600
094700
094800*------------------------------------------------------------------
094900*    9999 - CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA
095000 9999-FINAL-I.
095100
095200     SET WS-RD-ES-CERRAR TO TRUE
095300     CALL 'PGMCSVRD' USING WS-RD-AREA WS-DIALECTO-ENT
095400                           WS-RD-REG-PARSEADO WS-RD-WARN-REC
095500
095600     SET WS-WR-ES-CERRAR TO TRUE
095700     CALL 'PGMCSVWR' USING WS-WR-AREA WS-DIALECTO-SAL
095800                           WS-WR-ENCABEZADO
095900                           WS-WR-REGISTRO
096000
096100     CLOSE LISTADO-RPT
096200     CLOSE LISTADO-TAB.
096300
096400 9999-FINAL-F. EXIT.
096500