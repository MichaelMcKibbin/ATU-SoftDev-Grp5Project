000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVDC.
000300 AUTHOR.        L. PEREIRA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-07-02.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVDC - DECIMALES DE ESCALA FIJA (DECIMAL-SPEC)          *
001100*    =======================================================    *
001200*    SUBPROGRAMA SIN ESTADO, LLAMADO POR PGMCSVDR PARA CADA      *
001300*    CAMPO NUMERICO DE LA VALIDACION (HOY SOLO CUST-BALANCE,     *
001400*    ESCALA 2). LK-DEC-ACCION = 'P' PARSEA TEXTO A VALOR         *
001500*    EMPAQUETADO REDONDEANDO HALF-UP A LA ESCALA PEDIDA;         *
001600*    'F' FORMATEA UN VALOR EMPAQUETADO A TEXTO DE NOTACION       *
001700*    PLANA CON LA MISMA ESCALA.                                 *
001800*                                                                *
001900*    EL REDONDEO HALF-UP SE RESUELVE MIRANDO SOLO EL PRIMER      *
002000*    DIGITO DESCARTADO: SI ES 5 O MAS, SUBE; SI ES MENOS DE 5,   *
002100*    TRUNCA. ES MATEMATICAMENTE EQUIVALENTE A MIRAR TODO EL      *
002200*    RESTO DESCARTADO, PERO MUCHO MAS SIMPLE DE PROGRAMAR.       *
002300******************************************************************
002400* MANT: 1999-07-02 LDP TCK-0142  ALTA INICIAL                    * TCK0142
002500* MANT: 1999-11-30 LDP TCK-0164  AGREGA TOPE DE PRECISION        * TCK0164
002600* MANT: 2001-06-03 MGV TCK-0205  AGREGA LA ACCION DE FORMATEO    * TCK0205
002700******************************************************************
002800
002900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400*=======================*
004500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004600
004700*----------- EXPLORACION DEL TEXTO DE ENTRADA ----------------------
004800 77  WS-POS                PIC 9(03) COMP  VALUE 1.
004900 77  WS-SIGNO              PIC X(01)       VALUE '+'.
005000 77  WS-CARACTER           PIC X(01)       VALUE SPACES.
005100 77  WS-VIO-DIGITO-SW      PIC X(01)       VALUE 'N'.
005200     88  WS-VIO-ALGUN-DIGITO              VALUE 'Y'.
005300 77  WS-PARSEO-MALO-SW     PIC X(01)       VALUE 'N'.
005400     88  WS-PARSEO-ES-MALO                VALUE 'Y'.
005500
005600 01  WS-DIG-ENTEROS-AREA.
005700     03  WS-DIG-ENTEROS    PIC X(09)       VALUE SPACES.
005800*        VISTA CARACTER POR CARACTER DE LA PARTE ENTERA YA
005900*        EXPLORADA, PARA EL CONTEO DE CEROS INICIALES SIN
006000*        REFERENCIA-MODIFICADA REPETIDA.
006100     03  WS-DIG-ENTEROS-TABLA REDEFINES WS-DIG-ENTEROS
006200                               PIC X(01) OCCURS 9 TIMES.
006300     03  WS-CANT-ENTEROS   PIC 9(02) COMP  VALUE ZEROS.
006400     03  FILLER            PIC X(05)       VALUE SPACES.
006500
006600 01  WS-DIG-DECIMALES-AREA.
006700     03  WS-DIG-DECIMALES  PIC X(09)       VALUE SPACES.
006800     03  WS-CANT-DECIMALES PIC 9(02) COMP  VALUE ZEROS.
006900     03  FILLER            PIC X(05)       VALUE SPACES.
007000
007100*----------- RESCALADO CON REDONDEO HALF-UP ------------------------
007200 77  WS-KEPT-NUM           PIC 9(09) COMP  VALUE ZEROS.
007300 77  WS-KEPT-TOPE          PIC 9(09) COMP  VALUE ZEROS.
007400 77  WS-PRIMER-DESCARTADO  PIC X(01)       VALUE SPACE.
007500 77  WS-CARRY-SW           PIC X(01)       VALUE 'N'.
007600     88  WS-HAY-CARRY                      VALUE 'Y'.
007700
007800*----------- POTENCIAS DE DIEZ SEGUN LA ESCALA PEDIDA --------------
007900 77  WS-POT-ESCALA         PIC 9(05) COMP  VALUE 1.
008000 77  WS-POT-RESTO          PIC 9(05) COMP  VALUE 1.
008100
008200*----------- ARMADO DEL VALOR NUMERICO FINAL ------------------------
008300 77  WS-PARTE-ENTERA       PIC 9(09)       VALUE ZEROS.
008400 77  WS-PARTE-DECIMAL      PIC 9(04)       VALUE ZEROS.
008500 77  WS-MAGNITUD           PIC 9(09)V9(04) COMP-3 VALUE ZEROS.
008600*        VISTA SIN EL PUNTO DECIMAL IMPLICITO, PARA EVENTUALES
008700*        COMPARACIONES DE MAGNITUD ENTERA (CONSISTENTE CON LA
008800*        MISMA VISTA QUE TRAE PGMCSVVL PARA SU VALOR NUMERICO).
008900 77  WS-MAGNITUD-ALT REDEFINES WS-MAGNITUD PIC 9(13) COMP-3.
009000
009100*----------- CONTEO DE DIGITOS SIGNIFICATIVOS (TOPE DE PRECISION) --
009200 77  WS-CANT-SIGNIF        PIC 9(02) COMP  VALUE ZEROS.
009300 77  WS-CEROS-INICIALES    PIC 9(02) COMP  VALUE ZEROS.
009400
009500*----------- FORMATEO ('F') -----------------------------------------
009600 77  WS-ABS-VALOR          PIC 9(09)V9(04) COMP-3 VALUE ZEROS.
009700 77  WS-PARTE-ENT-OUT      PIC 9(09)       VALUE ZEROS.
009800 77  WS-FRAC-COMPLETO      PIC 9(09)V9(04) COMP-3 VALUE ZEROS.
009900 77  WS-FRAC-FULL          PIC 9(04)       VALUE ZEROS.
010000 77  WS-FRAC-OUT           PIC 9(04)       VALUE ZEROS.
010100 77  WS-FRAC-OUT-X REDEFINES WS-FRAC-OUT PIC X(04).
010200 77  WS-ENT-OUT-TEXTO      PIC X(09)       VALUE SPACES.
010300 77  WS-SUB3               PIC 9(02) COMP  VALUE ZEROS.
010400 77  WS-PTR-OUT            PIC 9(02) COMP  VALUE 1.
010500 77  WS-VIO-NO-CERO-SW     PIC X(01)       VALUE 'N'.
010600     88  WS-VIO-DIGITO-NO-CERO             VALUE 'Y'.
010700
010800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010900
011000*-----------------------------------------------------------------
011100 LINKAGE SECTION.
011200*================*
011300 01  LK-DEC-AREA.
011400     03  LK-DEC-ACCION            PIC X(01).
011500         88  LK-DEC-ES-PARSEAR                VALUE 'P'.
011600         88  LK-DEC-ES-FORMATEAR               VALUE 'F'.
011700     03  LK-DEC-TEXTO-ENTRADA     PIC X(40).
011800     03  LK-DEC-LARGO-ENTRADA     PIC 9(02) COMP.
011900     03  LK-DEC-ESCALA            PIC 9(01) COMP.
012000     03  LK-DEC-PERMITE-BLANCO    PIC X(01).
012100         88  LK-DEC-BLANCO-PERMITIDO          VALUE 'Y'.
012200     03  LK-DEC-HAY-CAP           PIC X(01).
012300         88  LK-DEC-TIENE-CAP                 VALUE 'Y'.
012400     03  LK-DEC-CAP               PIC 9(02) COMP.
012500     03  LK-DEC-HAY-MIN           PIC X(01).
012600         88  LK-DEC-TIENE-MIN                 VALUE 'Y'.
012700     03  LK-DEC-MIN               PIC S9(09)V9(04) COMP-3.
012800     03  LK-DEC-HAY-MAX           PIC X(01).
012900         88  LK-DEC-TIENE-MAX                 VALUE 'Y'.
013000     03  LK-DEC-MAX               PIC S9(09)V9(04) COMP-3.
013100     03  LK-DEC-VALOR             PIC S9(09)V9(04) COMP-3.
013200     03  LK-DEC-TEXTO-SALIDA      PIC X(20).
013300     03  LK-DEC-LARGO-SALIDA      PIC 9(02) COMP.
013400     03  LK-DEC-SIN-VALOR         PIC X(01).
013500         88  LK-DEC-ES-SIN-VALOR              VALUE 'Y'.
013600     03  LK-DEC-ERROR             PIC X(01).
013700         88  LK-DEC-HAY-ERROR                 VALUE 'Y'.
013800     03  LK-DEC-ERROR-TEXTO       PIC X(40).
013900     03  FILLER                   PIC X(05).
014000
014100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014200 PROCEDURE DIVISION USING LK-DEC-AREA.
014300
014400 MAIN-PROGRAM-I.
014500
014600     MOVE 'N' TO LK-DEC-SIN-VALOR
014700     MOVE 'N' TO LK-DEC-ERROR
014800     MOVE SPACES TO LK-DEC-ERROR-TEXTO
014900
015000     EVALUATE TRUE
015100        WHEN LK-DEC-ES-PARSEAR
015200           PERFORM 1000-PARSEAR-I THRU 1000-PARSEAR-F
015300        WHEN LK-DEC-ES-FORMATEAR
015400           PERFORM 5000-FORMATEAR-I THRU 5000-FORMATEAR-F
015500        WHEN OTHER
015600           MOVE 'Y' TO LK-DEC-ERROR
015700           MOVE 'UNKNOWN DECIMAL ACTION'
015800                TO LK-DEC-ERROR-TEXTO
015900     END-EVALUATE.
016000
016100 MAIN-PROGRAM-F. GOBACK.
016200
016300
016400*------------------------------------------------------------------
016500*    1000 - PARSEA EL TEXTO DE ENTRADA A UN VALOR EMPAQUETADO
016600 1000-PARSEAR-I.
016700
016800     IF LK-DEC-LARGO-ENTRADA = ZEROS
016900        OR LK-DEC-TEXTO-ENTRADA (1:LK-DEC-LARGO-ENTRADA) = SPACES
017000        PERFORM 1050-TRATAR-BLANCO-I THRU 1050-TRATAR-BLANCO-F
017100     ELSE
017200        PERFORM 1100-EXPLORAR-TEXTO-I THRU 1100-EXPLORAR-TEXTO-F
017300        IF LK-DEC-ERROR = 'N'
017400           PERFORM 2000-RESCALAR-HALF-UP-I
017500               THRU 2000-RESCALAR-HALF-UP-F
017600        END-IF
017700        IF LK-DEC-ERROR = 'N'
017800           PERFORM 3000-VERIFICAR-PRECISION-I
017900               THRU 3000-VERIFICAR-PRECISION-F
018000        END-IF
018100        IF LK-DEC-ERROR = 'N'
018200           PERFORM 4000-ARMAR-VALOR-I THRU 4000-ARMAR-VALOR-F
018300        END-IF
018400        IF LK-DEC-ERROR = 'N'
018500           PERFORM 4500-VERIFICAR-RANGO-I
018600               THRU 4500-VERIFICAR-RANGO-F
018700        END-IF
018800     END-IF.
018900
019000 1000-PARSEAR-F. EXIT.
019100
019200
019300*------------------------------------------------------------------
019400*    1050 - TEXTO EN BLANCO: ERROR, SALVO QUE EL BLANCO ESTE
019500*           PERMITIDO (ENTONCES "SIN VALOR")
019600 1050-TRATAR-BLANCO-I.
019700
019800     IF LK-DEC-BLANCO-PERMITIDO
019900        MOVE 'Y' TO LK-DEC-SIN-VALOR
020000        MOVE ZEROS TO LK-DEC-VALOR
020100     ELSE
020200        MOVE 'Y' TO LK-DEC-ERROR
020300        MOVE 'DECIMAL VALUE REQUIRED, IS BLANK'
020400             TO LK-DEC-ERROR-TEXTO
020500     END-IF.
020600
020700 1050-TRATAR-BLANCO-F. EXIT.
020800
020900
021000*------------------------------------------------------------------
021100*    1100 - RECORRE EL TEXTO: SIGNO OPCIONAL, ENTEROS, PUNTO Y
021200*           DECIMALES OPCIONALES
021300 1100-EXPLORAR-TEXTO-I.
021400
021500     MOVE SPACES TO WS-DIG-ENTEROS WS-DIG-DECIMALES
021600     MOVE ZEROS  TO WS-CANT-ENTEROS WS-CANT-DECIMALES
021700     MOVE '+'    TO WS-SIGNO
021800     MOVE 'N'    TO WS-VIO-DIGITO-SW
021900     MOVE 'N'    TO WS-PARSEO-MALO-SW
022000     MOVE 1      TO WS-POS
022100
022200     MOVE LK-DEC-TEXTO-ENTRADA (WS-POS:1) TO WS-CARACTER
022300     IF WS-CARACTER = '+' OR WS-CARACTER = '-'
022400        MOVE WS-CARACTER TO WS-SIGNO
022500        ADD 1 TO WS-POS
022600     END-IF
022700
022800     PERFORM 1110-CONSUMIR-UN-ENTERO-I
022900         THRU 1110-CONSUMIR-UN-ENTERO-F
023000        UNTIL WS-POS > LK-DEC-LARGO-ENTRADA
023100           OR LK-DEC-TEXTO-ENTRADA (WS-POS:1) NOT NUMERIC
023200
023300     IF WS-POS <= LK-DEC-LARGO-ENTRADA
023400        AND LK-DEC-TEXTO-ENTRADA (WS-POS:1) = '.'
023500        ADD 1 TO WS-POS
023600        PERFORM 1120-CONSUMIR-UN-DECIMAL-I
023700            THRU 1120-CONSUMIR-UN-DECIMAL-F
023800           UNTIL WS-POS > LK-DEC-LARGO-ENTRADA
023900              OR LK-DEC-TEXTO-ENTRADA (WS-POS:1) NOT NUMERIC
024000     END-IF
024100
024200     IF WS-POS <= LK-DEC-LARGO-ENTRADA
024300        OR NOT WS-VIO-ALGUN-DIGITO
024400        MOVE 'Y' TO LK-DEC-ERROR
024500        MOVE 'DECIMAL VALUE IS NOT NUMERIC' TO LK-DEC-ERROR-TEXTO
024600     END-IF.
024700
024800 1100-EXPLORAR-TEXTO-F. EXIT.
024900
025000
025100*------------------------------------------------------------------
025200*    1110 - UN DIGITO DE LA PARTE ENTERA (HASTA 9 GUARDADOS)
025300 1110-CONSUMIR-UN-ENTERO-I.
025400
025500     MOVE 'Y' TO WS-VIO-DIGITO-SW
025600     IF WS-CANT-ENTEROS < 9
025700        ADD 1 TO WS-CANT-ENTEROS
025800        MOVE LK-DEC-TEXTO-ENTRADA (WS-POS:1) TO
025900             WS-DIG-ENTEROS (WS-CANT-ENTEROS:1)
026000     END-IF
026100     ADD 1 TO WS-POS.
026200
026300 1110-CONSUMIR-UN-ENTERO-F. EXIT.
026400
026500
026600*------------------------------------------------------------------
026700*    1120 - UN DIGITO DE LA PARTE DECIMAL (HASTA 9 GUARDADOS)
026800 1120-CONSUMIR-UN-DECIMAL-I.
026900
027000     MOVE 'Y' TO WS-VIO-DIGITO-SW
027100     IF WS-CANT-DECIMALES < 9
027200        ADD 1 TO WS-CANT-DECIMALES
027300        MOVE LK-DEC-TEXTO-ENTRADA (WS-POS:1) TO
027400             WS-DIG-DECIMALES (WS-CANT-DECIMALES:1)
027500     END-IF
027600     ADD 1 TO WS-POS.
027700
027800 1120-CONSUMIR-UN-DECIMAL-F. EXIT.
027900
028000
028100*------------------------------------------------------------------
028200*    2000 - RESCALA LA PARTE DECIMAL A LA ESCALA PEDIDA,
028300*           REDONDEANDO HALF-UP SI SOBRAN DIGITOS
028400 2000-RESCALAR-HALF-UP-I.
028500
028600     IF LK-DEC-ESCALA >= WS-CANT-DECIMALES
028700        MOVE ZEROS TO WS-KEPT-NUM
028800        IF WS-CANT-DECIMALES > ZEROS
028900           MOVE WS-DIG-DECIMALES (1:WS-CANT-DECIMALES)
029000                TO WS-KEPT-NUM
029100        END-IF
029200        PERFORM 2050-CALCULAR-POTENCIAS-I
029300            THRU 2050-CALCULAR-POTENCIAS-F
029400        MULTIPLY WS-KEPT-NUM BY WS-POT-RESTO
029500           GIVING WS-KEPT-NUM
029600     ELSE
029700        MOVE WS-DIG-DECIMALES (1:LK-DEC-ESCALA) TO WS-KEPT-NUM
029800        MOVE WS-DIG-DECIMALES (LK-DEC-ESCALA + 1:1)
029900             TO WS-PRIMER-DESCARTADO
030000        MOVE 'N' TO WS-CARRY-SW
030100        IF WS-PRIMER-DESCARTADO >= '5'
030200           ADD 1 TO WS-KEPT-NUM
030300        END-IF
030400        PERFORM 2050-CALCULAR-POTENCIAS-I
030500            THRU 2050-CALCULAR-POTENCIAS-F
030600        IF WS-KEPT-NUM >= WS-POT-ESCALA
030700           SUBTRACT WS-POT-ESCALA FROM WS-KEPT-NUM
030800           SET WS-HAY-CARRY TO TRUE
030900        END-IF
031000        MULTIPLY WS-KEPT-NUM BY WS-POT-RESTO
031100           GIVING WS-KEPT-NUM
031200        IF WS-HAY-CARRY
031300           PERFORM 2060-SUMAR-CARRY-A-ENTEROS-I
031400               THRU 2060-SUMAR-CARRY-A-ENTEROS-F
031500        END-IF
031600     END-IF.
031700
031800 2000-RESCALAR-HALF-UP-F. EXIT.
031900
032000
032100*------------------------------------------------------------------
032200*    2050 - POTENCIAS DE DIEZ QUE DEPENDEN DE LA ESCALA PEDIDA:
032300*           WS-POT-ESCALA = 10**ESCALA, WS-POT-RESTO = 10**(4-ESC)
032400 2050-CALCULAR-POTENCIAS-I.
032500
032600     EVALUATE LK-DEC-ESCALA
032700        WHEN 0  MOVE 1     TO WS-POT-ESCALA  MOVE 10000 TO WS-POT-RESTO
032800        WHEN 1  MOVE 10    TO WS-POT-ESCALA  MOVE 1000  TO WS-POT-RESTO
032900        WHEN 2  MOVE 100   TO WS-POT-ESCALA  MOVE 100   TO WS-POT-RESTO
033000        WHEN 3  MOVE 1000  TO WS-POT-ESCALA  MOVE 10    TO WS-POT-RESTO
033100        WHEN OTHER
033200                MOVE 10000 TO WS-POT-ESCALA  MOVE 1     TO WS-POT-RESTO
033300     END-EVALUATE.
033400
033500 2050-CALCULAR-POTENCIAS-F. EXIT.
033600
033700
033800*------------------------------------------------------------------
033900*    2060 - EL REDONDEO DESBORDO LA PARTE DECIMAL (P.EJ. .995 A
034000*           ESCALA 2): SUMA 1 A LA PARTE ENTERA TIPEADA
034100 2060-SUMAR-CARRY-A-ENTEROS-I.
034200
034300     MOVE ZEROS TO WS-PARTE-ENTERA
034400     IF WS-CANT-ENTEROS > ZEROS
034500        MOVE WS-DIG-ENTEROS (1:WS-CANT-ENTEROS) TO WS-PARTE-ENTERA
034600     END-IF
034700     ADD 1 TO WS-PARTE-ENTERA
034800     MOVE WS-PARTE-ENTERA TO WS-ENT-OUT-TEXTO
034900     MOVE WS-ENT-OUT-TEXTO (1:9) TO WS-DIG-ENTEROS
035000     MOVE 9 TO WS-CANT-ENTEROS.
035100
035200 2060-SUMAR-CARRY-A-ENTEROS-F. EXIT.
035300
035400
035500*------------------------------------------------------------------
035600*    3000 - EL TOPE DE PRECISION CUENTA DIGITOS SIGNIFICATIVOS
035700*           (CEROS INICIALES DE LA PARTE ENTERA NO CUENTAN)
035800 3000-VERIFICAR-PRECISION-I.
035900
036000     IF LK-DEC-TIENE-CAP
036100        MOVE ZEROS TO WS-CEROS-INICIALES
036200        PERFORM 3100-CONTAR-CERO-INICIAL-I
036300            THRU 3100-CONTAR-CERO-INICIAL-F
036400           VARYING WS-SUB3 FROM 1 BY 1
036500           UNTIL WS-SUB3 >= WS-CANT-ENTEROS
036600              OR WS-DIG-ENTEROS-TABLA (WS-SUB3) NOT = '0'
036700
036800        COMPUTE WS-CANT-SIGNIF =
036900           WS-CANT-ENTEROS - WS-CEROS-INICIALES + WS-CANT-DECIMALES
037000
037100        IF WS-CANT-SIGNIF > LK-DEC-CAP
037200           MOVE 'Y' TO LK-DEC-ERROR
037300           MOVE 'PRECISION OVERFLOW' TO LK-DEC-ERROR-TEXTO
037400        END-IF
037500     END-IF.
037600
037700 3000-VERIFICAR-PRECISION-F. EXIT.
037800
037900
038000*------------------------------------------------------------------
038100*    3100 - UN CERO INICIAL DE LA PARTE ENTERA
038200 3100-CONTAR-CERO-INICIAL-I.
038300
038400     ADD 1 TO WS-CEROS-INICIALES.
038500
038600 3100-CONTAR-CERO-INICIAL-F. EXIT.
038700
038800
038900*------------------------------------------------------------------
039000*    4000 - ARMA EL VALOR EMPAQUETADO FINAL A PARTIR DE LA PARTE
039100*           ENTERA Y LA PARTE DECIMAL YA RESCALADA
039200 4000-ARMAR-VALOR-I.
039300
039400     MOVE ZEROS TO WS-PARTE-ENTERA
039500     IF WS-CANT-ENTEROS > ZEROS
039600        MOVE WS-DIG-ENTEROS (1:WS-CANT-ENTEROS) TO WS-PARTE-ENTERA
039700     END-IF
039800     MOVE WS-KEPT-NUM TO WS-PARTE-DECIMAL
039900
040000     COMPUTE WS-MAGNITUD = WS-PARTE-ENTERA + (WS-PARTE-DECIMAL / 10000)
040100
040200     IF WS-SIGNO = '-'
040300        COMPUTE LK-DEC-VALOR = 0 - WS-MAGNITUD
040400     ELSE
040500        MOVE WS-MAGNITUD TO LK-DEC-VALOR
040600     END-IF.
040700
040800 4000-ARMAR-VALOR-F. EXIT.
040900
041000
041100*------------------------------------------------------------------
041200*    4500 - VERIFICA LOS LIMITES MINIMO Y MAXIMO (INCLUSIVOS)
041300 4500-VERIFICAR-RANGO-I.
041400
041500     IF LK-DEC-TIENE-MIN AND LK-DEC-VALOR < LK-DEC-MIN
041600        MOVE 'Y' TO LK-DEC-ERROR
041700        MOVE 'DECIMAL VALUE IS BELOW THE MINIMUM ALLOWED'
041800             TO LK-DEC-ERROR-TEXTO
041900     ELSE
042000        IF LK-DEC-TIENE-MAX AND LK-DEC-VALOR > LK-DEC-MAX
042100           MOVE 'Y' TO LK-DEC-ERROR
042200           MOVE 'DECIMAL VALUE IS ABOVE THE MAXIMUM ALLOWED'
042300                TO LK-DEC-ERROR-TEXTO
042400        END-IF
042500     END-IF.
042600
042700 4500-VERIFICAR-RANGO-F. EXIT.
042800
042900
043000*------------------------------------------------------------------
043100*    5000 - FORMATEA LK-DEC-VALOR A NOTACION PLANA CON LA ESCALA
043200*           PEDIDA Y SIGNO '-' SOLO CUANDO ES NEGATIVO
043300 5000-FORMATEAR-I.
043400
043500     IF LK-DEC-VALOR < ZEROS
043600        COMPUTE WS-ABS-VALOR = 0 - LK-DEC-VALOR
043700     ELSE
043800        MOVE LK-DEC-VALOR TO WS-ABS-VALOR
043900     END-IF
044000
044100     MOVE WS-ABS-VALOR TO WS-PARTE-ENT-OUT
044200     COMPUTE WS-FRAC-COMPLETO = WS-ABS-VALOR - WS-PARTE-ENT-OUT
044300     COMPUTE WS-FRAC-FULL = WS-FRAC-COMPLETO * 10000
044400
044500     PERFORM 2050-CALCULAR-POTENCIAS-I
044600         THRU 2050-CALCULAR-POTENCIAS-F
044700     DIVIDE WS-FRAC-FULL BY WS-POT-RESTO GIVING WS-FRAC-OUT
044800
044900     MOVE SPACES TO LK-DEC-TEXTO-SALIDA
045000     MOVE 1      TO WS-PTR-OUT
045100
045200     IF LK-DEC-VALOR < ZEROS
045300        STRING '-' DELIMITED BY SIZE
045400           INTO LK-DEC-TEXTO-SALIDA WITH POINTER WS-PTR-OUT
045500     END-IF
045600
045700     MOVE WS-PARTE-ENT-OUT TO WS-ENT-OUT-TEXTO
045800     MOVE 'N' TO WS-VIO-NO-CERO-SW
045900     PERFORM 5100-AGREGAR-DIGITO-ENTERO-OUT-I
046000         THRU 5100-AGREGAR-DIGITO-ENTERO-OUT-F
046100        VARYING WS-SUB3 FROM 1 BY 1
046200        UNTIL WS-SUB3 > 9
046300
046400     IF LK-DEC-ESCALA > ZEROS
046500        STRING '.' DELIMITED BY SIZE
046600           INTO LK-DEC-TEXTO-SALIDA WITH POINTER WS-PTR-OUT
046700        STRING WS-FRAC-OUT-X (5 - LK-DEC-ESCALA:LK-DEC-ESCALA)
046800           DELIMITED BY SIZE
046900           INTO LK-DEC-TEXTO-SALIDA WITH POINTER WS-PTR-OUT
047000     END-IF
047100
047200     COMPUTE LK-DEC-LARGO-SALIDA = WS-PTR-OUT - 1.
047300
047400 5000-FORMATEAR-F. EXIT.
047500
047600
047700*------------------------------------------------------------------
047800*    5100 - AGREGA UN DIGITO DE LA PARTE ENTERA AL TEXTO DE
047900*           SALIDA, SALTANDO CEROS INICIALES (MENOS EL ULTIMO)
048000 5100-AGREGAR-DIGITO-ENTERO-OUT-I.
048100
048200     IF WS-ENT-OUT-TEXTO (WS-SUB3:1) NOT = '0'
048300        MOVE 'Y' TO WS-VIO-NO-CERO-SW
048400     END-IF
048500
048600     IF WS-VIO-DIGITO-NO-CERO OR WS-SUB3 = 9
048700        STRING WS-ENT-OUT-TEXTO (WS-SUB3:1) DELIMITED BY SIZE
048800           INTO LK-DEC-TEXTO-SALIDA WITH POINTER WS-PTR-OUT
048900     END-IF.
049000
049100 5100-AGREGAR-DIGITO-ENTERO-OUT-F. EXIT.
049200