000100*////////////////// (PARSEREC) ///////////////////////////////////
000200************************************************************
000300*    COPY PARSEREC                                          *
000400*    LAYOUT REGISTRO DE CAMPOS PARSEADOS                    *
000500*    SALIDA DEL CSV-PARSER (PGMCSVPR), UN REGISTRO POR       *
000600*    LINEA DEL ARCHIVO DE ENTRADA, ANTES DE NORMALIZAR       *
000700*    CONTRA EL ESQUEMA DE COLUMNAS.                          *
000800************************************************************
000900*    MANT: 1999-05-21 RAF TCK-0133  ALTA INICIAL DEL LAYOUT  *     TCK0133
001000*    MANT: 1999-09-02 LDP TCK-0150  OCCURS 20 (ANTES 12)     *     TCK0150
001100************************************************************
001200 01  WS-REG-PARSEADO.
001300*        CANTIDAD DE CAMPOS REALMENTE PARSEADOS EN ESTA
001400*        LINEA (0 SI LA LINEA ESTA VACIA).
001500     03  FLD-COUNT           PIC 9(03)     VALUE ZEROS.
001600*        TABLA DE VALORES Y LARGOS DE CADA CAMPO PARSEADO.
001700     03  FLD-TABLA OCCURS 20 TIMES
001800                   INDEXED BY FLD-IDX.
001900         05  FLD-TEXT        PIC X(40)     VALUE SPACES.
002000         05  FLD-LEN         PIC 9(03)     VALUE ZEROS.
002100*        VISTA ALTERNATIVA DE TODA LA TABLA DE CAMPOS COMO UN
002200*        SOLO BLOQUE, PARA EL MOVE SPACES MASIVO EN EL INICIO
002300*        DE CADA REGISTRO (EVITA HACER 20 MOVES SEPARADOS).
002400     03  FLD-TABLA-BLOQUE REDEFINES FLD-TABLA
002500                   PIC X(43) OCCURS 20 TIMES
002600                   INDEXED BY FLD-BLK-IDX.
002700*        RESERVA PARA USO FUTURO DEL LAYOUT.
002800     03  FILLER              PIC X(05)     VALUE SPACES.
