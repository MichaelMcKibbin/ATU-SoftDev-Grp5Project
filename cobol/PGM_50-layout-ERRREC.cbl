000100******************************************************************
000200* COPY ERRREC                                                   *
000300*        LAYOUT REGISTRO DE ERROR DE VALIDACION                 *
000400*        UNA LINEA DE DETALLE DEL REPORTE POR CADA REGLA        *
000500*        INCUMPLIDA (PGM_50-PGMCSVDR, 4000-VALIDAR-REGISTRO).   *
000600* ... REEMPLAZA AL DCLGEN TBCURCTA, YA NO SE CONSULTA DB2 AQUI. *
000700******************************************************************
000800* MANT: 2000-02-09 RAF TCK-0177  ALTA INICIAL DEL LAYOUT        *  TCK0177
000900* MANT: 2001-07-11 LDP TCK-0211  AMPLIA ERR-TEXT A 60 POSICIONES*  TCK0211
001000*       (MENSAJES DE VALIDATORS VENIAN TRUNCOS EN EL REPORTE)   *  TCK0211
001100******************************************************************
001200 01  ERR-REC.
001300*        NUMERO DE LINEA (BASE 1) DEL REGISTRO QUE FALLO.
001400     10  ERR-LINE           PIC 9(07).
001500*        NOMBRE DE LA COLUMNA QUE DISPARO EL ERROR.
001600     10  ERR-FIELD          PIC X(12).
001700*        REGLA INCUMPLIDA Y VALOR OFENSOR.
001800     10  ERR-TEXT           PIC X(60).
001900     10  FILLER             PIC X(05).
002000******************************************************************
002100* EL LARGO TOTAL DE ESTE LAYOUT ES 84 BYTES                    *
002200******************************************************************
