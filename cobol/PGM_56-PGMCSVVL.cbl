000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVVL.
000300 AUTHOR.        R. FIGUEROA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-07-16.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVVL - REGLAS DE VALIDACION REUTILIZABLES (VALIDATORS) *
001100*    =======================================================    *
001200*    SUBPROGRAMA SIN ESTADO, LLAMADO POR PGMCSVDR UNA VEZ POR    *
001300*    CADA REGLA DE CADA COLUMNA. LK-VAL-REGLA SELECCIONA LA      *
001400*    REGLA A APLICAR:                                            *
001500*        'R'  REQUERIDO (NO AUSENTE NI TODO BLANCOS)             *
001600*        'M'  MINIMO/MAXIMO NUMERICO (INCLUSIVO)                 *
001700*        'L'  LARGO DE TEXTO ENTRE UN MINIMO Y UN MAXIMO         *
001800*        'E'  PERTENECE A UN CONJUNTO DE VALORES PERMITIDOS      *
001900*        'D'  SOLO DIGITOS 0-9                                   *
002000*    LAS REGLAS 'M', 'L', 'E' Y 'D' NO FALLAN CUANDO EL VALOR    *
002100*    VIENE AUSENTE (EL CAMPO ES OPCIONAL Y NO SE TIPEO NADA);    *
002200*    LA UNICA REGLA QUE MIRA LA AUSENCIA EN SI ES LA 'R'. EL     *
002300*    LLAMADOR COMPONE VARIAS REGLAS POR COLUMNA CON "Y" LOGICO,  *
002400*    JUNTANDO TODOS LOS ERRORES DEL REGISTRO SIN DETENERSE EN    *
002500*    EL PRIMERO (VER PGMCSVDR).                                 *
002600******************************************************************
002700* MANT: 1999-07-16 RAF TCK-0144  ALTA INICIAL (REQUERIDO, MIN/   * TCK0144
002800*       MAXIMO Y LARGO)                                          *
002900* MANT: 1999-12-13 LDP TCK-0166  AGREGA LA REGLA DE ENUMERADO    * TCK0166
003000*       Y LA DE SOLO DIGITOS                                    *
003100* MANT: 2001-06-03 MGV TCK-0205  ESTANDARIZA LOS TEXTOS DE       * TCK0205
003200*       ERROR CON LOS DEL REPORTE DE VALIDACION                 *
003300******************************************************************
003400
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800*=======================*
004900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000
005100 77  WS-SUB4               PIC 9(02) COMP  VALUE ZEROS.
005200 77  WS-VIO-MATCH-SW       PIC X(01)       VALUE 'N'.
005300     88  WS-VIO-MATCH-ENUM                 VALUE 'Y'.
005400 77  WS-POS4               PIC 9(02) COMP  VALUE 1.
005500 77  WS-TODO-DIGITO-SW     PIC X(01)       VALUE 'Y'.
005600     88  WS-TODO-ES-DIGITO                 VALUE 'Y'.
005700
005800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
005900
006000*-----------------------------------------------------------------
006100 LINKAGE SECTION.
006200*================*
006300 01  LK-VAL-AREA.
006400     03  LK-VAL-REGLA             PIC X(01).
006500         88  LK-VAL-ES-REQUERIDO              VALUE 'R'.
006600         88  LK-VAL-ES-MINMAX                 VALUE 'M'.
006700         88  LK-VAL-ES-LARGO                  VALUE 'L'.
006800         88  LK-VAL-ES-ENUM                   VALUE 'E'.
006900         88  LK-VAL-ES-DIGITOS                VALUE 'D'.
007000     03  LK-VAL-VALOR-TEXTO       PIC X(40).
007100*        VISTA ALTERNATIVA DEL VALOR COMO TABLA DE CARACTERES,
007200*        PARA LAS RUTINAS DE EXPLORACION CARACTER POR CARACTER
007300*        (REGLA 'D', SOLO DIGITOS).
007400     03  LK-VAL-VALOR-TABLA REDEFINES LK-VAL-VALOR-TEXTO
007500                            PIC X(01) OCCURS 40 TIMES.
007600     03  LK-VAL-VALOR-LARGO       PIC 9(02) COMP.
007700     03  LK-VAL-AUSENTE           PIC X(01).
007800         88  LK-VAL-ESTA-AUSENTE              VALUE 'Y'.
007900     03  LK-VAL-NUM-VALOR         PIC S9(09)V9(04) COMP-3.
008000*        VISTA ALTERNATIVA SIN EL PUNTO DECIMAL IMPLICITO, PARA
008100*        EVENTUALES COMPARACIONES DE MAGNITUD ENTERA.
008200     03  LK-VAL-NUM-VALOR-ALT REDEFINES LK-VAL-NUM-VALOR
008300                            PIC S9(13) COMP-3.
008400     03  LK-VAL-NUM-MIN           PIC S9(09)V9(04) COMP-3.
008500     03  LK-VAL-NUM-MAX           PIC S9(09)V9(04) COMP-3.
008600     03  LK-VAL-LARGO-MIN         PIC 9(02) COMP.
008700     03  LK-VAL-LARGO-MAX         PIC 9(02) COMP.
008800     03  LK-VAL-ENUM-CANT         PIC 9(02) COMP.
008900     03  LK-VAL-ENUM-TABLA OCCURS 10 TIMES.
009000         05  LK-VAL-ENUM-ITEM     PIC X(20).
009100*        VISTA PLANA DE LA TABLA DE ENUMERADOS, PARA EVENTUALES
009200*        RUTINAS DE VOLCADO/DEPURACION QUE RECORREN BYTE A BYTE.
009300     03  LK-VAL-ENUM-TABLA-PLANA REDEFINES LK-VAL-ENUM-TABLA
009400                            PIC X(01) OCCURS 200 TIMES.
009500     03  LK-VAL-NOMBRE-CAMPO      PIC X(20).
009600     03  LK-VAL-ES-VALIDO         PIC X(01).
009700         88  LK-VAL-PASA                      VALUE 'Y'.
009800     03  LK-VAL-ERROR-TEXTO       PIC X(60).
009900     03  FILLER                   PIC X(05).
010000
010100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010200 PROCEDURE DIVISION USING LK-VAL-AREA.
010300
010400 MAIN-PROGRAM-I.
010500
010600     MOVE 'Y' TO LK-VAL-ES-VALIDO
010700     MOVE SPACES TO LK-VAL-ERROR-TEXTO
010800
010900     EVALUATE TRUE
011000        WHEN LK-VAL-ES-REQUERIDO
011100           PERFORM 1000-VALIDAR-REQUERIDO-I
011200               THRU 1000-VALIDAR-REQUERIDO-F
011300        WHEN LK-VAL-ES-MINMAX
011400           IF NOT LK-VAL-ESTA-AUSENTE
011500              PERFORM 2000-VALIDAR-MINMAX-I
011600                  THRU 2000-VALIDAR-MINMAX-F
011700           END-IF
011800        WHEN LK-VAL-ES-LARGO
011900           IF NOT LK-VAL-ESTA-AUSENTE
012000              PERFORM 3000-VALIDAR-LARGO-I
012100                  THRU 3000-VALIDAR-LARGO-F
012200           END-IF
012300        WHEN LK-VAL-ES-ENUM
012400           IF NOT LK-VAL-ESTA-AUSENTE
012500              PERFORM 4000-VALIDAR-ENUM-I
012600                  THRU 4000-VALIDAR-ENUM-F
012700           END-IF
012800        WHEN LK-VAL-ES-DIGITOS
012900           IF NOT LK-VAL-ESTA-AUSENTE
013000              PERFORM 5000-VALIDAR-DIGITOS-I
013100                  THRU 5000-VALIDAR-DIGITOS-F
013200           END-IF
013300        WHEN OTHER
013400           MOVE 'N' TO LK-VAL-ES-VALIDO
013500           MOVE 'UNKNOWN VALIDATION RULE'
013600                TO LK-VAL-ERROR-TEXTO
013700     END-EVALUATE.
013800
013900 MAIN-PROGRAM-F. GOBACK.
014000
014100
014200*------------------------------------------------------------------
014300*    1000 - REQUERIDO: EL VALOR NO PUEDE VENIR AUSENTE NI SER
014400*           TODO BLANCOS
014500 1000-VALIDAR-REQUERIDO-I.
014600
014700     IF LK-VAL-ESTA-AUSENTE
014800        OR LK-VAL-VALOR-LARGO = ZEROS
014900        OR LK-VAL-VALOR-TEXTO (1:LK-VAL-VALOR-LARGO) = SPACES
015000        MOVE 'N' TO LK-VAL-ES-VALIDO
015100        STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
015200               ' IS REQUIRED AND IS BLANK'
015300                  DELIMITED BY SIZE
015400               INTO LK-VAL-ERROR-TEXTO
015500     END-IF.
015600
015700 1000-VALIDAR-REQUERIDO-F. EXIT.
015800
015900
016000*------------------------------------------------------------------
016100*    2000 - MINIMO/MAXIMO NUMERICO, AMBOS LIMITES INCLUSIVOS
016200 2000-VALIDAR-MINMAX-I.
016300
016400     IF LK-VAL-NUM-VALOR < LK-VAL-NUM-MIN
016500        MOVE 'N' TO LK-VAL-ES-VALIDO
016600        STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
016700               ' IS BELOW THE MINIMUM ALLOWED'
016800                  DELIMITED BY SIZE
016900               INTO LK-VAL-ERROR-TEXTO
017000     ELSE
017100        IF LK-VAL-NUM-VALOR > LK-VAL-NUM-MAX
017200           MOVE 'N' TO LK-VAL-ES-VALIDO
017300           STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
017400                  ' IS ABOVE THE MAXIMUM ALLOWED'
017500                     DELIMITED BY SIZE
017600                  INTO LK-VAL-ERROR-TEXTO
017700        END-IF
017800     END-IF.
017900
018000 2000-VALIDAR-MINMAX-F. EXIT.
018100
018200
018300*------------------------------------------------------------------
018400*    3000 - LARGO DE TEXTO DENTRO DE UN RANGO INCLUSIVO
018500 3000-VALIDAR-LARGO-I.
018600
018700     IF LK-VAL-VALOR-LARGO < LK-VAL-LARGO-MIN
018800        OR LK-VAL-VALOR-LARGO > LK-VAL-LARGO-MAX
018900        MOVE 'N' TO LK-VAL-ES-VALIDO
019000        STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
019100               ' HAS A LENGTH OUTSIDE THE ALLOWED RANGE'
019200                  DELIMITED BY SIZE
019300               INTO LK-VAL-ERROR-TEXTO
019400     END-IF.
019500
019600 3000-VALIDAR-LARGO-F. EXIT.
019700
019800
019900*------------------------------------------------------------------
020000*    4000 - EL VALOR DEBE COINCIDIR EXACTAMENTE (SENSIBLE A
020100*           MAYUSCULAS) CON ALGUNO DE LOS VALORES PERMITIDOS
020200 4000-VALIDAR-ENUM-I.
020300
020400     MOVE 'N' TO WS-VIO-MATCH-SW
020500     PERFORM 4100-COMPARAR-UN-ENUM-I THRU 4100-COMPARAR-UN-ENUM-F
020600        VARYING WS-SUB4 FROM 1 BY 1
020700        UNTIL WS-SUB4 > LK-VAL-ENUM-CANT
020800           OR WS-VIO-MATCH-ENUM
020900
021000     IF NOT WS-VIO-MATCH-ENUM
021100        MOVE 'N' TO LK-VAL-ES-VALIDO
021200        STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
021300               ' IS NOT ONE OF THE ALLOWED VALUES'
021400                  DELIMITED BY SIZE
021500               INTO LK-VAL-ERROR-TEXTO
021600     END-IF.
021700
021800 4000-VALIDAR-ENUM-F. EXIT.
021900
022000
022100*------------------------------------------------------------------
022200*    4100 - COMPARA EL VALOR CONTRA UN ELEMENTO DE LA TABLA
022300 4100-COMPARAR-UN-ENUM-I.
022400
022500     IF LK-VAL-VALOR-TEXTO (1:LK-VAL-VALOR-LARGO) =
022600        LK-VAL-ENUM-ITEM (WS-SUB4) (1:LK-VAL-VALOR-LARGO)
022700        AND LK-VAL-ENUM-ITEM (WS-SUB4) (LK-VAL-VALOR-LARGO + 1:1)
022800            = SPACE
022900        SET WS-VIO-MATCH-ENUM TO TRUE
023000     END-IF.
023100
023200 4100-COMPARAR-UN-ENUM-F. EXIT.
023300
023400
023500*------------------------------------------------------------------
023600*    5000 - TODOS LOS CARACTERES DEL VALOR DEBEN SER DIGITOS
023700 5000-VALIDAR-DIGITOS-I.
023800
023900     MOVE 'Y' TO WS-TODO-DIGITO-SW
024000     PERFORM 5100-REVISAR-UN-CARACTER-I
024100         THRU 5100-REVISAR-UN-CARACTER-F
024200        VARYING WS-POS4 FROM 1 BY 1
024300        UNTIL WS-POS4 > LK-VAL-VALOR-LARGO
024400           OR NOT WS-TODO-ES-DIGITO
024500
024600     IF NOT WS-TODO-ES-DIGITO
024700        MOVE 'N' TO LK-VAL-ES-VALIDO
024800        STRING LK-VAL-NOMBRE-CAMPO DELIMITED BY SPACE
024900               ' MUST CONTAIN ONLY DIGITS'
025000                  DELIMITED BY SIZE
025100               INTO LK-VAL-ERROR-TEXTO
025200     END-IF.
025300
025400 5000-VALIDAR-DIGITOS-F. EXIT.
025500
025600
025700*------------------------------------------------------------------
025800*    5100 - UN CARACTER DEL VALOR NO ES UN DIGITO 0-9
025900 5100-REVISAR-UN-CARACTER-I.
026000
026100     IF LK-VAL-VALOR-TABLA (WS-POS4) NOT NUMERIC
026200        MOVE 'N' TO WS-TODO-DIGITO-SW
026300     END-IF.
026400
026500 5100-REVISAR-UN-CARACTER-F. EXIT.
026600