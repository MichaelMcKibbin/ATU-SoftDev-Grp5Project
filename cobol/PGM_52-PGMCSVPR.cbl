000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVPR.
000300 AUTHOR.        R. FIGUEROA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-05-21.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVPR - PARSER DE CAMPOS DELIMITADOS (CSV-PARSER)        *
001100*    =======================================================    *
001200*    SUBPROGRAMA LLAMADO POR PGMCSVRD (CSV-READER) UNA VEZ POR   *
001300*    CADA LINEA FISICA DE TEXTO. RECORRE LA LINEA CARACTER POR   *
001400*    CARACTER CON UNA MAQUINA DE ESTADOS (START-ROW, START-CELL, *
001500*    INSIDE-QUOTED, INSIDE-UNQUOTED, NEXT-TO-QUOTE, END-CELL,    *
001600*    END-ROW) Y DEVUELVE LOS CAMPOS PARSEADOS DE UN REGISTRO.    *
001700*                                                                *
001800*    EL ESTADO DE LA MAQUINA SE CONSERVA EN EL WORKING-STORAGE   *
001900*    PROPIO DE ESTE SUBPROGRAMA ENTRE UNA LLAMADA Y LA SIGUIENTE *
002000*    (EL MISMO PRINCIPIO QUE YA USABA PGMRUCAF): CUANDO UN CAMPO *
002100*    ENTRECOMILLADO CONTINUA EN LA LINEA FISICA SIGUIENTE, EL    *
002200*    LLAMADOR DEBE VOLVER A INVOCAR CON LK-PR-RESET = 'N' Y LA   *
002300*    PROXIMA LINEA, Y ESTE PROGRAMA SIGUE DESDE DONDE QUEDO.     *
002400******************************************************************
002500* MANT: 1999-05-21 RAF TCK-0133  ALTA INICIAL                    * TCK0133
002600* MANT: 1999-06-30 RAF TCK-0140  CORRIGE COMILLA DOBLE ESCAPADA  * TCK0140
002700* MANT: 1999-11-18 LDP TCK-0161  SOPORTA CAMPO ENTRECOMILLADO    * TCK0161
002800*                   QUE CONTINUA EN LA LINEA SIGUIENTE           *
002900* MANT: 2001-06-03 MGV TCK-0205  DELIMITADOR Y COMILLA AHORA     * TCK0205
003000*                   VIENEN POR LINKAGE (ANTES ERAN FIJOS ',' Y   *
003100*                   '"' PARA EL PRESET RFC4180)                 *
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900*=======================*
005000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005100
005200*----------- ESTADO DE LA MAQUINA (PERSISTE ENTRE LLAMADAS) ----
005300 77  WS-ESTADO             PIC X(02)      VALUE 'SC'.
005400     88  EST-START-ROW                    VALUE 'SR'.
005500     88  EST-START-CELL                   VALUE 'SC'.
005600     88  EST-INSIDE-QUOTED                VALUE 'IQ'.
005700     88  EST-INSIDE-UNQUOTED              VALUE 'IU'.
005800     88  EST-NEXT-TO-QUOTE                VALUE 'NQ'.
005900     88  EST-END-CELL                     VALUE 'EC'.
006000     88  EST-END-ROW                      VALUE 'ER'.
006100
006200*----------- ACUMULADOR DEL CAMPO EN CURSO ----------------------
006300 77  WS-CAMPO-ACUM         PIC X(40)      VALUE SPACES.
006400*        VISTA POR CARACTER DEL ACUMULADOR, PARA VOLCADOS DE
006500*        DEPURACION CUANDO UN CAMPO SUPERA EL LARGO ESPERADO.
006600 77  WS-CAMPO-ACUM-TABLA REDEFINES WS-CAMPO-ACUM
006700                         PIC X(01) OCCURS 40 TIMES.
006800 77  WS-CAMPO-LARGO-ALM    PIC 9(03) COMP VALUE ZEROS.
006900 77  WS-CAMPO-LARGO-REAL   PIC 9(03) COMP VALUE ZEROS.
007000
007100*----------- POSICION DE EXPLORACION EN LA LINEA ACTUAL --------
007200 77  WS-POS                PIC 9(03) COMP VALUE 1.
007300 77  WS-CARACTER           PIC X(01)      VALUE SPACES.
007400 77  WS-SALIR-CICLO        PIC X(01)      VALUE 'N'.
007500     88  WS-TERMINA-CICLO                 VALUE 'Y'.
007600
007700*----------- REGISTRO PARSEADO EN CURSO (ACUMULA ENTRE          *
007800*            LLAMADAS HASTA QUE EL REGISTRO SE COMPLETA) -------
007900     COPY PARSEREC.
008000
008100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008200
008300*-----------------------------------------------------------------
008400 LINKAGE SECTION.
008500*================*
008600 01  LK-PARSER-AREA.
008700     03  LK-PR-RESET          PIC X(01).
008800         88  LK-PR-ES-RESET               VALUE 'Y'.
008900     03  LK-PR-LINEA          PIC X(200).
009000*        VISTA ALTERNATIVA DE LA LINEA COMO TABLA DE CARACTERES,
009100*        PARA EVENTUALES RUTINAS DE EXPLORACION QUE PREFIEREN
009200*        INDICE DE TABLA EN VEZ DE MODIFICACION DE REFERENCIA.
009300     03  LK-PR-LINEA-TABLA REDEFINES LK-PR-LINEA
009400                            PIC X(01) OCCURS 200 TIMES
009500                            INDEXED BY LK-PR-CHAR-IDX.
009600     03  LK-PR-LARGO          PIC 9(03) COMP.
009700     03  LK-PR-EOF            PIC X(01).
009800         88  LK-PR-HAY-EOF                VALUE 'Y'.
009900     03  LK-PR-DELIM          PIC X(01).
010000     03  LK-PR-COMILLA        PIC X(01).
010100     03  LK-PR-MAS-NECESARIO  PIC X(01).
010200     03  LK-PR-REGISTRO-LISTO PIC X(01).
010300     03  LK-PR-FIN-SIN-DATOS  PIC X(01).
010400     03  LK-PR-ERROR          PIC X(01).
010500     03  LK-PR-ERROR-TEXTO    PIC X(60).
010600*        VISTA POR CARACTER DEL TEXTO DE ERROR, PARA EVENTUALES
010700*        RUTINAS DE TRUNCADO QUE PREFIEREN INDICE DE TABLA.
010800     03  LK-PR-ERROR-TEXTO-TABLA REDEFINES LK-PR-ERROR-TEXTO
010900                                  PIC X(01) OCCURS 60 TIMES.
011000     03  FILLER               PIC X(05).
011100
011200*    AREA DE SALIDA, PASADA COMO SEGUNDO PARAMETRO (PROPIA
011300*    ENTRADA 01, NO SUBORDINADA A LK-PARSER-AREA. NO SE ANIDA
011400*    UN 01 PROPIO ENCIMA DEL COPY -- EL COPY YA TRAE SU PROPIA
011500*    ENTRADA 01 RENOMBRADA POR REPLACING).
011600     COPY PARSEREC
011700          REPLACING WS-REG-PARSEADO BY LK-REG-PARSEADO.
011800
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 PROCEDURE DIVISION USING LK-PARSER-AREA LK-REG-PARSEADO.
012100
012200 MAIN-PROGRAM-I.
012300
012400     MOVE 'N' TO LK-PR-MAS-NECESARIO
012500     MOVE 'N' TO LK-PR-REGISTRO-LISTO
012600     MOVE 'N' TO LK-PR-FIN-SIN-DATOS
012700     MOVE 'N' TO LK-PR-ERROR
012800     MOVE SPACES TO LK-PR-ERROR-TEXTO
012900
013000     IF LK-PR-ES-RESET
013100        PERFORM 1000-INICIO-ESTADO-I THRU 1000-INICIO-ESTADO-F
013200     END-IF
013300
013400     PERFORM 2000-PROCESAR-LINEA-I THRU 2000-PROCESAR-LINEA-F.
013500
013600 MAIN-PROGRAM-F. GOBACK.
013700
013800
013900*------------------------------------------------------------------
014000*    1000 - REINICIA LA MAQUINA DE ESTADOS PARA UN REGISTRO NUEVO
014100 1000-INICIO-ESTADO-I.
014200
014300     SET EST-START-CELL    TO TRUE
014400     MOVE SPACES            TO WS-CAMPO-ACUM
014500     MOVE ZEROS              TO WS-CAMPO-LARGO-ALM
014600     MOVE ZEROS              TO WS-CAMPO-LARGO-REAL
014700     MOVE SPACES             TO FLD-TABLA-BLOQUE (1)
014800                                 FLD-TABLA-BLOQUE (2)
014900                                 FLD-TABLA-BLOQUE (3)
015000                                 FLD-TABLA-BLOQUE (4)
015100                                 FLD-TABLA-BLOQUE (5)
015200                                 FLD-TABLA-BLOQUE (6)
015300                                 FLD-TABLA-BLOQUE (7)
015400                                 FLD-TABLA-BLOQUE (8)
015500                                 FLD-TABLA-BLOQUE (9)
015600                                 FLD-TABLA-BLOQUE (10)
015700                                 FLD-TABLA-BLOQUE (11)
015800                                 FLD-TABLA-BLOQUE (12)
015900                                 FLD-TABLA-BLOQUE (13)
016000                                 FLD-TABLA-BLOQUE (14)
016100                                 FLD-TABLA-BLOQUE (15)
016200                                 FLD-TABLA-BLOQUE (16)
016300                                 FLD-TABLA-BLOQUE (17)
016400                                 FLD-TABLA-BLOQUE (18)
016500                                 FLD-TABLA-BLOQUE (19)
016600                                 FLD-TABLA-BLOQUE (20)
016700     MOVE ZEROS               TO FLD-COUNT.
016800
016900 1000-INICIO-ESTADO-F. EXIT.
017000
017100
017200*------------------------------------------------------------------
017300*    2000 - PROCESA UNA LINEA FISICA (UNA LLAMADA = UNA LINEA),
017400*           AVANZANDO LA MAQUINA DE ESTADOS CARACTER POR CARACTER
017500 2000-PROCESAR-LINEA-I.
017600
017700     MOVE 1    TO WS-POS
017800     MOVE 'N'  TO WS-SALIR-CICLO
017900
018000     IF LK-PR-LARGO = ZEROS AND LK-PR-HAY-EOF
018100        AND EST-START-CELL AND FLD-COUNT = ZEROS
018200        MOVE 'Y' TO LK-PR-FIN-SIN-DATOS
018300     ELSE
018400        PERFORM 2100-RECORRER-CARACTERES-I
018500            THRU 2100-RECORRER-CARACTERES-F
018600           UNTIL WS-POS > LK-PR-LARGO OR WS-TERMINA-CICLO
018700
018800        IF LK-PR-ERROR = 'N'
018900           PERFORM 2200-CERRAR-LINEA-I THRU 2200-CERRAR-LINEA-F
019000        END-IF
019100     END-IF.
019200
019300 2000-PROCESAR-LINEA-F. EXIT.
019400
019500
019600*------------------------------------------------------------------
019700*    2100 - UN PASO DE LA MAQUINA DE ESTADOS, UN CARACTER
019800 2100-RECORRER-CARACTERES-I.
019900
020000     MOVE LK-PR-LINEA (WS-POS:1) TO WS-CARACTER
020100
020200     EVALUATE TRUE
020300        WHEN EST-START-CELL
020400           IF WS-CARACTER = LK-PR-DELIM
020500              PERFORM 3000-FINALIZAR-CAMPO-I
020600                  THRU 3000-FINALIZAR-CAMPO-F
020700           ELSE
020800              IF WS-CARACTER = LK-PR-COMILLA
020900                 SET EST-INSIDE-QUOTED TO TRUE
021000              ELSE
021100                 PERFORM 3100-ACUMULAR-CARACTER-I
021200                     THRU 3100-ACUMULAR-CARACTER-F
021300                 SET EST-INSIDE-UNQUOTED TO TRUE
021400              END-IF
021500           END-IF
021600
021700        WHEN EST-INSIDE-QUOTED
021800           IF WS-CARACTER = LK-PR-COMILLA
021900              SET EST-NEXT-TO-QUOTE TO TRUE
022000           ELSE
022100              PERFORM 3100-ACUMULAR-CARACTER-I
022200                  THRU 3100-ACUMULAR-CARACTER-F
022300           END-IF
022400
022500        WHEN EST-NEXT-TO-QUOTE
022600           IF WS-CARACTER = LK-PR-COMILLA
022700              PERFORM 3100-ACUMULAR-CARACTER-I
022800                  THRU 3100-ACUMULAR-CARACTER-F
022900              SET EST-INSIDE-QUOTED TO TRUE
023000           ELSE
023100              IF WS-CARACTER = LK-PR-DELIM
023200                 PERFORM 3000-FINALIZAR-CAMPO-I
023300                     THRU 3000-FINALIZAR-CAMPO-F
023400              ELSE
023500                 MOVE 'Y' TO LK-PR-ERROR
023600                 MOVE 'CARACTER INESPERADO DESPUES DE COMILLA'
023700                      TO LK-PR-ERROR-TEXTO
023800                 MOVE 'Y' TO WS-SALIR-CICLO
023900              END-IF
024000           END-IF
024100
024200        WHEN EST-INSIDE-UNQUOTED
024300           IF WS-CARACTER = LK-PR-COMILLA
024400              MOVE 'Y' TO LK-PR-ERROR
024500              MOVE 'COMILLA INESPERADA EN CAMPO SIN COMILLAS'
024600                   TO LK-PR-ERROR-TEXTO
024700              MOVE 'Y' TO WS-SALIR-CICLO
024800           ELSE
024900              IF WS-CARACTER = LK-PR-DELIM
025000                 PERFORM 3000-FINALIZAR-CAMPO-I
025100                     THRU 3000-FINALIZAR-CAMPO-F
025200              ELSE
025300                 PERFORM 3100-ACUMULAR-CARACTER-I
025400                     THRU 3100-ACUMULAR-CARACTER-F
025500              END-IF
025600           END-IF
025700     END-EVALUATE
025800
025900     ADD 1 TO WS-POS.
026000
026100 2100-RECORRER-CARACTERES-F. EXIT.
026200
026300
026400*------------------------------------------------------------------
026500*    2200 - SE AGOTO LA LINEA: DECIDE SI EL REGISTRO TERMINA AQUI
026600*           O SI HAY QUE PEDIR OTRA LINEA (CAMPO ENTRECOMILLADO
026700*           QUE CONTINUA) Y CIERRA LA FILA CUANDO CORRESPONDE.
026800 2200-CERRAR-LINEA-I.
026900
027000     EVALUATE TRUE
027100        WHEN EST-INSIDE-QUOTED
027200           IF LK-PR-HAY-EOF
027300              MOVE 'Y' TO LK-PR-ERROR
027400              MOVE 'FIN DE ARCHIVO INESPERADO DENTRO DE '
027500                 & 'CAMPO ENTRECOMILLADO' TO LK-PR-ERROR-TEXTO
027600           ELSE
027700              PERFORM 3200-ACUMULAR-SALTO-LINEA-I
027800                  THRU 3200-ACUMULAR-SALTO-LINEA-F
027900              MOVE 'Y' TO LK-PR-MAS-NECESARIO
028000           END-IF
028100        WHEN OTHER
028200           PERFORM 3000-FINALIZAR-CAMPO-I
028300               THRU 3000-FINALIZAR-CAMPO-F
028400           SET EST-END-ROW TO TRUE
028500           PERFORM 4000-PUBLICAR-REGISTRO-I
028600               THRU 4000-PUBLICAR-REGISTRO-F
028700           MOVE 'Y' TO LK-PR-REGISTRO-LISTO
028800     END-EVALUATE.
028900
029000 2200-CERRAR-LINEA-F. EXIT.
029100
029200
029300*------------------------------------------------------------------
029400*    3000 - CIERRA EL CAMPO EN CURSO Y LO AGREGA A LA TABLA
029500 3000-FINALIZAR-CAMPO-I.
029600
029700     IF FLD-COUNT < 20
029800        ADD 1 TO FLD-COUNT
029900        MOVE WS-CAMPO-ACUM TO FLD-TEXT (FLD-COUNT)
030000        MOVE WS-CAMPO-LARGO-REAL TO FLD-LEN (FLD-COUNT)
030100     END-IF
030200     MOVE SPACES TO WS-CAMPO-ACUM
030300     MOVE ZEROS  TO WS-CAMPO-LARGO-ALM
030400     MOVE ZEROS  TO WS-CAMPO-LARGO-REAL
030500     SET EST-START-CELL TO TRUE.
030600
030700 3000-FINALIZAR-CAMPO-F. EXIT.
030800
030900
031000*------------------------------------------------------------------
031100*    3100 - AGREGA UN CARACTER AL CAMPO EN CURSO (TRUNCA EN 40)
031200 3100-ACUMULAR-CARACTER-I.
031300
031400     ADD 1 TO WS-CAMPO-LARGO-REAL
031500     IF WS-CAMPO-LARGO-ALM < 40
031600        ADD 1 TO WS-CAMPO-LARGO-ALM
031700        MOVE WS-CARACTER TO
031800             WS-CAMPO-ACUM (WS-CAMPO-LARGO-ALM:1)
031900     END-IF.
032000
032100 3100-ACUMULAR-CARACTER-F. EXIT.
032200
032300
032400*------------------------------------------------------------------
032500*    3200 - UN CAMPO ENTRECOMILLADO QUE SIGUE EN LA PROXIMA
032600*           LINEA LLEVA UN SALTO DE LINEA COMO DATO
032700 3200-ACUMULAR-SALTO-LINEA-I.
032800
032900     MOVE X'0A' TO WS-CARACTER
033000     PERFORM 3100-ACUMULAR-CARACTER-I
033100         THRU 3100-ACUMULAR-CARACTER-F
033200
033300 3200-ACUMULAR-SALTO-LINEA-F. EXIT.
033400
033500
033600*------------------------------------------------------------------
033700*    4000 - COPIA EL REGISTRO PARSEADO AL AREA DE SALIDA (LINKAGE)
033800 4000-PUBLICAR-REGISTRO-I.
033900
034000     MOVE WS-REG-PARSEADO TO LK-REG-PARSEADO.
034100
034200 4000-PUBLICAR-REGISTRO-F. EXIT.
034300