000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVWR.
000300 AUTHOR.        R. FIGUEROA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-06-14.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVWR - ESCRITOR DE REGISTROS CSV (CSV-WRITER/PRINTER)   *
001100*    =======================================================    *
001200*    DUEÑO DEL ARCHIVO DE SALIDA CUSTOUT. EL LLAMADOR (PGMCSVDR) *
001300*    PIDE "ABRIR", "ENCABEZADO", "ESCRIBIR" O "CERRAR" POR       *
001400*    LK-WR-ACCION.                                               *
001500*                                                                *
001600*    ARMA LA LINEA DE SALIDA CAMPO POR CAMPO, SEPARANDO CON EL   *
001700*    DELIMITADOR DEL DIALECTO Y ENTRECOMILLANDO SEGUN LA REGLA   *
001800*    NORMATIVA (SIEMPRE, O CUANDO EL VALOR TRAE DELIMITADOR,     *
001900*    COMILLA, CR, LF, O BLANCO AL PRINCIPIO/FINAL), DUPLICANDO   *
002000*    LAS COMILLAS QUE QUEDAN DENTRO DEL CAMPO. EL PRESET TSV     *
002100*    NUNCA ENTRECOMILLA.                                        *
002200******************************************************************
002300* MANT: 1999-06-14 RAF TCK-0135  ALTA INICIAL                    * TCK0135
002400* MANT: 1999-11-25 LDP TCK-0163  DUPLICA COMILLAS EMBEBIDAS       *
002500* MANT: 2001-06-03 MGV TCK-0205  SOPORTA CRLF Y EL PRESET TSV    * TCK0205
002600*                   SIN ENTRECOMILLADO                          *
002700******************************************************************
002800
002900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT SALIDA-CSV ASSIGN TO CUSTOUT
004000     ORGANIZATION IS LINE SEQUENTIAL
004100     FILE STATUS IS FS-SALIDA.
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 FD  SALIDA-CSV.
004800 01  REG-SALIDA                 PIC X(200).
004900*        VISTA POR CARACTER DEL REGISTRO DE SALIDA, PARA
005000*        EVENTUALES RUTINAS DE RECORTE DE BLANCOS A LA DERECHA
005100*        QUE PREFIEREN INDICE DE TABLA.
005200 01  REG-SALIDA-TABLA REDEFINES REG-SALIDA
005300                       PIC X(01) OCCURS 200 TIMES.
005400
005500 WORKING-STORAGE SECTION.
005600*=======================*
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005800
005900 77  FS-SALIDA             PIC XX          VALUE SPACES.
006000 77  WS-ARCHIVO-ABIERTO    PIC X(01)       VALUE 'N'.
006100     88  WS-YA-ABIERTO                     VALUE 'Y'.
006200
006300*----------- REGISTRO EN CURSO DE ARMADO (COPIADO DESDE EL       *
006400*            ENCABEZADO O DESDE EL REGISTRO DE DATOS, SEGUN LA   *
006500*            ACCION PEDIDA) --------------------------------------
006600     COPY PARSEREC.
006700
006800*----------- ARMADO DE LA LINEA DE SALIDA --------------------------
006900 77  WS-LINEA-SALIDA       PIC X(200)      VALUE SPACES.
007000*        VISTA POR CARACTER DE LA LINEA EN ARMADO, PARA
007100*        VOLCADOS DE DEPURACION. NO SE USA EN EL ARMADO NORMAL
007200*        (ESE SE HACE POR STRING CON PUNTERO).
007300 77  WS-LINEA-SALIDA-TABLA REDEFINES WS-LINEA-SALIDA
007400                           PIC X(01) OCCURS 200 TIMES.
007500 77  WS-PTR-SALIDA         PIC 9(03) COMP  VALUE 1.
007600 77  WS-SUB2               PIC 9(03) COMP  VALUE ZEROS.
007700 77  WS-I                  PIC 9(03) COMP  VALUE ZEROS.
007800 77  WS-CAMPO-TEXTO        PIC X(40)       VALUE SPACES.
007900 77  WS-CAMPO-LARGO        PIC 9(03) COMP  VALUE ZEROS.
008000 77  WS-CARACTER-EXPL      PIC X(01)       VALUE SPACES.
008100 77  WS-NECESITA-COMILLA-SW PIC X(01)      VALUE 'N'.
008200     88  WS-VA-ENTRECOMILLADO              VALUE 'Y'.
008300 77  WS-CAMPO-ESCAPADO     PIC X(82)       VALUE SPACES.
008400*        VISTA POR CARACTER DEL CAMPO YA ESCAPADO, MISMO
008500*        PROPOSITO DE DEPURACION QUE LAS VISTAS ANTERIORES.
008600 77  WS-CAMPO-ESCAPADO-TABLA REDEFINES WS-CAMPO-ESCAPADO
008700                             PIC X(01) OCCURS 82 TIMES.
008800 77  WS-LARGO-ESCAPADO     PIC 9(03) COMP  VALUE ZEROS.
008900
009000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
009100
009200*-----------------------------------------------------------------
009300 LINKAGE SECTION.
009400*================*
009500 01  LK-WRITER-AREA.
009600     03  LK-WR-ACCION          PIC X(01).
009700         88  LK-WR-ES-ABRIR                VALUE 'A'.
009800         88  LK-WR-ES-ENCABEZADO            VALUE 'E'.
009900         88  LK-WR-ES-ESCRIBIR               VALUE 'L'.
010000         88  LK-WR-ES-CERRAR                 VALUE 'C'.
010100     03  LK-WR-ERROR           PIC X(01).
010200     03  LK-WR-ERROR-TEXTO     PIC X(60).
010300     03  FILLER                PIC X(05).
010400
010500*    RESTO DE PARAMETROS: CADA UNO SU PROPIA ENTRADA 01.
010600     COPY DIALECT REPLACING WS-DIALECTO BY LK-WR-DIALECTO.
010700
010800     COPY PARSEREC REPLACING WS-REG-PARSEADO BY LK-WR-ENCABEZADO.
010900
011000     COPY PARSEREC REPLACING WS-REG-PARSEADO BY LK-WR-REGISTRO.
011100
011200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011300 PROCEDURE DIVISION USING LK-WRITER-AREA LK-WR-DIALECTO
011400                           LK-WR-ENCABEZADO LK-WR-REGISTRO.
011500
011600 MAIN-PROGRAM-I.
011700
011800     MOVE 'N' TO LK-WR-ERROR
011900     MOVE SPACES TO LK-WR-ERROR-TEXTO
012000
012100     EVALUATE TRUE
012200        WHEN LK-WR-ES-ABRIR
012300           PERFORM 1000-ABRIR-ARCHIVO-I THRU 1000-ABRIR-ARCHIVO-F
012400        WHEN LK-WR-ES-ENCABEZADO
012500           MOVE LK-WR-ENCABEZADO TO WS-REG-PARSEADO
012600           PERFORM 2000-ESCRIBIR-LINEA-I
012700               THRU 2000-ESCRIBIR-LINEA-F
012800        WHEN LK-WR-ES-ESCRIBIR
012900           MOVE LK-WR-REGISTRO TO WS-REG-PARSEADO
013000           PERFORM 2000-ESCRIBIR-LINEA-I
013100               THRU 2000-ESCRIBIR-LINEA-F
013200        WHEN LK-WR-ES-CERRAR
013300           PERFORM 9000-CERRAR-ARCHIVO-I
013400               THRU 9000-CERRAR-ARCHIVO-F
013500        WHEN OTHER
013600           MOVE 'Y' TO LK-WR-ERROR
013700           MOVE 'ACCION DE ESCRITOR DESCONOCIDA'
013800                TO LK-WR-ERROR-TEXTO
013900     END-EVALUATE.
014000
014100 MAIN-PROGRAM-F. GOBACK.
014200
014300
014400*------------------------------------------------------------------
014500*    1000 - ABRE CUSTOUT
014600 1000-ABRIR-ARCHIVO-I.
014700
014800     OPEN OUTPUT SALIDA-CSV
014900     IF FS-SALIDA NOT = '00'
015000        MOVE 'Y' TO LK-WR-ERROR
015100        MOVE '* ERROR EN OPEN CUSTOUT'
015200             TO LK-WR-ERROR-TEXTO
015300        MOVE 9999 TO RETURN-CODE
015400     ELSE
015500        SET WS-YA-ABIERTO TO TRUE
015600     END-IF.
015700
015800 1000-ABRIR-ARCHIVO-F. EXIT.
015900
016000
016100*------------------------------------------------------------------
016200*    2000 - ARMA LA LINEA A PARTIR DE WS-REG-PARSEADO Y LA ESCRIBE
016300 2000-ESCRIBIR-LINEA-I.
016400
016500     MOVE SPACES TO WS-LINEA-SALIDA
016600     MOVE 1      TO WS-PTR-SALIDA
016700
016800     PERFORM 2100-AGREGAR-UN-CAMPO-I THRU 2100-AGREGAR-UN-CAMPO-F
016900        VARYING WS-SUB2 FROM 1 BY 1
017000        UNTIL WS-SUB2 > FLD-COUNT OF WS-REG-PARSEADO
017100
017200     PERFORM 2900-TERMINAR-LINEA-I THRU 2900-TERMINAR-LINEA-F
017300
017400     WRITE REG-SALIDA FROM WS-LINEA-SALIDA
017500     IF FS-SALIDA NOT = '00'
017600        MOVE 'Y' TO LK-WR-ERROR
017700        MOVE '* ERROR EN WRITE CUSTOUT'
017800             TO LK-WR-ERROR-TEXTO
017900     END-IF.
018000
018100 2000-ESCRIBIR-LINEA-F. EXIT.
018200
018300
018400*------------------------------------------------------------------
018500*    2100 - AGREGA UN CAMPO A LA LINEA, CON SU DELIMITADOR
018600*           PREVIO SI NO ES EL PRIMERO
018700 2100-AGREGAR-UN-CAMPO-I.
018800
018900     IF WS-SUB2 > 1
019000        MOVE DIA-DELIMITADOR OF LK-WR-DIALECTO TO WS-CARACTER-EXPL
019100        STRING WS-CARACTER-EXPL DELIMITED BY SIZE
019200           INTO WS-LINEA-SALIDA
019300           WITH POINTER WS-PTR-SALIDA
019400     END-IF
019500
019600     MOVE FLD-TEXT (WS-SUB2) OF WS-REG-PARSEADO TO WS-CAMPO-TEXTO
019700     MOVE FLD-LEN  (WS-SUB2) OF WS-REG-PARSEADO TO WS-CAMPO-LARGO
019800
019900     PERFORM 3000-DECIDIR-COMILLA-I THRU 3000-DECIDIR-COMILLA-F
020000     PERFORM 3500-ESCAPAR-Y-AGREGAR-CAMPO-I
020100         THRU 3500-ESCAPAR-Y-AGREGAR-CAMPO-F
020200
020300 2100-AGREGAR-UN-CAMPO-F. EXIT.
020400
020500
020600*------------------------------------------------------------------
020700*    2900 - AGREGA EL BYTE DE FIN DE LINEA QUE CORRESPONDA AL
020800*           MODO DE SALTO DEL DIALECTO (CR PARA CRLF; LA LINE
020900*           SEQUENTIAL YA AGREGA SU PROPIO TERMINADOR AL ESCRIBIR)
021000 2900-TERMINAR-LINEA-I.
021100
021200     IF DIA-SALTO-ES-CRLF OF LK-WR-DIALECTO
021300        MOVE X'0D' TO WS-CARACTER-EXPL
021400        STRING WS-CARACTER-EXPL DELIMITED BY SIZE
021500           INTO WS-LINEA-SALIDA
021600           WITH POINTER WS-PTR-SALIDA
021700     END-IF.
021800
021900 2900-TERMINAR-LINEA-F. EXIT.
022000
022100
022200*------------------------------------------------------------------
022300*    3000 - DECIDE SI EL CAMPO EN WS-CAMPO-TEXTO VA ENTRECOMILLADO
022400 3000-DECIDIR-COMILLA-I.
022500
022600     MOVE 'N' TO WS-NECESITA-COMILLA-SW
022700
022800     IF DIA-ES-TSV OF LK-WR-DIALECTO
022900        CONTINUE
023000     ELSE
023100        IF DIA-ENTRECOMILLA-SIEMPRE OF LK-WR-DIALECTO
023200           MOVE 'Y' TO WS-NECESITA-COMILLA-SW
023300        ELSE
023400           PERFORM 3100-REVISAR-BLANCOS-EN-PUNTAS-I
023500               THRU 3100-REVISAR-BLANCOS-EN-PUNTAS-F
023600           IF WS-NECESITA-COMILLA-SW = 'N'
023700              PERFORM 3200-EXPLORAR-CARACTER-I
023800                  THRU 3200-EXPLORAR-CARACTER-F
023900                 VARYING WS-I FROM 1 BY 1
024000                 UNTIL WS-I > WS-CAMPO-LARGO
024100                    OR WS-NECESITA-COMILLA-SW = 'Y'
024200           END-IF
024300        END-IF
024400     END-IF.
024500
024600 3000-DECIDIR-COMILLA-F. EXIT.
024700
024800
024900*------------------------------------------------------------------
025000*    3100 - UN CAMPO QUE EMPIEZA O TERMINA CON BLANCO VA SIEMPRE
025100*           ENTRECOMILLADO
025200 3100-REVISAR-BLANCOS-EN-PUNTAS-I.
025300
025400     IF WS-CAMPO-LARGO > ZEROS
025500        IF WS-CAMPO-TEXTO (1:1) = SPACE
025600           MOVE 'Y' TO WS-NECESITA-COMILLA-SW
025700        END-IF
025800        IF WS-CAMPO-TEXTO (WS-CAMPO-LARGO:1) = SPACE
025900           MOVE 'Y' TO WS-NECESITA-COMILLA-SW
026000        END-IF
026100     END-IF.
026200
026300 3100-REVISAR-BLANCOS-EN-PUNTAS-F. EXIT.
026400
026500
026600*------------------------------------------------------------------
026700*    3200 - UN CARACTER DEL CAMPO: DELIMITADOR, COMILLA, CR O LF
026800*           OBLIGAN A ENTRECOMILLAR
026900 3200-EXPLORAR-CARACTER-I.
027000
027100     MOVE WS-CAMPO-TEXTO (WS-I:1) TO WS-CARACTER-EXPL
027200     IF WS-CARACTER-EXPL = DIA-DELIMITADOR OF LK-WR-DIALECTO
027300        OR WS-CARACTER-EXPL = DIA-COMILLA OF LK-WR-DIALECTO
027400        OR WS-CARACTER-EXPL = X'0D'
027500        OR WS-CARACTER-EXPL = X'0A'
027600        MOVE 'Y' TO WS-NECESITA-COMILLA-SW
027700     END-IF.
027800
027900 3200-EXPLORAR-CARACTER-F. EXIT.
028000
028100
028200*------------------------------------------------------------------
028300*    3500 - ESCAPA EL CAMPO (SI CORRESPONDE) Y LO AGREGA A LA
028400*           LINEA DE SALIDA
028500 3500-ESCAPAR-Y-AGREGAR-CAMPO-I.
028600
028700     MOVE SPACES TO WS-CAMPO-ESCAPADO
028800     MOVE ZEROS  TO WS-LARGO-ESCAPADO
028900
029000     IF WS-VA-ENTRECOMILLADO
029100        PERFORM 3510-AGREGAR-COMILLA-I
029200            THRU 3510-AGREGAR-COMILLA-F
029300        PERFORM 3520-AGREGAR-CARACTER-ESCAPADO-I
029400            THRU 3520-AGREGAR-CARACTER-ESCAPADO-F
029500           VARYING WS-I FROM 1 BY 1
029600           UNTIL WS-I > WS-CAMPO-LARGO
029700        PERFORM 3510-AGREGAR-COMILLA-I
029800            THRU 3510-AGREGAR-COMILLA-F
029900     ELSE
030000        PERFORM 3530-AGREGAR-CARACTER-CRUDO-I
030100            THRU 3530-AGREGAR-CARACTER-CRUDO-F
030200           VARYING WS-I FROM 1 BY 1
030300           UNTIL WS-I > WS-CAMPO-LARGO
030400     END-IF
030500
030600     STRING WS-CAMPO-ESCAPADO (1:WS-LARGO-ESCAPADO) DELIMITED
030700               BY SIZE
030800        INTO WS-LINEA-SALIDA
030900        WITH POINTER WS-PTR-SALIDA.
031000
031100 3500-ESCAPAR-Y-AGREGAR-CAMPO-F. EXIT.
031200
031300
031400*------------------------------------------------------------------
031500*    3510 - AGREGA UNA COMILLA AL CAMPO ESCAPADO (APERTURA O
031600*           CIERRE)
031700 3510-AGREGAR-COMILLA-I.
031800
031900     MOVE DIA-COMILLA OF LK-WR-DIALECTO TO WS-CARACTER-EXPL
032000     PERFORM 3600-AGREGAR-UN-CARACTER-ESCAPADO-I
032100         THRU 3600-AGREGAR-UN-CARACTER-ESCAPADO-F
032200
032300 3510-AGREGAR-COMILLA-F. EXIT.
032400
032500
032600*------------------------------------------------------------------
032700*    3520 - AGREGA UN CARACTER DEL CAMPO ENTRECOMILLADO,
032800*           DUPLICANDO LA COMILLA SI EL CARACTER ES COMILLA
032900 3520-AGREGAR-CARACTER-ESCAPADO-I.
033000
033100     MOVE WS-CAMPO-TEXTO (WS-I:1) TO WS-CARACTER-EXPL
033200     PERFORM 3600-AGREGAR-UN-CARACTER-ESCAPADO-I
033300         THRU 3600-AGREGAR-UN-CARACTER-ESCAPADO-F
033400     IF WS-CARACTER-EXPL = DIA-COMILLA OF LK-WR-DIALECTO
033500        PERFORM 3600-AGREGAR-UN-CARACTER-ESCAPADO-I
033600            THRU 3600-AGREGAR-UN-CARACTER-ESCAPADO-F
033700     END-IF.
033800
033900 3520-AGREGAR-CARACTER-ESCAPADO-F. EXIT.
034000
034100
034200*------------------------------------------------------------------
034300*    3530 - AGREGA UN CARACTER DEL CAMPO SIN ENTRECOMILLAR, TAL
034400*           CUAL VIENE
034500 3530-AGREGAR-CARACTER-CRUDO-I.
034600
034700     MOVE WS-CAMPO-TEXTO (WS-I:1) TO WS-CARACTER-EXPL
034800     PERFORM 3600-AGREGAR-UN-CARACTER-ESCAPADO-I
034900         THRU 3600-AGREGAR-UN-CARACTER-ESCAPADO-F
035000
035100 3530-AGREGAR-CARACTER-CRUDO-F. EXIT.
035200
035300
035400*------------------------------------------------------------------
035500*    3600 - AGREGA UN CARACTER AL FINAL DEL CAMPO ESCAPADO
035600 3600-AGREGAR-UN-CARACTER-ESCAPADO-I.
035700
035800     ADD 1 TO WS-LARGO-ESCAPADO
035900     MOVE WS-CARACTER-EXPL TO
036000          WS-CAMPO-ESCAPADO (WS-LARGO-ESCAPADO:1).
036100
036200 3600-AGREGAR-UN-CARACTER-ESCAPADO-F. EXIT.
036300
036400
036500*------------------------------------------------------------------
036600*    9000 - CIERRA CUSTOUT
036700 9000-CERRAR-ARCHIVO-I.
036800
036900     IF WS-YA-ABIERTO
037000        CLOSE SALIDA-CSV
037100        IF FS-SALIDA NOT = '00'
037200           MOVE 'Y' TO LK-WR-ERROR
037300           MOVE '* ERROR EN CLOSE CUSTOUT'
037400                TO LK-WR-ERROR-TEXTO
037500        END-IF
037600     END-IF.
037700
037800 9000-CERRAR-ARCHIVO-F. EXIT.
037900