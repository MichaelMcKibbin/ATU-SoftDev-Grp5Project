000100*////////////////// (CUSTREC) ////////////////////////////////////
000200************************************************************
000300*    COPY CUSTREC                                           *
000400*    LAYOUT REGISTRO CLIENTE (UNIDAD ETL CSV)                *
000500*    CAMPO INTERNO FIJO, RESULTADO DE NORMALIZAR UN          *
000600*    REGISTRO DELIMITADO CONTRA EL ESQUEMA DE CLIENTES.      *
000700************************************************************
000800*    MANT: 1998-11-04 RAF TCK-0118  ALTA INICIAL DEL LAYOUT  *     TCK0118
000900*    MANT: 2000-02-09 RAF TCK-0177  CAMPO CUST-STATUS A X(8) *     TCK0177
001000************************************************************
001100 01  CUST-REC.
001200*        POSICION (1:6)   IDENTIFICADOR DE CLIENTE, SOLO
001300*        DIGITOS, OBLIGATORIO.
001400     03  CUST-ID             PIC X(06)     VALUE SPACES.
001500*        POSICION (7:20)  NOMBRE DEL CLIENTE, OBLIGATORIO,
001600*        LONGITUD 1-20.
001700     03  CUST-NAME           PIC X(20)     VALUE SPACES.
001800*        POSICION (27:9)  SALDO DE CUENTA, CON SIGNO, 2
001900*        DECIMALES, REDONDEO HALF-UP. EL TALLER NO EMPAQUETA
002000*        IMPORTES SALVO QUE EL COPY ORIGEN LO HAGA; ESTE SI.
002100     03  CUST-BALANCE        PIC S9(7)V99 COMP-3 VALUE ZEROS.
002200*        POSICION (36:10) FECHA DE ULTIMA ACTIVIDAD, GUARDADA
002300*        SIEMPRE CANONICA AAAA-MM-DD.
002400     03  CUST-DATE           PIC X(10)     VALUE SPACES.
002500*        REDEFINE DE CUST-DATE PARA TOMAR LOS COMPONENTES
002600*        AAAA/MM/DD SIN RE-PARSEAR LA CADENA.
002700     03  CUST-DATE-YMD REDEFINES CUST-DATE.
002800         05  CUST-DATE-AAAA  PIC X(04).
002900         05  FILLER          PIC X(01).
003000         05  CUST-DATE-MM    PIC X(02).
003100         05  FILLER          PIC X(01).
003200         05  CUST-DATE-DD    PIC X(02).
003300*        POSICION (46:1)  INDICADOR 'Y'/'N' DE CLIENTE ACTIVO.
003400     03  CUST-ACTIVE         PIC X(01)     VALUE 'N'.
003500         88  CUST-IS-ACTIVE                VALUE 'Y'.
003600         88  CUST-IS-INACTIVE               VALUE 'N'.
003700*        POSICION (47:8)  CATEGORIA: GOLD / SILVER / BRONZE.
003800     03  CUST-STATUS         PIC X(08)     VALUE SPACES.
003900         88  CUST-STATUS-GOLD               VALUE 'GOLD    '.
004000         88  CUST-STATUS-SILVER              VALUE 'SILVER  '.
004100         88  CUST-STATUS-BRONZE              VALUE 'BRONZE  '.
004200*        RESERVA PARA USO FUTURO DEL LAYOUT.
004300     03  FILLER              PIC X(05)     VALUE SPACES.
