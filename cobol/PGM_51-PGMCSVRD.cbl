000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVRD.
000300 AUTHOR.        R. FIGUEROA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-05-28.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVRD - LECTOR DE REGISTROS CSV (CSV-READER)             *
001100*    =======================================================    *
001200*    DUEÑO DEL ARCHIVO DE ENTRADA CUSTIN. EL LLAMADOR (PGMCSVDR) *
001300*    PIDE "ABRIR", "LEER SIGUIENTE" O "CERRAR" POR LK-RD-ACCION. *
001400*                                                                *
001500*    - EN LA APERTURA, SI EL DIALECTO DICE QUE HAY ENCABEZADO,   *
001600*      PARSEA LA PRIMERA LINEA Y VALIDA LOS 6 NOMBRES CONTRA EL  *
001700*      ESQUEMA DE CLIENTES (SIN BLANCOS, SIN DUPLICADOS, SIN     *
001800*      IMPORTAR MAYUSCULA/MINUSCULA).                           *
001900*    - EN CADA LECTURA, LLAMA A PGMCSVPR (CSV-PARSER) LINEA A    *
002000*      LINEA HASTA QUE EL PARSER DEVUELVE UN REGISTRO COMPLETO,  *
002100*      SALTEA REGISTROS VACIOS SI EL DIALECTO LO PIDE, Y AJUSTA  *
002200*      LA FORMA DEL REGISTRO CONTRA LAS 6 COLUMNAS ESPERADAS     *
002300*      (RELLENA O TRUNCA, EMITIENDO WARN-REC CUANDO CORRESPONDE).*
002400******************************************************************
002500* MANT: 1999-05-28 RAF TCK-0134  ALTA INICIAL                    * TCK0134
002600* MANT: 1999-11-18 LDP TCK-0161  DELEGA LA CONTINUACION DE       * TCK0161
002700*                   CAMPOS ENTRECOMILLADOS MULTILINEA AL PARSER  *
002800* MANT: 2001-06-03 MGV TCK-0205  VALIDACION DE ENCABEZADO CONTRA * TCK0205
002900*                   EL ESQUEMA DE CLIENTES (ANTES NO SE VALIDABA)*
003000******************************************************************
003100
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     SELECT ENTRADA-CSV ASSIGN TO CUSTIN
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FS-ENTRADA.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  ENTRADA-CSV.
005100 01  REG-ENTRADA                PIC X(200).
005200*        VISTA POR CARACTER DE LA LINEA LEIDA, PARA VOLCADOS
005300*        DE DEPURACION CUANDO EL PARSER RECHAZA UNA LINEA.
005400 01  REG-ENTRADA-TABLA REDEFINES REG-ENTRADA
005500                        PIC X(01) OCCURS 200 TIMES.
005600
005700 WORKING-STORAGE SECTION.
005800*=======================*
005900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006000
006100*----------- ARCHIVOS --------------------------------------------
006200 77  FS-ENTRADA            PIC XX          VALUE SPACES.
006300 77  WS-ARCHIVO-ABIERTO    PIC X(01)       VALUE 'N'.
006400     88  WS-YA-ABIERTO                     VALUE 'Y'.
006500
006600*----------- CONTADOR DE LINEA FISICA -----------------------------
006700 77  WS-NUM-LINEA           PIC 9(07) COMP VALUE ZEROS.
006800 77  WS-LINEA-INICIO        PIC 9(07) COMP VALUE ZEROS.
006900
007000*----------- CALCULO DEL LARGO UTIL DE LA LINEA --------------------
007100 77  WS-LARGO-CALC          PIC 9(03) COMP VALUE ZEROS.
007200
007300*----------- SWITCHES DE CONTROL DE LA LECTURA DE UN REGISTRO -----
007400 77  WS-NECESITA-LINEA      PIC X(01)      VALUE 'Y'.
007500     88  WS-HACE-FALTA-LINEA               VALUE 'Y'.
007600 77  WS-RESET-PARSER        PIC X(01)      VALUE 'Y'.
007700     88  WS-ES-INICIO-REGISTRO              VALUE 'Y'.
007800 77  WS-TERMINO-CRUDO       PIC X(01)      VALUE 'N'.
007900     88  WS-CRUDO-TERMINADO                 VALUE 'Y'.
008000 77  WS-EOF-ARCHIVO         PIC X(01)      VALUE 'N'.
008100     88  WS-HAY-EOF-ARCHIVO                 VALUE 'Y'.
008200 77  WS-SW-VACIO            PIC X(01)      VALUE 'N'.
008300     88  WS-REGISTRO-VACIO                  VALUE 'Y'.
008400
008500*----------- ESQUEMA FIJO DE LA CORRIDA (6 COLUMNAS) --------------
008600 77  WS-NUM-COLUMNAS        PIC 9(03) COMP VALUE 6.
008700 77  WS-SUB                 PIC 9(03) COMP VALUE ZEROS.
008800 77  WS-NOMBRE-MAYUS        PIC X(20)      VALUE SPACES.
008900 77  WS-NOMBRE-MAYUS-2      PIC X(20)      VALUE SPACES.
009000
009100*----  NOMBRES DE COLUMNA ESPERADOS, CONSTRUIDOS COMO BLOQUE DE  *
009200*      FILLERS Y REDEFINIDOS COMO TABLA (LA V. CLASICA PARA      *
009300*      INICIALIZAR UN OCCURS CON VALORES DISTINTOS POR CELDA) ---
009400 01  WS-NOMBRES-BLOQUE.
009500     03  FILLER              PIC X(20)  VALUE 'CUST-ID'.
009600     03  FILLER              PIC X(20)  VALUE 'CUST-NAME'.
009700     03  FILLER              PIC X(20)  VALUE 'CUST-BALANCE'.
009800     03  FILLER              PIC X(20)  VALUE 'CUST-DATE'.
009900     03  FILLER              PIC X(20)  VALUE 'CUST-ACTIVE'.
010000     03  FILLER              PIC X(20)  VALUE 'CUST-STATUS'.
010100     03  FILLER              PIC X(05)  VALUE SPACES.
010200 01  WS-NOMBRES-ESPERADOS REDEFINES WS-NOMBRES-BLOQUE.
010300     03  WS-NOMBRE-ESP OCCURS 6 TIMES
010400                       INDEXED BY WS-NOM-IDX
010500                       PIC X(20).
010600     03  FILLER              PIC X(05).
010700
010800*----------- AREA PASADA AL CSV-PARSER (MISMO LAYOUT QUE SU      *
010900*            LINKAGE, VER PGM_52-PGMCSVPR) ------------------------
011000 01  WS-AREA-PARSER.
011100     03  WS-PR-RESET          PIC X(01).
011200     03  WS-PR-LINEA          PIC X(200).
011300*        VISTA POR CARACTER DE LA LINEA PASADA AL PARSER, PARA
011400*        VOLCADOS DE DEPURACION (VER TAMBIEN REG-ENTRADA-TABLA
011500*        MAS ARRIBA, QUE ES LA MISMA LINEA ANTES DE COPIARSE).
011600     03  WS-PR-LINEA-TABLA REDEFINES WS-PR-LINEA
011700                           PIC X(01) OCCURS 200 TIMES.
011800     03  WS-PR-LARGO          PIC 9(03) COMP.
011900     03  WS-PR-EOF            PIC X(01).
012000     03  WS-PR-DELIM          PIC X(01).
012100     03  WS-PR-COMILLA        PIC X(01).
012200     03  WS-PR-MAS-NECESARIO  PIC X(01).
012300     03  WS-PR-REGISTRO-LISTO PIC X(01).
012400     03  WS-PR-FIN-SIN-DATOS  PIC X(01).
012500     03  WS-PR-ERROR          PIC X(01).
012600     03  WS-PR-ERROR-TEXTO    PIC X(60).
012700     03  FILLER               PIC X(05).
012800
012900*    SEGUNDO PARAMETRO DEL CSV-PARSER, AREA DE SALIDA (PROPIA
013000*    ENTRADA 01, NO SUBORDINADA A WS-AREA-PARSER. NO SE ANIDA
013100*    UN 01 PROPIO ENCIMA DEL COPY -- EL COPY YA TRAE SU PROPIA
013200*    ENTRADA 01 RENOMBRADA POR REPLACING).
013300     COPY PARSEREC REPLACING WS-REG-PARSEADO
013400                         BY WS-PR-REG-PARSEADO.
013500
013600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013700
013800*-----------------------------------------------------------------
013900 LINKAGE SECTION.
014000*================*
014100 01  LK-READER-AREA.
014200     03  LK-RD-ACCION          PIC X(01).
014300         88  LK-RD-ES-ABRIR               VALUE 'A'.
014400         88  LK-RD-ES-LEER                 VALUE 'L'.
014500         88  LK-RD-ES-CERRAR                VALUE 'C'.
014600     03  LK-RD-LINEA-NUM       PIC 9(07) COMP.
014700     03  LK-RD-HAY-REGISTRO    PIC X(01).
014800     03  LK-RD-HAY-WARN        PIC X(01).
014900     03  LK-RD-ERROR           PIC X(01).
015000     03  LK-RD-ERROR-TEXTO     PIC X(60).
015100     03  LK-RD-ENCAB-INVALIDO  PIC X(01).
015200     03  FILLER                PIC X(05).
015300
015400*    RESTO DE PARAMETROS: CADA UNO SU PROPIA ENTRADA 01 (NO SE
015500*    ANIDAN COPYS DE REGISTRO DEBAJO DE OTRO GRUPO).
015600     COPY DIALECT REPLACING WS-DIALECTO BY LK-RD-DIALECTO.
015700
015800     COPY PARSEREC REPLACING WS-REG-PARSEADO
015900                         BY LK-RD-REG-PARSEADO.
016000
016100     COPY WARNREC REPLACING WARN-REC BY LK-RD-WARN-REC.
016200
016300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016400 PROCEDURE DIVISION USING LK-READER-AREA LK-RD-DIALECTO
016500                           LK-RD-REG-PARSEADO LK-RD-WARN-REC.
016600
016700 MAIN-PROGRAM-I.
016800
016900     MOVE 'N' TO LK-RD-HAY-REGISTRO
017000     MOVE 'N' TO LK-RD-HAY-WARN
017100     MOVE 'N' TO LK-RD-ERROR
017200     MOVE 'N' TO LK-RD-ENCAB-INVALIDO
017300     MOVE SPACES TO LK-RD-ERROR-TEXTO
017400
017500     EVALUATE TRUE
017600        WHEN LK-RD-ES-ABRIR
017700           PERFORM 1000-ABRIR-ARCHIVO-I THRU 1000-ABRIR-ARCHIVO-F
017800        WHEN LK-RD-ES-LEER
017900           PERFORM 3000-LEER-REGISTRO-NORMALIZADO-I
018000               THRU 3000-LEER-REGISTRO-NORMALIZADO-F
018100        WHEN LK-RD-ES-CERRAR
018200           PERFORM 9000-CERRAR-ARCHIVO-I
018300               THRU 9000-CERRAR-ARCHIVO-F
018400        WHEN OTHER
018500           MOVE 'Y' TO LK-RD-ERROR
018600           MOVE 'ACCION DE LECTOR DESCONOCIDA'
018700                TO LK-RD-ERROR-TEXTO
018800     END-EVALUATE.
018900
019000 MAIN-PROGRAM-F. GOBACK.
019100
019200
019300*------------------------------------------------------------------
019400*    1000 - ABRE CUSTIN Y, SI HAY ENCABEZADO, LO VALIDA
019500 1000-ABRIR-ARCHIVO-I.
019600
019700     OPEN INPUT ENTRADA-CSV
019800     IF FS-ENTRADA NOT = '00'
019900        MOVE 'Y' TO LK-RD-ERROR
020000        MOVE '* ERROR EN OPEN CUSTIN = ' TO LK-RD-ERROR-TEXTO
020100        MOVE 9999 TO RETURN-CODE
020200     ELSE
020300        SET WS-YA-ABIERTO TO TRUE
020400        MOVE ZEROS TO WS-NUM-LINEA
020500        IF DIA-HAY-ENCABEZADO
020600           PERFORM 1100-LEER-Y-VALIDAR-ENCABEZADO-I
020700               THRU 1100-LEER-Y-VALIDAR-ENCABEZADO-F
020800        END-IF
020900     END-IF.
021000
021100 1000-ABRIR-ARCHIVO-F. EXIT.
021200
021300
021400*------------------------------------------------------------------
021500*    1100 - PARSEA LA PRIMERA LINEA COMO ENCABEZADO Y VALIDA LOS
021600*           6 NOMBRES DE COLUMNA CONTRA EL ESQUEMA DE CLIENTES
021700 1100-LEER-Y-VALIDAR-ENCABEZADO-I.
021800
021900     MOVE 'Y' TO WS-NECESITA-LINEA
022000     MOVE 'Y' TO WS-RESET-PARSER
022100     MOVE ZEROS TO WS-LINEA-INICIO
022200     PERFORM 3100-LEER-CRUDO-I THRU 3100-LEER-CRUDO-F
022300
022400     IF LK-RD-ERROR = 'N'
022500        IF WS-PR-FIN-SIN-DATOS = 'Y'
022600           MOVE 'Y' TO LK-RD-ENCAB-INVALIDO
022700           MOVE 'ARCHIVO VACIO, NO HAY ENCABEZADO'
022800                TO LK-RD-ERROR-TEXTO
022900        ELSE
023000           PERFORM 1200-VALIDAR-NOMBRES-ENCABEZADO-I
023100               THRU 1200-VALIDAR-NOMBRES-ENCABEZADO-F
023200        END-IF
023300     END-IF.
023400
023500 1100-LEER-Y-VALIDAR-ENCABEZADO-F. EXIT.
023600
023700
023800*------------------------------------------------------------------
023900*    1200 - COMPARA LOS NOMBRES PARSEADOS CONTRA EL ESQUEMA,
024000*           RECHAZANDO NOMBRES EN BLANCO O DUPLICADOS
024100 1200-VALIDAR-NOMBRES-ENCABEZADO-I.
024200
024300     IF FLD-COUNT OF WS-PR-REG-PARSEADO NOT = WS-NUM-COLUMNAS
024400        MOVE 'Y' TO LK-RD-ENCAB-INVALIDO
024500        MOVE 'EL ENCABEZADO NO TIENE 6 COLUMNAS'
024600             TO LK-RD-ERROR-TEXTO
024700     ELSE
024800        PERFORM 1210-VALIDAR-UN-NOMBRE-I
024900            THRU 1210-VALIDAR-UN-NOMBRE-F
025000           VARYING WS-SUB FROM 1 BY 1
025100           UNTIL WS-SUB > WS-NUM-COLUMNAS
025200              OR LK-RD-ENCAB-INVALIDO = 'Y'
025300     END-IF.
025400
025500 1200-VALIDAR-NOMBRES-ENCABEZADO-F. EXIT.
025600
025700
025800*------------------------------------------------------------------
025900*    1210 - UNA COLUMNA DEL ENCABEZADO: NO BLANCO, NO DUPLICADO,
026000*           IGUAL AL NOMBRE ESPERADO SIN IMPORTAR MAYUSCULAS
026100 1210-VALIDAR-UN-NOMBRE-I.
026200
026300     MOVE FLD-TEXT (WS-SUB) OF WS-PR-REG-PARSEADO
026400                            TO WS-NOMBRE-MAYUS
026500     INSPECT WS-NOMBRE-MAYUS CONVERTING
026600             'abcdefghijklmnopqrstuvwxyz'
026700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026800
026900     IF WS-NOMBRE-MAYUS = SPACES
027000        MOVE 'Y' TO LK-RD-ENCAB-INVALIDO
027100        MOVE 'NOMBRE DE COLUMNA EN BLANCO EN EL ENCABEZADO'
027200             TO LK-RD-ERROR-TEXTO
027300     ELSE
027400        IF WS-NOMBRE-MAYUS NOT = WS-NOMBRE-ESP (WS-SUB)
027500           MOVE 'Y' TO LK-RD-ENCAB-INVALIDO
027600           MOVE 'NOMBRE DE COLUMNA NO COINCIDE CON EL '
027700              & 'ESQUEMA DE CLIENTES' TO LK-RD-ERROR-TEXTO
027800        ELSE
027900           PERFORM 1220-BUSCAR-DUPLICADO-I
028000               THRU 1220-BUSCAR-DUPLICADO-F
028100        END-IF
028200     END-IF.
028300
028400 1210-VALIDAR-UN-NOMBRE-F. EXIT.
028500
028600
028700*------------------------------------------------------------------
028800*    1220 - BUSCA SI EL NOMBRE DE ESTA COLUMNA YA APARECIO ANTES
028900 1220-BUSCAR-DUPLICADO-I.
029000
029100     PERFORM 1230-COMPARAR-CONTRA-ANTERIOR-I
029200         THRU 1230-COMPARAR-CONTRA-ANTERIOR-F
029300        VARYING WS-NOM-IDX FROM 1 BY 1
029400        UNTIL WS-NOM-IDX >= WS-SUB
029500           OR LK-RD-ENCAB-INVALIDO = 'Y'.
029600
029700 1220-BUSCAR-DUPLICADO-F. EXIT.
029800
029900
030000*------------------------------------------------------------------
030100*    1230 - COMPARA EL NOMBRE ACTUAL CONTRA UNO DE LOS ANTERIORES
030200 1230-COMPARAR-CONTRA-ANTERIOR-I.
030300
030400     MOVE FLD-TEXT (WS-NOM-IDX) OF WS-PR-REG-PARSEADO
030500                                TO WS-NOMBRE-MAYUS-2
030600     INSPECT WS-NOMBRE-MAYUS-2 CONVERTING
030700             'abcdefghijklmnopqrstuvwxyz'
030800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030900     IF WS-NOMBRE-MAYUS = WS-NOMBRE-MAYUS-2
031000        MOVE 'Y' TO LK-RD-ENCAB-INVALIDO
031100        MOVE 'NOMBRE DE COLUMNA DUPLICADO EN EL ENCABEZADO'
031200             TO LK-RD-ERROR-TEXTO
031300     END-IF.
031400
031500 1230-COMPARAR-CONTRA-ANTERIOR-F. EXIT.
031600
031700
031800*------------------------------------------------------------------
031900*    3000 - DEVUELVE EL PROXIMO REGISTRO YA NORMALIZADO A 6
032000*           COLUMNAS, O SEÑALA FIN DE ARCHIVO
032100 3000-LEER-REGISTRO-NORMALIZADO-I.
032200
032300     MOVE 'Y' TO WS-NECESITA-LINEA
032400     MOVE 'Y' TO WS-RESET-PARSER
032500     MOVE WS-NUM-LINEA TO WS-LINEA-INICIO
032600     ADD 1 TO WS-LINEA-INICIO
032700     PERFORM 3100-LEER-CRUDO-I THRU 3100-LEER-CRUDO-F
032800
032900     IF LK-RD-ERROR = 'N'
033000        IF WS-PR-FIN-SIN-DATOS = 'Y'
033100           MOVE 'N' TO LK-RD-HAY-REGISTRO
033200        ELSE
033300           PERFORM 3050-DETECTAR-VACIO-I
033400               THRU 3050-DETECTAR-VACIO-F
033500           IF DIA-SALTEA-VACIOS OF LK-RD-DIALECTO
033600              AND WS-REGISTRO-VACIO
033700              PERFORM 3000-LEER-REGISTRO-NORMALIZADO-I
033800                  THRU 3000-LEER-REGISTRO-NORMALIZADO-F
033900           ELSE
034000              MOVE 'Y' TO LK-RD-HAY-REGISTRO
034100              MOVE WS-LINEA-INICIO TO LK-RD-LINEA-NUM
034200              PERFORM 3500-NORMALIZAR-FORMA-I
034300                  THRU 3500-NORMALIZAR-FORMA-F
034400           END-IF
034500        END-IF
034600     END-IF.
034700
034800 3000-LEER-REGISTRO-NORMALIZADO-F. EXIT.
034900
035000
035100*------------------------------------------------------------------
035200*    3050 - UN REGISTRO ES VACIO SI NO TIENE CAMPOS, O SI TIENE
035300*           UN SOLO CAMPO Y ESE CAMPO ES VACIO
035400 3050-DETECTAR-VACIO-I.
035500
035600     MOVE 'N' TO WS-SW-VACIO
035700     IF FLD-COUNT OF WS-PR-REG-PARSEADO = ZEROS
035800        MOVE 'Y' TO WS-SW-VACIO
035900     ELSE
036000        IF FLD-COUNT OF WS-PR-REG-PARSEADO = 1
036100           AND FLD-LEN (1) OF WS-PR-REG-PARSEADO = ZEROS
036200           MOVE 'Y' TO WS-SW-VACIO
036300        END-IF
036400     END-IF.
036500
036600 3050-DETECTAR-VACIO-F. EXIT.
036700
036800
036900*------------------------------------------------------------------
037000*    3100 - LLAMA AL CSV-PARSER LINEA A LINEA HASTA QUE DEVUELVE
037100*           UN REGISTRO COMPLETO, UN ERROR O EL FIN DE ARCHIVO
037200 3100-LEER-CRUDO-I.
037300
037400     MOVE 'N' TO WS-TERMINO-CRUDO
037500     PERFORM 3110-UN-PASO-DE-LECTURA-I
037600         THRU 3110-UN-PASO-DE-LECTURA-F
037700        UNTIL WS-CRUDO-TERMINADO.
037800
037900 3100-LEER-CRUDO-F. EXIT.
038000
038100
038200*------------------------------------------------------------------
038300*    3110 - UN INTERCAMBIO CON EL PARSER: LEE LINEA SI HACE
038400*           FALTA, LLAMA, Y DECIDE SI HAY QUE SEGUIR O PARAR
038500 3110-UN-PASO-DE-LECTURA-I.
038600
038700     IF WS-HACE-FALTA-LINEA
038800        PERFORM 3120-LEER-LINEA-FISICA-I
038900            THRU 3120-LEER-LINEA-FISICA-F
039000     END-IF
039100
039200     IF LK-RD-ERROR = 'N'
039300        MOVE WS-RESET-PARSER  TO WS-PR-RESET
039400        MOVE WS-EOF-ARCHIVO   TO WS-PR-EOF
039500        MOVE DIA-DELIMITADOR OF LK-RD-DIALECTO TO WS-PR-DELIM
039600        MOVE DIA-COMILLA     OF LK-RD-DIALECTO TO WS-PR-COMILLA
039700
039800        CALL 'PGMCSVPR' USING WS-AREA-PARSER WS-PR-REG-PARSEADO
039900
040000        MOVE 'N' TO WS-RESET-PARSER
040100
040200        IF WS-PR-ERROR = 'Y'
040300           MOVE 'Y' TO LK-RD-ERROR
040400           MOVE WS-PR-ERROR-TEXTO TO LK-RD-ERROR-TEXTO
040500           MOVE 'Y' TO WS-TERMINO-CRUDO
040600        ELSE
040700           IF WS-PR-FIN-SIN-DATOS = 'Y'
040800              MOVE 'Y' TO WS-TERMINO-CRUDO
040900           ELSE
041000              IF WS-PR-MAS-NECESARIO = 'Y'
041100                 MOVE 'Y' TO WS-NECESITA-LINEA
041200              ELSE
041300                 MOVE 'Y' TO WS-TERMINO-CRUDO
041400              END-IF
041500           END-IF
041600        END-IF
041700     ELSE
041800        MOVE 'Y' TO WS-TERMINO-CRUDO
041900     END-IF.
042000
042100 3110-UN-PASO-DE-LECTURA-F. EXIT.
042200
042300
042400*------------------------------------------------------------------
042500*    3120 - LEE UNA LINEA FISICA DE CUSTIN Y LE CALCULA EL LARGO
042600 3120-LEER-LINEA-FISICA-I.
042700
042800     IF WS-HAY-EOF-ARCHIVO
042900        MOVE ZEROS TO WS-PR-LARGO
043000     ELSE
043100        READ ENTRADA-CSV INTO WS-PR-LINEA
043200        EVALUATE FS-ENTRADA
043300           WHEN '00'
043400              ADD 1 TO WS-NUM-LINEA
043500              PERFORM 3130-CALCULAR-LARGO-I
043600                  THRU 3130-CALCULAR-LARGO-F
043700           WHEN '10'
043800              SET WS-HAY-EOF-ARCHIVO TO TRUE
043900              MOVE ZEROS TO WS-PR-LARGO
044000           WHEN OTHER
044100              MOVE 'Y' TO LK-RD-ERROR
044200              MOVE '* ERROR EN READ CUSTIN'
044300                   TO LK-RD-ERROR-TEXTO
044400              SET WS-HAY-EOF-ARCHIVO TO TRUE
044500        END-EVALUATE
044600     END-IF
044700     MOVE 'N' TO WS-NECESITA-LINEA.
044800
044900 3120-LEER-LINEA-FISICA-F. EXIT.
045000
045100
045200*------------------------------------------------------------------
045300*    3130 - CALCULA EL LARGO UTIL DE LA LINEA (SIN BLANCOS A LA
045400*           DERECHA), RETROCEDIENDO DESDE LA POSICION 200
045500 3130-CALCULAR-LARGO-I.
045600
045700     MOVE 200 TO WS-LARGO-CALC
045800     PERFORM 3140-RETROCEDER-ESPACIO-I
045900         THRU 3140-RETROCEDER-ESPACIO-F
046000        UNTIL WS-LARGO-CALC = ZEROS
046100           OR WS-PR-LINEA (WS-LARGO-CALC:1) NOT = SPACE
046200     MOVE WS-LARGO-CALC TO WS-PR-LARGO.
046300
046400 3130-CALCULAR-LARGO-F. EXIT.
046500
046600
046700*------------------------------------------------------------------
046800*    3140 - UN PASO DEL RETROCESO DE BLANCOS FINALES
046900 3140-RETROCEDER-ESPACIO-I.
047000
047100     SUBTRACT 1 FROM WS-LARGO-CALC.
047200
047300 3140-RETROCEDER-ESPACIO-F. EXIT.
047400
047500
047600*------------------------------------------------------------------
047700*    3500 - AJUSTA LA FORMA DEL REGISTRO A LAS 6 COLUMNAS
047800*           ESPERADAS, RELLENANDO O TRUNCANDO Y AVISANDO
047900 3500-NORMALIZAR-FORMA-I.
048000
048100     MOVE WS-PR-REG-PARSEADO TO LK-RD-REG-PARSEADO
048200
048300     IF FLD-COUNT OF WS-PR-REG-PARSEADO < WS-NUM-COLUMNAS
048400        PERFORM 3510-RELLENAR-CAMPOS-I
048500            THRU 3510-RELLENAR-CAMPOS-F
048600     ELSE
048700        IF FLD-COUNT OF WS-PR-REG-PARSEADO > WS-NUM-COLUMNAS
048800           PERFORM 3520-TRUNCAR-CAMPOS-I
048900               THRU 3520-TRUNCAR-CAMPOS-F
049000        END-IF
049100     END-IF.
049200
049300 3500-NORMALIZAR-FORMA-F. EXIT.
049400
049500
049600*------------------------------------------------------------------
049700*    3510 - FALTAN CAMPOS: RELLENA CON BLANCOS Y AVISA TIPO 'F'
049800 3510-RELLENAR-CAMPOS-I.
049900
050000     PERFORM 3511-RELLENAR-UN-CAMPO-I
050100         THRU 3511-RELLENAR-UN-CAMPO-F
050200        VARYING WS-SUB FROM 1 BY 1
050300        UNTIL WS-SUB > WS-NUM-COLUMNAS
050400
050500     MOVE WS-NUM-COLUMNAS TO FLD-COUNT OF LK-RD-REG-PARSEADO
050600     MOVE 'Y'          TO LK-RD-HAY-WARN
050700     MOVE LK-RD-LINEA-NUM TO WARN-LINE OF LK-RD-WARN-REC
050800     SET WARN-TOO-FEW OF LK-RD-WARN-REC TO TRUE
050900     MOVE 'FALTAN CAMPOS, SE RELLENARON CON BLANCOS'
051000          TO WARN-TEXT OF LK-RD-WARN-REC.
051100
051200 3510-RELLENAR-CAMPOS-F. EXIT.
051300
051400
051500*------------------------------------------------------------------
051600*    3511 - RELLENA UN CAMPO FALTANTE CON BLANCOS SI CORRESPONDE
051700 3511-RELLENAR-UN-CAMPO-I.
051800
051900     IF WS-SUB > FLD-COUNT OF WS-PR-REG-PARSEADO
052000        MOVE SPACES TO FLD-TEXT (WS-SUB) OF LK-RD-REG-PARSEADO
052100        MOVE ZEROS  TO FLD-LEN  (WS-SUB) OF LK-RD-REG-PARSEADO
052200     END-IF.
052300
052400 3511-RELLENAR-UN-CAMPO-F. EXIT.
052500
052600
052700*------------------------------------------------------------------
052800*    3520 - SOBRAN CAMPOS: DESCARTA LOS EXTRA Y AVISA TIPO 'M'
052900 3520-TRUNCAR-CAMPOS-I.
053000
053100     MOVE WS-NUM-COLUMNAS TO FLD-COUNT OF LK-RD-REG-PARSEADO
053200     MOVE 'Y'          TO LK-RD-HAY-WARN
053300     MOVE LK-RD-LINEA-NUM TO WARN-LINE OF LK-RD-WARN-REC
053400     SET WARN-TOO-MANY OF LK-RD-WARN-REC TO TRUE
053500     MOVE 'SOBRAN CAMPOS, SE DESCARTARON LOS EXTRA'
053600          TO WARN-TEXT OF LK-RD-WARN-REC.
053700
053800 3520-TRUNCAR-CAMPOS-F. EXIT.
053900
054000
054100*------------------------------------------------------------------
054200*    9000 - CIERRA CUSTIN
054300 9000-CERRAR-ARCHIVO-I.
054400
054500     IF WS-YA-ABIERTO
054600        CLOSE ENTRADA-CSV
054700        IF FS-ENTRADA NOT = '00'
054800           MOVE 'Y' TO LK-RD-ERROR
054900           MOVE '* ERROR EN CLOSE CUSTIN'
055000                TO LK-RD-ERROR-TEXTO
055100        END-IF
055200     END-IF.
055300
055400 9000-CERRAR-ARCHIVO-F. EXIT.
055500