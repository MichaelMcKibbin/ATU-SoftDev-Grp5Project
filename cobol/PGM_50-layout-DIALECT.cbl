000100******************************************************************
000200* COPY DIALECT                                                  *
000300*        LAYOUT DE SWITCHES DE DIALECTO CSV                    *
000400*        VALORES DEL DIALECTO (DELIMITADOR, COMILLA, SALTO DE   *
000500*        LINEA, ENTRECOMILLADO) COMPARTIDOS ENTRE EL DRIVER,    *
000600*        EL READER, EL PARSER Y EL WRITER. SE PASAN SIEMPRE     *
000700*        POR LINKAGE, NUNCA POR AREAS DE TRABAJO COMPARTIDAS.   *
000800******************************************************************
000900* MANT: 1999-09-02 LDP TCK-0150  ALTA INICIAL (REEMPLAZA A      *  TCK0150
001000*       PGMVACAF, QUE VALIDABA NOVEDADES DE CLIENTES)           *
001100* MANT: 2001-06-03 MGV TCK-0205  AGREGA PRESETS RFC4180/EXCEL   *  TCK0205
001200******************************************************************
001300 01  WS-DIALECTO.
001400*        CARACTER DELIMITADOR DE CAMPOS.
001500     03  DIA-DELIMITADOR     PIC X(01)     VALUE ','.
001600*        CARACTER DE COMILLA PARA CAMPOS ENTRECOMILLADOS.
001700     03  DIA-COMILLA         PIC X(01)     VALUE '"'.
001800*        MODO DE SALTO DE LINEA DE SALIDA: 'L'=LF  'C'=CRLF.
001900     03  DIA-SALTO-LINEA     PIC X(01)     VALUE 'L'.
002000         88  DIA-SALTO-ES-LF                VALUE 'L'.
002100         88  DIA-SALTO-ES-CRLF               VALUE 'C'.
002200*        VISTA ALTERNATIVA DE DIA-SALTO-LINEA COMO CODIGO
002300*        NUMERICO, PARA LOS EVALUATE QUE COMPARAN CONTRA UNA
002400*        TABLA DE PRESETS EN VEZ DE CONTRA UN CARACTER.
002500     03  DIA-SALTO-LINEA-NUM REDEFINES DIA-SALTO-LINEA
002600                             PIC 9(01).
002700*        'S' = ENTRECOMILLAR SIEMPRE, 'N' = SOLO CUANDO LA
002800*        REGLA NORMATIVA DE ENTRECOMILLADO LO EXIJA.
002900     03  DIA-SIEMPRE-COMILLA PIC X(01)     VALUE 'N'.
003000         88  DIA-ENTRECOMILLA-SIEMPRE        VALUE 'S'.
003100*        'S' = EL ARCHIVO DE ENTRADA TRAE ENCABEZADO EN LA
003200*        PRIMERA LINEA, 'N' = LOS NOMBRES VIENEN DE AFUERA.
003300     03  DIA-TIENE-ENCABEZADO PIC X(01)    VALUE 'S'.
003400         88  DIA-HAY-ENCABEZADO              VALUE 'S'.
003500*        'S' = SALTEAR LINEAS VACIAS (0 CAMPOS O 1 CAMPO
003600*        VACIO), 'N' = TRATARLAS COMO REGISTRO NORMAL.
003700     03  DIA-SALTAR-VACIOS   PIC X(01)     VALUE 'S'.
003800         88  DIA-SALTEA-VACIOS               VALUE 'S'.
003900*        NOMBRE DEL PRESET ACTIVO, SOLO INFORMATIVO PARA EL
004000*        ENCABEZADO DEL REPORTE.
004100     03  DIA-PRESET          PIC X(16)     VALUE 'RFC4180'.
004200         88  DIA-ES-RFC4180                   VALUE 'RFC4180'.
004300         88  DIA-ES-EXCEL                     VALUE 'EXCEL'.
004400         88  DIA-ES-EXCEL-PUNTOYCOMA           VALUE
004500                                            'EXCEL-SEMICOLON'.
004600         88  DIA-ES-TSV                        VALUE 'TSV'.
004700*        RESERVA PARA USO FUTURO DEL LAYOUT.
004800     03  FILLER              PIC X(05)     VALUE SPACES.
