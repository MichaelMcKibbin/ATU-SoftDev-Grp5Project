000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMCSVDT.
000300 AUTHOR.        L. PEREIRA.
000400 INSTALLATION.  DEPTO DESARROLLO COBOL.
000500 DATE-WRITTEN.  1999-07-09.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO DEL DEPARTAMENTO.
000800
000900******************************************************************
001000*    PGMCSVDT - FECHAS Y HORAS DE FORMATO MULTIPLE (DATE/TIME-   *
001100*    SPEC)                                                       *
001200*    =======================================================    *
001300*    SUBPROGRAMA SIN ESTADO, LLAMADO POR PGMCSVDR PARA CADA      *
001400*    CAMPO DE FECHA U HORA DE LA VALIDACION (HOY SOLO CUST-      *
001500*    DATE). LK-FHA-ACCION = 'D' RECIBE UNA FECHA EN FORMATO ISO  *
001600*    (AAAA-MM-DD), EUROPEO (DD/MM/AAAA) O AMERICANO (MM/DD/      *
001700*    AAAA) SEGUN LOS FORMATOS QUE LA COLUMNA ACEPTE, LA VALIDA   *
001800*    CONTRA EL CALENDARIO (MES, DIA, BISIESTO) Y DEVUELVE SU     *
001900*    FORMA CANONICA AAAA-MM-DD. LK-FHA-ACCION = 'H' HACE LO      *
002000*    MISMO PARA HORAS HH:MM[:SS] EN 24 HORAS, CANONICA HH:MM:SS. *
002100*    LOS SEPARADORES '-' Y '/' SE ACEPTAN INDISTINTAMENTE.       *
002200******************************************************************
002300* MANT: 1999-07-09 LDP TCK-0143  ALTA INICIAL, SOLO FORMATO ISO  * TCK0143
002400* MANT: 1999-12-06 LDP TCK-0165  AGREGA FORMATOS EUROPEO Y       * TCK0165
002500*       AMERICANO Y LA VALIDACION DE HORAS                      *
002600* MANT: 2001-06-03 MGV TCK-0205  REVISION DEL CALCULO DE         * TCK0205
002700*       BISIESTOS PARA EL CAMBIO DE SIGLO (EL 2000 SI ES         *
002800*       BISIESTO, DIVISIBLE POR 400)                             *
002900******************************************************************
003000
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400*=======================*
004500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004600
004700*----------- PARTICION DE LA FECHA EN TRES COMPONENTES --------------
004800 77  WS-POS                PIC 9(02) COMP  VALUE 1.
004900 77  WS-POS-SEP1           PIC 9(02) COMP  VALUE ZEROS.
005000 77  WS-POS-SEP2           PIC 9(02) COMP  VALUE ZEROS.
005100 77  WS-PARTE1-TXT         PIC X(04)       VALUE SPACES.
005200 77  WS-PARTE1-LARGO       PIC 9(02) COMP  VALUE ZEROS.
005300 77  WS-PARTE2-TXT         PIC X(04)       VALUE SPACES.
005400 77  WS-PARTE2-LARGO       PIC 9(02) COMP  VALUE ZEROS.
005500 77  WS-PARTE3-TXT         PIC X(04)       VALUE SPACES.
005600 77  WS-PARTE3-LARGO       PIC 9(02) COMP  VALUE ZEROS.
005700 77  WS-PARTES-MALAS-SW    PIC X(01)       VALUE 'N'.
005800     88  WS-PARTES-SON-MALAS               VALUE 'Y'.
005900
006000*----------- COMPONENTES NUMERICOS DE LA FECHA RESUELTA ------------
006100 01  WS-FECHA-NUM-AREA.
006200     03  WS-ANIO-NUM       PIC 9(04) COMP  VALUE ZEROS.
006300     03  WS-MES-NUM        PIC 9(02) COMP  VALUE ZEROS.
006400     03  WS-DIA-NUM        PIC 9(02) COMP  VALUE ZEROS.
006500     03  FILLER            PIC X(05)       VALUE SPACES.
006600*        VISTA EN CRUDO DEL AREA ANTERIOR, PARA VOLCADOS DE
006700*        DEPURACION (DISPLAY DE WS-FECHA-NUM-VOLCADO) SIN TENER
006800*        QUE DESCOMPONER CAMPO POR CAMPO. NO SE USA EN EL CALCULO.
006900 01  WS-FECHA-NUM-VOLCADO REDEFINES WS-FECHA-NUM-AREA.
007000     03  FILLER            PIC X(11).
007100
007200*----------- COMPONENTES NUMERICOS DE LA HORA RESUELTA -------------
007300 01  WS-HORA-NUM-AREA.
007400     03  WS-HORAS-NUM      PIC 9(02) COMP  VALUE ZEROS.
007500     03  WS-MINUTOS-NUM    PIC 9(02) COMP  VALUE ZEROS.
007600     03  WS-SEGUNDOS-NUM   PIC 9(02) COMP  VALUE ZEROS.
007700     03  FILLER            PIC X(05)       VALUE SPACES.
007800*        VISTA EN CRUDO DEL AREA ANTERIOR, MISMO PROPOSITO QUE
007900*        WS-FECHA-NUM-VOLCADO MAS ARRIBA.
008000 01  WS-HORA-NUM-VOLCADO REDEFINES WS-HORA-NUM-AREA.
008100     03  FILLER            PIC X(11).
008200
008300*----------- BISIESTO Y TABLA DE DIAS POR MES -----------------------
008400 77  WS-ANIO-ES-BISIESTO-SW PIC X(01)      VALUE 'N'.
008500     88  WS-ANIO-ES-BISIESTO                  VALUE 'Y'.
008600 77  WS-RESIDUO-4          PIC 9(02) COMP  VALUE ZEROS.
008700 77  WS-RESIDUO-100        PIC 9(02) COMP  VALUE ZEROS.
008800 77  WS-RESIDUO-400        PIC 9(03) COMP  VALUE ZEROS.
008900 77  WS-COCIENTE-AUX       PIC 9(04) COMP  VALUE ZEROS.
009000
009100 01  WS-TABLA-DIAS-MES-AREA.
009200*        DIAS NORMALES DE CADA MES, ENERO A DICIEMBRE. FEBRERO
009300*        SE AJUSTA A 29 EN TIEMPO DE EJECUCION SI EL ANIO ES
009400*        BISIESTO (VER 2200-AJUSTAR-FEBRERO).
009500     03  FILLER            PIC 9(02) COMP  VALUE 31.
009600     03  FILLER            PIC 9(02) COMP  VALUE 28.
009700     03  FILLER            PIC 9(02) COMP  VALUE 31.
009800     03  FILLER            PIC 9(02) COMP  VALUE 30.
009900     03  FILLER            PIC 9(02) COMP  VALUE 31.
010000     03  FILLER            PIC 9(02) COMP  VALUE 30.
010100     03  FILLER            PIC 9(02) COMP  VALUE 31.
010200     03  FILLER            PIC 9(02) COMP  VALUE 31.
010300     03  FILLER            PIC 9(02) COMP  VALUE 30.
010400     03  FILLER            PIC 9(02) COMP  VALUE 31.
010500     03  FILLER            PIC 9(02) COMP  VALUE 30.
010600     03  FILLER            PIC 9(02) COMP  VALUE 31.
010700 01  WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-AREA.
010800     03  WS-DIAS-DEL-MES   PIC 9(02) COMP OCCURS 12 TIMES.
010900
011000*----------- ARMADO DEL TEXTO CANONICO DE SALIDA --------------------
011100 77  WS-ANIO-TEXTO         PIC 9(04)       VALUE ZEROS.
011200 77  WS-MES-TEXTO          PIC 9(02)       VALUE ZEROS.
011300 77  WS-DIA-TEXTO          PIC 9(02)       VALUE ZEROS.
011400 77  WS-HORAS-TEXTO        PIC 9(02)       VALUE ZEROS.
011500 77  WS-MINUTOS-TEXTO      PIC 9(02)       VALUE ZEROS.
011600 77  WS-SEGUNDOS-TEXTO     PIC 9(02)       VALUE ZEROS.
011700
011800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011900
012000*-----------------------------------------------------------------
012100 LINKAGE SECTION.
012200*================*
012300 01  LK-FHA-AREA.
012400     03  LK-FHA-ACCION            PIC X(01).
012500         88  LK-FHA-ES-FECHA                  VALUE 'D'.
012600         88  LK-FHA-ES-HORA                   VALUE 'H'.
012700     03  LK-FHA-TEXTO-ENTRADA     PIC X(20).
012800     03  LK-FHA-LARGO-ENTRADA     PIC 9(02) COMP.
012900     03  LK-FHA-PERMITE-BLANCO    PIC X(01).
013000         88  LK-FHA-BLANCO-PERMITIDO          VALUE 'Y'.
013100     03  LK-FHA-ACEPTA-ISO        PIC X(01).
013200         88  LK-FHA-ACEPTA-ISO-SI             VALUE 'Y'.
013300     03  LK-FHA-ACEPTA-EU         PIC X(01).
013400         88  LK-FHA-ACEPTA-EU-SI              VALUE 'Y'.
013500     03  LK-FHA-ACEPTA-US         PIC X(01).
013600         88  LK-FHA-ACEPTA-US-SI              VALUE 'Y'.
013700     03  LK-FHA-TEXTO-SALIDA      PIC X(10).
013800     03  LK-FHA-LARGO-SALIDA      PIC 9(02) COMP.
013900     03  LK-FHA-SIN-VALOR         PIC X(01).
014000         88  LK-FHA-ES-SIN-VALOR              VALUE 'Y'.
014100     03  LK-FHA-ERROR             PIC X(01).
014200         88  LK-FHA-HAY-ERROR                 VALUE 'Y'.
014300     03  LK-FHA-ERROR-TEXTO       PIC X(40).
014400     03  FILLER                   PIC X(05).
014500
014600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014700 PROCEDURE DIVISION USING LK-FHA-AREA.
014800
014900 MAIN-PROGRAM-I.
015000
015100     MOVE 'N' TO LK-FHA-SIN-VALOR
015200     MOVE 'N' TO LK-FHA-ERROR
015300     MOVE SPACES TO LK-FHA-ERROR-TEXTO
015400     MOVE SPACES TO LK-FHA-TEXTO-SALIDA
015500     MOVE ZEROS  TO LK-FHA-LARGO-SALIDA
015600
015700     IF LK-FHA-LARGO-ENTRADA = ZEROS
015800        OR LK-FHA-TEXTO-ENTRADA (1:LK-FHA-LARGO-ENTRADA) = SPACES
015900        PERFORM 1050-TRATAR-BLANCO-I THRU 1050-TRATAR-BLANCO-F
016000     ELSE
016100        EVALUATE TRUE
016200           WHEN LK-FHA-ES-FECHA
016300              PERFORM 2000-PARSEAR-FECHA-I
016400                  THRU 2000-PARSEAR-FECHA-F
016500           WHEN LK-FHA-ES-HORA
016600              PERFORM 3000-PARSEAR-HORA-I
016700                  THRU 3000-PARSEAR-HORA-F
016800           WHEN OTHER
016900              MOVE 'Y' TO LK-FHA-ERROR
017000              MOVE 'UNKNOWN DATE/TIME ACTION'
017100                   TO LK-FHA-ERROR-TEXTO
017200        END-EVALUATE
017300     END-IF.
017400
017500 MAIN-PROGRAM-F. GOBACK.
017600
017700
017800*------------------------------------------------------------------
017900*    1050 - TEXTO EN BLANCO: ERROR, SALVO QUE ESTE PERMITIDO
018000 1050-TRATAR-BLANCO-I.
018100
018200     IF LK-FHA-BLANCO-PERMITIDO
018300        MOVE 'Y' TO LK-FHA-SIN-VALOR
018400     ELSE
018500        MOVE 'Y' TO LK-FHA-ERROR
018600        MOVE 'DATE OR TIME REQUIRED, IS BLANK'
018700             TO LK-FHA-ERROR-TEXTO
018800     END-IF.
018900
019000 1050-TRATAR-BLANCO-F. EXIT.
019100
019200
019300*------------------------------------------------------------------
019400*    2000 - PARSEA UNA FECHA EN CUALQUIERA DE LOS FORMATOS QUE
019500*           LA COLUMNA TIENE PERMITIDOS
019600 2000-PARSEAR-FECHA-I.
019700
019800     PERFORM 2100-SEPARAR-TRES-PARTES-I
019900         THRU 2100-SEPARAR-TRES-PARTES-F
020000
020100     IF WS-PARTES-SON-MALAS
020200        MOVE 'Y' TO LK-FHA-ERROR
020300        MOVE 'DATE FORMAT NOT RECOGNIZED'
020400             TO LK-FHA-ERROR-TEXTO
020500     ELSE
020600        IF LK-FHA-ACEPTA-ISO-SI AND WS-PARTE1-LARGO = 4
020700           MOVE WS-PARTE1-TXT TO WS-ANIO-NUM
020800           MOVE WS-PARTE2-TXT TO WS-MES-NUM
020900           MOVE WS-PARTE3-TXT TO WS-DIA-NUM
021000        ELSE
021100           IF LK-FHA-ACEPTA-EU-SI
021200              MOVE WS-PARTE3-TXT TO WS-ANIO-NUM
021300              MOVE WS-PARTE2-TXT TO WS-MES-NUM
021400              MOVE WS-PARTE1-TXT TO WS-DIA-NUM
021500           ELSE
021600              IF LK-FHA-ACEPTA-US-SI
021700                 MOVE WS-PARTE3-TXT TO WS-ANIO-NUM
021800                 MOVE WS-PARTE1-TXT TO WS-MES-NUM
021900                 MOVE WS-PARTE2-TXT TO WS-DIA-NUM
022000              ELSE
022100                 MOVE 'Y' TO LK-FHA-ERROR
022200                 MOVE 'DATE FORMAT NOT ALLOWED IN THIS COLUMN'
022300                      TO LK-FHA-ERROR-TEXTO
022400              END-IF
022500           END-IF
022600        END-IF
022700
022800        IF LK-FHA-ERROR = 'N'
022900           PERFORM 2200-VALIDAR-CALENDARIO-I
023000               THRU 2200-VALIDAR-CALENDARIO-F
023100        END-IF
023200        IF LK-FHA-ERROR = 'N'
023300           PERFORM 2900-ARMAR-FECHA-CANONICA-I
023400               THRU 2900-ARMAR-FECHA-CANONICA-F
023500        END-IF
023600     END-IF.
023700
023800 2000-PARSEAR-FECHA-F. EXIT.
023900
024000
024100*------------------------------------------------------------------
024200*    2100 - SEPARA EL TEXTO DE ENTRADA EN TRES PARTES POR EL
024300*           PRIMER '-' O '/' QUE ENCUENTRE Y EL SIGUIENTE. LOS
024400*           DOS SEPARADORES SE ACEPTAN INDISTINTAMENTE.
024500 2100-SEPARAR-TRES-PARTES-I.
024600
024700     MOVE 'N' TO WS-PARTES-MALAS-SW
024800     MOVE ZEROS TO WS-POS-SEP1 WS-POS-SEP2
024900     MOVE SPACES TO WS-PARTE1-TXT WS-PARTE2-TXT WS-PARTE3-TXT
025000     MOVE ZEROS TO WS-PARTE1-LARGO WS-PARTE2-LARGO WS-PARTE3-LARGO
025100
025200     MOVE 1 TO WS-POS
025300     PERFORM 2110-BUSCAR-SEPARADOR-I THRU 2110-BUSCAR-SEPARADOR-F
025400        UNTIL WS-POS > LK-FHA-LARGO-ENTRADA OR WS-POS-SEP1 NOT = ZEROS
025500
025600     IF WS-POS-SEP1 = ZEROS
025700        MOVE 'Y' TO WS-PARTES-MALAS-SW
025800     ELSE
025900        ADD 1 TO WS-POS
026000        PERFORM 2120-BUSCAR-SEGUNDO-SEPARADOR-I
026100            THRU 2120-BUSCAR-SEGUNDO-SEPARADOR-F
026200           UNTIL WS-POS > LK-FHA-LARGO-ENTRADA
026300              OR WS-POS-SEP2 NOT = ZEROS
026400
026500        IF WS-POS-SEP2 = ZEROS
026600           MOVE 'Y' TO WS-PARTES-MALAS-SW
026700        ELSE
026800           MOVE LK-FHA-TEXTO-ENTRADA (1:WS-POS-SEP1 - 1)
026900                TO WS-PARTE1-TXT
027000           MOVE WS-POS-SEP1 - 1 TO WS-PARTE1-LARGO
027100
027200           COMPUTE WS-PARTE2-LARGO =
027300              WS-POS-SEP2 - WS-POS-SEP1 - 1
027400           MOVE LK-FHA-TEXTO-ENTRADA (WS-POS-SEP1 + 1:
027500                WS-PARTE2-LARGO) TO WS-PARTE2-TXT
027600
027700           COMPUTE WS-PARTE3-LARGO =
027800              LK-FHA-LARGO-ENTRADA - WS-POS-SEP2
027900           MOVE LK-FHA-TEXTO-ENTRADA (WS-POS-SEP2 + 1:
028000                WS-PARTE3-LARGO) TO WS-PARTE3-TXT
028100
028200           IF WS-PARTE1-LARGO = ZEROS OR WS-PARTE1-LARGO > 4
028300              OR WS-PARTE2-LARGO = ZEROS OR WS-PARTE2-LARGO > 4
028400              OR WS-PARTE3-LARGO = ZEROS OR WS-PARTE3-LARGO > 4
028500              OR WS-PARTE1-TXT (1:WS-PARTE1-LARGO) NOT NUMERIC
028600              OR WS-PARTE2-TXT (1:WS-PARTE2-LARGO) NOT NUMERIC
028700              OR WS-PARTE3-TXT (1:WS-PARTE3-LARGO) NOT NUMERIC
028800              MOVE 'Y' TO WS-PARTES-MALAS-SW
028900           END-IF
029000        END-IF
029100     END-IF.
029200
029300 2100-SEPARAR-TRES-PARTES-F. EXIT.
029400
029500
029600*------------------------------------------------------------------
029700*    2110 - BUSCA LA POSICION DEL PRIMER SEPARADOR DE FECHA
029800 2110-BUSCAR-SEPARADOR-I.
029900
030000     IF LK-FHA-TEXTO-ENTRADA (WS-POS:1) = '-'
030100        OR LK-FHA-TEXTO-ENTRADA (WS-POS:1) = '/'
030200        MOVE WS-POS TO WS-POS-SEP1
030300     ELSE
030400        ADD 1 TO WS-POS
030500     END-IF.
030600
030700 2110-BUSCAR-SEPARADOR-F. EXIT.
030800
030900
031000*------------------------------------------------------------------
031100*    2120 - BUSCA LA POSICION DEL SEGUNDO SEPARADOR DE FECHA
031200 2120-BUSCAR-SEGUNDO-SEPARADOR-I.
031300
031400     IF LK-FHA-TEXTO-ENTRADA (WS-POS:1) = '-'
031500        OR LK-FHA-TEXTO-ENTRADA (WS-POS:1) = '/'
031600        MOVE WS-POS TO WS-POS-SEP2
031700     ELSE
031800        ADD 1 TO WS-POS
031900     END-IF.
032000
032100 2120-BUSCAR-SEGUNDO-SEPARADOR-F. EXIT.
032200
032300
032400*------------------------------------------------------------------
032500*    2200 - VALIDA MES, DIA Y EL 29 DE FEBRERO CONTRA EL
032600*           CALENDARIO, SEGUN LA REGLA NORMAL DE BISIESTOS
032700 2200-VALIDAR-CALENDARIO-I.
032800
032900     IF WS-MES-NUM < 1 OR WS-MES-NUM > 12
033000        MOVE 'Y' TO LK-FHA-ERROR
033100        MOVE 'DATE MONTH OUT OF RANGE 01-12'
033200             TO LK-FHA-ERROR-TEXTO
033300     ELSE
033400        PERFORM 2250-CALCULAR-BISIESTO-I
033500            THRU 2250-CALCULAR-BISIESTO-F
033600        MOVE WS-DIAS-DEL-MES (WS-MES-NUM) TO WS-COCIENTE-AUX
033700        IF WS-MES-NUM = 2 AND WS-ANIO-ES-BISIESTO
033800           ADD 1 TO WS-COCIENTE-AUX
033900        END-IF
034000        IF WS-DIA-NUM < 1 OR WS-DIA-NUM > WS-COCIENTE-AUX
034100           MOVE 'Y' TO LK-FHA-ERROR
034200           MOVE 'DATE DAY INVALID FOR THE MONTH AND YEAR'
034300                TO LK-FHA-ERROR-TEXTO
034400        END-IF
034500     END-IF.
034600
034700 2200-VALIDAR-CALENDARIO-F. EXIT.
034800
034900
035000*------------------------------------------------------------------
035100*    2250 - UN ANIO ES BISIESTO SI ES DIVISIBLE POR 4, SALVO LOS
035200*           SIGLOS (DIVISIBLES POR 100) QUE NO SEAN TAMBIEN
035300*           DIVISIBLES POR 400
035400 2250-CALCULAR-BISIESTO-I.
035500
035600     MOVE 'N' TO WS-ANIO-ES-BISIESTO-SW
035700     DIVIDE WS-ANIO-NUM BY 4 GIVING WS-COCIENTE-AUX
035800        REMAINDER WS-RESIDUO-4
035900     IF WS-RESIDUO-4 = ZEROS
036000        SET WS-ANIO-ES-BISIESTO TO TRUE
036100        DIVIDE WS-ANIO-NUM BY 100 GIVING WS-COCIENTE-AUX
036200           REMAINDER WS-RESIDUO-100
036300        IF WS-RESIDUO-100 = ZEROS
036400           SET WS-ANIO-ES-BISIESTO TO FALSE
036500           DIVIDE WS-ANIO-NUM BY 400 GIVING WS-COCIENTE-AUX
036600              REMAINDER WS-RESIDUO-400
036700           IF WS-RESIDUO-400 = ZEROS
036800              SET WS-ANIO-ES-BISIESTO TO TRUE
036900           END-IF
037000        END-IF
037100     END-IF.
037200
037300 2250-CALCULAR-BISIESTO-F. EXIT.
037400
037500
037600*------------------------------------------------------------------
037700*    2900 - ARMA EL TEXTO CANONICO AAAA-MM-DD
037800 2900-ARMAR-FECHA-CANONICA-I.
037900
038000     MOVE WS-ANIO-NUM TO WS-ANIO-TEXTO
038100     MOVE WS-MES-NUM  TO WS-MES-TEXTO
038200     MOVE WS-DIA-NUM  TO WS-DIA-TEXTO
038300
038400     MOVE SPACES TO LK-FHA-TEXTO-SALIDA
038500     STRING WS-ANIO-TEXTO DELIMITED BY SIZE
038600            '-'           DELIMITED BY SIZE
038700            WS-MES-TEXTO  DELIMITED BY SIZE
038800            '-'           DELIMITED BY SIZE
038900            WS-DIA-TEXTO  DELIMITED BY SIZE
039000            INTO LK-FHA-TEXTO-SALIDA
039100     MOVE 10 TO LK-FHA-LARGO-SALIDA.
039200
039300 2900-ARMAR-FECHA-CANONICA-F. EXIT.
039400
039500
039600*------------------------------------------------------------------
039700*    3000 - PARSEA UNA HORA HH:MM O HH:MM:SS EN 24 HORAS
039800 3000-PARSEAR-HORA-I.
039900
040000     PERFORM 3100-SEPARAR-HORA-I THRU 3100-SEPARAR-HORA-F
040100
040200     IF WS-PARTES-SON-MALAS
040300        MOVE 'Y' TO LK-FHA-ERROR
040400        MOVE 'TIME FORMAT NOT RECOGNIZED'
040500             TO LK-FHA-ERROR-TEXTO
040600     ELSE
040700        MOVE WS-PARTE1-TXT TO WS-HORAS-NUM
040800        MOVE WS-PARTE2-TXT TO WS-MINUTOS-NUM
040900        IF WS-PARTE3-LARGO = ZEROS
041000           MOVE ZEROS TO WS-SEGUNDOS-NUM
041100        ELSE
041200           MOVE WS-PARTE3-TXT TO WS-SEGUNDOS-NUM
041300        END-IF
041400
041500        IF WS-HORAS-NUM > 23
041600           MOVE 'Y' TO LK-FHA-ERROR
041700           MOVE 'HOUR OUT OF RANGE 00-23' TO LK-FHA-ERROR-TEXTO
041800        ELSE
041900           IF WS-MINUTOS-NUM > 59
042000              MOVE 'Y' TO LK-FHA-ERROR
042100              MOVE 'MINUTE OUT OF RANGE 00-59'
042200                   TO LK-FHA-ERROR-TEXTO
042300           ELSE
042400              IF WS-SEGUNDOS-NUM > 59
042500                 MOVE 'Y' TO LK-FHA-ERROR
042600                 MOVE 'SECOND OUT OF RANGE 00-59'
042700                      TO LK-FHA-ERROR-TEXTO
042800              ELSE
042900                 PERFORM 3900-ARMAR-HORA-CANONICA-I
043000                     THRU 3900-ARMAR-HORA-CANONICA-F
043100              END-IF
043200           END-IF
043300        END-IF
043400     END-IF.
043500
043600 3000-PARSEAR-HORA-F. EXIT.
043700
043800
043900*------------------------------------------------------------------
044000*    3100 - SEPARA LA HORA EN DOS O TRES PARTES POR ':'. LA
044100*           TERCERA PARTE (SEGUNDOS) ES OPCIONAL.
044200 3100-SEPARAR-HORA-I.
044300
044400     MOVE 'N' TO WS-PARTES-MALAS-SW
044500     MOVE ZEROS TO WS-POS-SEP1 WS-POS-SEP2
044600     MOVE SPACES TO WS-PARTE1-TXT WS-PARTE2-TXT WS-PARTE3-TXT
044700     MOVE ZEROS TO WS-PARTE1-LARGO WS-PARTE2-LARGO WS-PARTE3-LARGO
044800
044900     MOVE 1 TO WS-POS
045000     PERFORM 3110-BUSCAR-DOSPUNTOS-I THRU 3110-BUSCAR-DOSPUNTOS-F
045100        UNTIL WS-POS > LK-FHA-LARGO-ENTRADA OR WS-POS-SEP1 NOT = ZEROS
045200
045300     IF WS-POS-SEP1 = ZEROS
045400        MOVE 'Y' TO WS-PARTES-MALAS-SW
045500     ELSE
045600        MOVE LK-FHA-TEXTO-ENTRADA (1:WS-POS-SEP1 - 1) TO WS-PARTE1-TXT
045700        MOVE WS-POS-SEP1 - 1 TO WS-PARTE1-LARGO
045800
045900        ADD 1 TO WS-POS
046000        PERFORM 3110-BUSCAR-DOSPUNTOS-I
046100            THRU 3110-BUSCAR-DOSPUNTOS-F
046200           UNTIL WS-POS > LK-FHA-LARGO-ENTRADA
046300              OR WS-POS-SEP2 NOT = ZEROS
046400
046500        IF WS-POS-SEP2 = ZEROS
046600           COMPUTE WS-PARTE2-LARGO =
046700              LK-FHA-LARGO-ENTRADA - WS-POS-SEP1
046800           MOVE LK-FHA-TEXTO-ENTRADA (WS-POS-SEP1 + 1:
046900                WS-PARTE2-LARGO) TO WS-PARTE2-TXT
047000           MOVE ZEROS TO WS-PARTE3-LARGO
047100        ELSE
047200           COMPUTE WS-PARTE2-LARGO =
047300              WS-POS-SEP2 - WS-POS-SEP1 - 1
047400           MOVE LK-FHA-TEXTO-ENTRADA (WS-POS-SEP1 + 1:
047500                WS-PARTE2-LARGO) TO WS-PARTE2-TXT
047600           COMPUTE WS-PARTE3-LARGO =
047700              LK-FHA-LARGO-ENTRADA - WS-POS-SEP2
047800           MOVE LK-FHA-TEXTO-ENTRADA (WS-POS-SEP2 + 1:
047900                WS-PARTE3-LARGO) TO WS-PARTE3-TXT
048000        END-IF
048100
048200        IF WS-PARTE1-LARGO = ZEROS OR WS-PARTE1-LARGO > 2
048300           OR WS-PARTE2-LARGO = ZEROS OR WS-PARTE2-LARGO > 2
048400           OR WS-PARTE1-TXT (1:WS-PARTE1-LARGO) NOT NUMERIC
048500           OR WS-PARTE2-TXT (1:WS-PARTE2-LARGO) NOT NUMERIC
048600           MOVE 'Y' TO WS-PARTES-MALAS-SW
048700        ELSE
048800           IF WS-PARTE3-LARGO NOT = ZEROS
048900              IF WS-PARTE3-LARGO > 2
049000                 OR WS-PARTE3-TXT (1:WS-PARTE3-LARGO) NOT NUMERIC
049100                 MOVE 'Y' TO WS-PARTES-MALAS-SW
049200              END-IF
049300           END-IF
049400        END-IF
049500     END-IF.
049600
049700 3100-SEPARAR-HORA-F. EXIT.
049800
049900
050000*------------------------------------------------------------------
050100*    3110 - BUSCA LA POSICION DEL PROXIMO ':' DE LA HORA
050200 3110-BUSCAR-DOSPUNTOS-I.
050300
050400     IF LK-FHA-TEXTO-ENTRADA (WS-POS:1) = ':'
050500        IF WS-POS-SEP1 = ZEROS
050600           MOVE WS-POS TO WS-POS-SEP1
050700        ELSE
050800           MOVE WS-POS TO WS-POS-SEP2
050900        END-IF
051000     ELSE
051100        ADD 1 TO WS-POS
051200     END-IF.
051300
051400 3110-BUSCAR-DOSPUNTOS-F. EXIT.
051500
051600
051700*------------------------------------------------------------------
051800*    3900 - ARMA EL TEXTO CANONICO HH:MM:SS
051900 3900-ARMAR-HORA-CANONICA-I.
052000
052100     MOVE WS-HORAS-NUM    TO WS-HORAS-TEXTO
052200     MOVE WS-MINUTOS-NUM  TO WS-MINUTOS-TEXTO
052300     MOVE WS-SEGUNDOS-NUM TO WS-SEGUNDOS-TEXTO
052400
052500     MOVE SPACES TO LK-FHA-TEXTO-SALIDA
052600     STRING WS-HORAS-TEXTO    DELIMITED BY SIZE
052700            ':'               DELIMITED BY SIZE
052800            WS-MINUTOS-TEXTO  DELIMITED BY SIZE
052900            ':'               DELIMITED BY SIZE
053000            WS-SEGUNDOS-TEXTO DELIMITED BY SIZE
053100            INTO LK-FHA-TEXTO-SALIDA
053200     MOVE 8 TO LK-FHA-LARGO-SALIDA.
053300
053400 3900-ARMAR-HORA-CANONICA-F. EXIT.
053500